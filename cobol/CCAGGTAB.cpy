000100******************************************************************
000200*    CCAGGTAB   -   COST-ANALYSIS WORKING TABLES                 *
000300*                                                                *
000400*    IN-MEMORY KEYED ACCUMULATOR TABLES BUILT DURING THE SINGLE  *
000500*    PASS OVER THE USAGE-FILE.  NO SORT OF THE INPUT ITSELF IS   *
000600*    REQUIRED -- WE UPSERT BY KEY AS WE GO, THEN SORT THE SMALL  *
000700*    RESULTING TABLES IN WORKING STORAGE FOR THE RANKED EXTRACTS *
000800*    AND THE BREAKDOWN / TREND BLOCKS.  SHARED BY CCOSTANL AND   *
000900*    CCOSTREC SO BOTH PROGRAMS UPSERT A RESOURCE THE SAME WAY.   *
001000*                                                                *
001100*    88-11  R.NADEL    TICKET FO-4471   ORIGINAL TABLE SHAPE     *
001200*    01-97  T.OKAFOR   TICKET FO-5528   SPLIT METER-CAT/METER-NM *
001300*    03-04  J.PELLETT  TICKET FO-6603   RESIZED RESOURCE TABLE   *
001400*                                       500 -> 800 AFTER THE VM  *
001500*                                       FLEET MIGRATION OVERRAN  *
001600*                                       THE OLD LIMIT            *
001700******************************************************************
001800 01  CC-RESOURCE-TABLE.
001900     05  CC-RES-COUNT            PIC S9(4) COMP VALUE ZERO.
002000     05  CC-RES-ENTRY OCCURS 800 TIMES
002100                      INDEXED BY CC-RES-IDX CC-RES-IDX2.
002200         10  CC-RES-NAME         PIC X(30).
002300         10  CC-RES-TOTAL-COST   PIC S9(11)V99.
002400         10  CC-RES-TOTAL-USAGE  PIC S9(11)V999.
002500         10  CC-RES-TYPE         PIC X(30).
002600         10  CC-RES-LOCN         PIC X(20).
002700         10  CC-RES-PCT          PIC 9(3)V99.
002800         10  CC-RES-CPU          PIC S9(9)V99.
002850         10  FILLER              PIC X(05)  VALUE SPACES.
002900
003000 01  CC-TYPE-TABLE.
003100     05  CC-TYP-COUNT            PIC S9(4) COMP VALUE ZERO.
003200     05  CC-TYP-ENTRY OCCURS 50 TIMES
003300                      INDEXED BY CC-TYP-IDX CC-TYP-IDX2.
003400         10  CC-TYP-KEY          PIC X(30).
003500         10  CC-TYP-TOTAL-COST   PIC S9(11)V99.
003600         10  CC-TYP-TOTAL-USAGE  PIC S9(11)V999.
003700         10  CC-TYP-PCT          PIC 9(3)V99.
003750         10  FILLER              PIC X(05)  VALUE SPACES.
003800
003900 01  CC-LOCN-TABLE.
004000     05  CC-LOC-COUNT            PIC S9(4) COMP VALUE ZERO.
004100     05  CC-LOC-ENTRY OCCURS 50 TIMES
004200                      INDEXED BY CC-LOC-IDX CC-LOC-IDX2.
004300         10  CC-LOC-KEY          PIC X(20).
004400         10  CC-LOC-TOTAL-COST   PIC S9(11)V99.
004500         10  CC-LOC-TOTAL-USAGE  PIC S9(11)V999.
004600         10  CC-LOC-PCT          PIC 9(3)V99.
004650         10  FILLER              PIC X(05)  VALUE SPACES.
004700
004800 01  CC-CATG-TABLE.
004900     05  CC-CTG-COUNT            PIC S9(4) COMP VALUE ZERO.
005000     05  CC-CTG-ENTRY OCCURS 50 TIMES
005100                      INDEXED BY CC-CTG-IDX CC-CTG-IDX2.
005200         10  CC-CTG-KEY          PIC X(20).
005300         10  CC-CTG-TOTAL-COST   PIC S9(11)V99.
005400         10  CC-CTG-TOTAL-USAGE  PIC S9(11)V999.
005500         10  CC-CTG-PCT          PIC 9(3)V99.
005550         10  FILLER              PIC X(05)  VALUE SPACES.
005600
005700 01  CC-METR-TABLE.
005800     05  CC-MTR-COUNT            PIC S9(4) COMP VALUE ZERO.
005900     05  CC-MTR-ENTRY OCCURS 50 TIMES
006000                      INDEXED BY CC-MTR-IDX CC-MTR-IDX2.
006100         10  CC-MTR-KEY          PIC X(30).
006200         10  CC-MTR-TOTAL-COST   PIC S9(11)V99.
006300         10  CC-MTR-TOTAL-USAGE  PIC S9(11)V999.
006400         10  CC-MTR-PCT          PIC 9(3)V99.
006450         10  FILLER              PIC X(05)  VALUE SPACES.
006500
006600 01  CC-TREND-TABLE.
006700     05  CC-TRN-COUNT            PIC S9(4) COMP VALUE ZERO.
006800     05  CC-TRN-ENTRY OCCURS 400 TIMES
006900                      INDEXED BY CC-TRN-IDX CC-TRN-IDX2.
007000         10  CC-TRN-DATE         PIC X(10).
007100         10  CC-TRN-COST         PIC S9(11)V99.
007150         10  FILLER              PIC X(05)  VALUE SPACES.

000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    CCOSTANL.
000120 AUTHOR.        R. NADEL.
000130 INSTALLATION.  FISCAL OPERATIONS - COMPUTING SERVICES DIVISION.
000140 DATE-WRITTEN.  06/14/89.
000150 DATE-COMPILED.
000160 SECURITY.      NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*  CCOSTANL  -  COMPUTING SERVICES COST ANALYSIS REPORT
000200*
000210*  READS THE NIGHTLY USAGE/COST EXTRACT (USAGE-FILE), ACCUMULATES
000220*  PER-RESOURCE, PER-TYPE, PER-LOCATION AND PER-DAY TOTALS IN
000230*  WORKING-STORAGE TABLES, AND PRODUCES THE COST SUMMARY, THE
000240*  MOST-EXPENSIVE / LEAST-USED / MOST-USED RESOURCE EXTRACTS, THE
000250*  COST BREAKDOWN BY RESOURCE TYPE, AND THE DAILY COST TREND ON
000260*  REPORT-FILE.  THIS PROGRAM DOES NOT ITSELF EVALUATE SAVINGS
000270*  RECOMMENDATIONS -- SEE CCOSTREC FOR THAT PASS.
000280******************************************************************
000290*  CHANGE LOG
000300*
000310*  06-14-89  R.NADEL    FO-4471  ORIGINAL VERSION.  REPLACES THE
000320*                                MANUAL SPREADSHEET RECONCILIATION
000330*                                THE CHARGEBACK UNIT WAS RUNNING
000340*                                AGAINST THE SERVICE-BUREAU TAPE.
000350*  11-02-90  R.NADEL    FO-4528  ADDED LEAST-USED AND MOST-USED
000360*                                EXTRACTS -- CHARGEBACK WANTED THE
000370*                                IDLE EQUIPMENT FLAGGED, NOT JUST
000380*                                BIG SPENDERS.
000390*  04-19-93  D.KOSCIK   FO-4802  COST BREAKDOWN BY RESOURCE TYPE
000400*                                ADDED FOR THE BUDGET OFFICE.
000410*  01-97     T.OKAFOR   FO-5528  USAGE EXTRACT PICKED UP THE NEW
000420*                                METER-CATEGORY/METER-NAME SPLIT.
000430*                                RESOURCE UPSERT LOGIC REWORKED.
000440*  09-98     T.OKAFOR   FO-5901  Y2K REMEDIATION.  CONFIRMED
000450*                                CC-USAGE-DATE AND CC-TRN-DATE ARE
000460*                                ALREADY FULL CCYY-MM-DD ON THE
000470*                                EXTRACT -- NO WINDOWING LOGIC WAS
000480*                                EVER CODED HERE.  SIGNED OFF BY
000490*                                QA 09-30-98.
000500*  03-04     J.PELLETT  FO-6603  RESOURCE TABLE RESIZED 500 -> 800
000510*                                AFTER THE VM FLEET MIGRATION
000520*                                OVERRAN THE OLD OCCURS LIMIT.
000530*  07-11     J.PELLETT  FO-7215  DAILY EXTRACT NOW COMES OFF THE
000540*                                CLOUD BILLING RECONCILIATION FEED
000550*                                INSTEAD OF THE OLD SERVICE-BUREAU
000560*                                TAPE -- RECORD LAYOUT UNCHANGED,
000570*                                ONLY THE DDNAME SOURCE MOVED.
000580*  02-13     S.ABEBE    FO-7460  COST-PER-UNIT ADDED TO THE
000590*                                MOST-USED EXTRACT PER AUDIT
000600*                                FINDING 13-006.
000610******************************************************************
000620
000630 ENVIRONMENT DIVISION.
000640
000650 CONFIGURATION SECTION.
000660 SOURCE-COMPUTER.   IBM-390.
000670 OBJECT-COMPUTER.   IBM-390.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM.
000700
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730
000740*    USAGE EXTRACT -- ONE LINE PER RESOURCE/METER/DAY
000750     SELECT USAGE-FILE ASSIGN TO UT-S-USGFILE
000760         ORGANIZATION IS LINE SEQUENTIAL
000770         FILE STATUS IS WS-USGFILE-STATUS.
000780
000790*    COLUMNAR ANALYSIS REPORT
000800     SELECT REPORT-FILE ASSIGN TO UT-S-CCARPT
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         FILE STATUS IS WS-RPTFILE-STATUS.
000830*    SORT WORK FILE FOR THE MOST-EXPENSIVE RESOURCE RANKING --
000840*    REPLACES AN OLDER IN-STORAGE SELECTION SORT.  SEE FO-7512.
000850     SELECT RES-COST-SORT ASSIGN TO UT-S-SORTWK1.
000860
000870 DATA DIVISION.
000880
000890 FILE SECTION.
000900
000910 FD  USAGE-FILE
000920     RECORDING MODE IS F
000930     LABEL RECORDS ARE STANDARD
000940     RECORD CONTAINS 170 CHARACTERS
000950     BLOCK CONTAINS 0 RECORDS
000960     DATA RECORD IS CC-USAGE-RECORD.
000970
000980     COPY CCUSGREC.
000990
001000 FD  REPORT-FILE
001010     RECORDING MODE IS F
001020     LABEL RECORDS ARE STANDARD
001030     RECORD CONTAINS 132 CHARACTERS
001040     BLOCK CONTAINS 0 RECORDS
001050     DATA RECORD IS CC-REPORT-LINE.
001060
001070 01  CC-REPORT-LINE                  PIC X(132).
001080
001090*    SORT WORK RECORD FOR THE MOST-EXPENSIVE RANKING -- CARRIES
001100*    THE SAME SIX FIELDS THE EXPENSIVE-EXTRACT DETAIL LINE NEEDS
001110*    OFF THE RESOURCE TABLE, SO THE OUTPUT PROCEDURE BELOW CAN
001120*    LIFT THEM BACK OFF THE RETURNED RECORD UNCHANGED.
001130 SD  RES-COST-SORT
001140     RECORD CONTAINS 120 CHARACTERS
001150     DATA RECORD IS SR-RES-SORT-WORK.
001160
001170 01  SR-RES-SORT-WORK.
001180     05  SR-RES-NAME                  PIC X(30).
001190     05  SR-RES-TYPE                  PIC X(30).
001200     05  SR-RES-LOCN                  PIC X(20).
001210     05  SR-RES-TOTAL-COST            PIC S9(11)V99.
001220     05  SR-RES-TOTAL-USAGE           PIC S9(11)V999.
001230     05  SR-RES-PCT                   PIC 9(3)V99.
001240     05  FILLER                       PIC X(08).
001250 WORKING-STORAGE SECTION.
001260
001270*    STANDALONE SCALARS THAT AREN'T PART OF ANY GROUP -- KEPT AS
001280*    77-LEVELS AHEAD OF THE TABLES AND PRINT LINES PER SHOP STYLE.
001290 77  WS-EOF-USAGE-SW                  PIC X(3)   VALUE 'NO '.
001300     88  EOF-USAGE                               VALUE 'YES'.
001310 77  WS-PAGE-COUNT                    PIC S9(3) COMP  VALUE ZERO.
001320 77  WS-EOF-RESSORT-SW                PIC X(3)   VALUE 'NO '.
001330     88  EOF-RESSORT                             VALUE 'YES'.
001340
001350     COPY CCAGGTAB.
001360
001370 01  PROGRAM-INDICATOR-SWITCHES.
001380     05  WS-USGFILE-STATUS            PIC X(2)   VALUE '00'.
001390     05  WS-RPTFILE-STATUS            PIC X(2)   VALUE '00'.
001400     05  FILLER                       PIC X(05)  VALUE SPACES.
001410
001420 01  WS-REPORT-CONTROLS.
001430     05  WS-LINES-PER-PAGE            PIC S9(3) COMP  VALUE +54.
001440     05  WS-LINES-USED                PIC S9(3) COMP  VALUE +99.
001450     05  WS-LINE-SPACING              PIC S9(1) COMP  VALUE ZERO.
001460     05  WS-RUN-DATE                  PIC X(10)  VALUE SPACES.
001470     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
001480         10  WS-RUN-CCYY              PIC X(04).
001490         10  FILLER                   PIC X(01).
001500         10  WS-RUN-MM                PIC X(02).
001510         10  FILLER                   PIC X(01).
001520         10  WS-RUN-DD                PIC X(02).
001530
001540 01  WS-ACCUMULATORS.
001550     05  WS-READ-CTR                  PIC 9(7) COMP   VALUE ZERO.
001560*    NUMBER OF USAGE RECORDS READ THIS RUN.
001570     05  WS-RECORD-COUNT              PIC 9(7)        VALUE ZERO.
001580*    GRAND TOTAL COST ACROSS THE WHOLE EXTRACT.
001590     05  WS-TOTAL-COST                PIC S9(11)V99   VALUE ZERO.
001600*    GRAND TOTAL USAGE ACROSS THE WHOLE EXTRACT.
001610     05  WS-TOTAL-USAGE               PIC S9(11)V999  VALUE ZERO.
001620     05  WS-AVG-DAILY-COST            PIC S9(9)V99    VALUE ZERO.
001630     05  WS-AVG-COST-PER-REC          PIC S9(9)V99    VALUE ZERO.
001640     05  WS-UNIQUE-RESOURCES          PIC 9(5)        VALUE ZERO.
001650     05  WS-UNIQUE-LOCATIONS          PIC 9(5)        VALUE ZERO.
001660     05  WS-UNIQUE-RES-TYPES          PIC 9(5)        VALUE ZERO.
001670     05  FILLER                       PIC X(05)  VALUE SPACES.
001680
001690 01  WS-WORK-FIELDS.
001700     05  WS-TOP-N                     PIC S9(3) COMP  VALUE +10.
001710     05  WS-EXTRACT-CTR               PIC S9(3) COMP  VALUE ZERO.
001720     05  WS-DIVISOR-ZERO-SW           PIC X(3)   VALUE 'NO '.
001730         88  DIVISOR-IS-ZERO                      VALUE 'YES'.
001740     05  FILLER                       PIC X(05)  VALUE SPACES.
001750
001760*    HOLD AREA USED WHEN EXCHANGING TWO RESOURCE-TABLE ENTRIES
001770*    DURING THE IN-STORAGE RANKING SORTS BELOW.
001780 01  WS-HOLD-RES-ENTRY.
001790     05  WS-HOLD-RES-NAME             PIC X(30).
001800     05  WS-HOLD-RES-TOTAL-COST       PIC S9(11)V99.
001810     05  WS-HOLD-RES-TOTAL-USAGE      PIC S9(11)V999.
001820     05  WS-HOLD-RES-TYPE             PIC X(30).
001830     05  WS-HOLD-RES-LOCN             PIC X(20).
001840     05  WS-HOLD-RES-PCT              PIC 9(3)V99.
001850     05  WS-HOLD-RES-CPU              PIC S9(9)V99.
001860     05  FILLER                       PIC X(05)  VALUE SPACES.
001870
001880*    HOLD AREA FOR THE RESOURCE-TYPE BREAKDOWN TABLE SORT.
001890 01  WS-HOLD-TYP-ENTRY.
001900     05  WS-HOLD-TYP-KEY              PIC X(30).
001910     05  WS-HOLD-TYP-TOTAL-COST       PIC S9(11)V99.
001920     05  WS-HOLD-TYP-TOTAL-USAGE      PIC S9(11)V999.
001930     05  WS-HOLD-TYP-PCT              PIC 9(3)V99.
001940     05  FILLER                       PIC X(05)  VALUE SPACES.
001950
001960*    HOLD AREA FOR THE DAILY TREND TABLE SORT.
001970 01  WS-HOLD-TRN-ENTRY.
001980     05  WS-HOLD-TRN-DATE             PIC X(10).
001990     05  WS-HOLD-TRN-COST             PIC S9(11)V99.
002000     05  FILLER                       PIC X(05)  VALUE SPACES.
002010
002020*    EDIT WORK AREAS -- A COMPUTED VALUE IS MOVED HERE TO PICK UP
002030*    PRINT EDITING, THEN THE EDITED TEXT IS MOVED INTO THE REPORT
002040*    LINE'S ALPHANUMERIC VALUE SLOT.
002050 01  WS-EDIT-FIELDS.
002060     05  WS-ED-MONEY                  PIC Z,ZZZ,ZZZ,ZZ9.99-.
002070     05  WS-ED-MONEY-X REDEFINES WS-ED-MONEY
002080                                  PIC X(17).
002090     05  WS-ED-USAGE                  PIC Z,ZZZ,ZZZ,ZZ9.999-.
002100     05  WS-ED-USAGE-X REDEFINES WS-ED-USAGE
002110                                  PIC X(18).
002120     05  WS-ED-COUNT                  PIC ZZZ,ZZZ,ZZ9.
002130     05  WS-ED-PCT                    PIC ZZ9.99.
002140     05  FILLER                       PIC X(05)  VALUE SPACES.
002150
002160******************************************************************
002170*    REPORT PRINT LINES
002180******************************************************************
002190
002200 01  CC-HDR-TITLE-LINE.
002210     05  FILLER            PIC X(01)  VALUE SPACE.
002220     05  FILLER            PIC X(28)
002230                   VALUE 'FINOPS COST ANALYSIS REPORT'.
002240     05  FILLER            PIC X(20)  VALUE SPACES.
002250     05  FILLER            PIC X(09)  VALUE 'RUN DATE '.
002260     05  CC-HDR-DATE       PIC X(10).
002270     05  FILLER            PIC X(20)  VALUE SPACES.
002280     05  FILLER            PIC X(05)  VALUE 'PAGE '.
002290     05  CC-HDR-PAGE       PIC ZZZ9.
002300     05  FILLER            PIC X(35)  VALUE SPACES.
002310
002320 01  CC-BLK-HEADING-LINE.
002330     05  FILLER            PIC X(02)  VALUE SPACES.
002340     05  CC-BLK-TITLE      PIC X(60).
002350     05  FILLER            PIC X(70)  VALUE SPACES.
002360
002370 01  CC-SUM-LINE.
002380     05  FILLER            PIC X(05)  VALUE SPACES.
002390     05  CC-SUM-LABEL      PIC X(40).
002400     05  FILLER            PIC X(05)  VALUE SPACES.
002410     05  CC-SUM-VALUE      PIC X(18).
002420     05  FILLER            PIC X(64)  VALUE SPACES.
002430
002440 01  CC-EXP-HDR-LINE.
002450     05  FILLER            PIC X(02)  VALUE SPACES.
002460     05  FILLER            PIC X(30)  VALUE 'RESOURCE NAME'.
002470     05  FILLER            PIC X(01)  VALUE SPACES.
002480     05  FILLER            PIC X(30)  VALUE 'TYPE'.
002490     05  FILLER            PIC X(01)  VALUE SPACES.
002500     05  FILLER            PIC X(20)  VALUE 'LOCATION'.
002510     05  FILLER            PIC X(01)  VALUE SPACES.
002520     05  FILLER            PIC X(14)  VALUE 'COST'.
002530     05  FILLER            PIC X(01)  VALUE SPACES.
002540     05  FILLER            PIC X(15)  VALUE 'USAGE'.
002550     05  FILLER            PIC X(01)  VALUE SPACES.
002560     05  FILLER            PIC X(06)  VALUE 'PCT'.
002570     05  FILLER            PIC X(10)  VALUE SPACES.
002580
002590 01  CC-EXP-DETAIL-LINE.
002600     05  FILLER            PIC X(02)  VALUE SPACES.
002610     05  CC-EXP-NAME       PIC X(30).
002620     05  FILLER            PIC X(01)  VALUE SPACES.
002630     05  CC-EXP-TYPE       PIC X(30).
002640     05  FILLER            PIC X(01)  VALUE SPACES.
002650     05  CC-EXP-LOCN       PIC X(20).
002660     05  FILLER            PIC X(01)  VALUE SPACES.
002670     05  CC-EXP-COST       PIC ZZZ,ZZZ,ZZ9.99.
002680     05  FILLER            PIC X(01)  VALUE SPACES.
002690     05  CC-EXP-USAGE      PIC ZZZ,ZZZ,ZZ9.999.
002700     05  FILLER            PIC X(01)  VALUE SPACES.
002710     05  CC-EXP-PCT        PIC ZZ9.99.
002720     05  FILLER            PIC X(10)  VALUE SPACES.
002730
002740 01  CC-LOW-HDR-LINE.
002750     05  FILLER            PIC X(02)  VALUE SPACES.
002760     05  FILLER            PIC X(30)  VALUE 'RESOURCE NAME'.
002770     05  FILLER            PIC X(01)  VALUE SPACES.
002780     05  FILLER            PIC X(30)  VALUE 'TYPE'.
002790     05  FILLER            PIC X(01)  VALUE SPACES.
002800     05  FILLER            PIC X(20)  VALUE 'LOCATION'.
002810     05  FILLER            PIC X(01)  VALUE SPACES.
002820     05  FILLER            PIC X(15)  VALUE 'USAGE'.
002830     05  FILLER            PIC X(01)  VALUE SPACES.
002840     05  FILLER            PIC X(14)  VALUE 'COST'.
002850     05  FILLER            PIC X(17)  VALUE SPACES.
002860
002870 01  CC-LOW-DETAIL-LINE.
002880     05  FILLER            PIC X(02)  VALUE SPACES.
002890     05  CC-LOW-NAME       PIC X(30).
002900     05  FILLER            PIC X(01)  VALUE SPACES.
002910     05  CC-LOW-TYPE       PIC X(30).
002920     05  FILLER            PIC X(01)  VALUE SPACES.
002930     05  CC-LOW-LOCN       PIC X(20).
002940     05  FILLER            PIC X(01)  VALUE SPACES.
002950     05  CC-LOW-USAGE      PIC ZZZ,ZZZ,ZZ9.999.
002960     05  FILLER            PIC X(01)  VALUE SPACES.
002970     05  CC-LOW-COST       PIC ZZZ,ZZZ,ZZ9.99.
002980     05  FILLER            PIC X(17)  VALUE SPACES.
002990
003000 01  CC-USE-HDR-LINE.
003010     05  FILLER            PIC X(02)  VALUE SPACES.
003020     05  FILLER            PIC X(30)  VALUE 'RESOURCE NAME'.
003030     05  FILLER            PIC X(01)  VALUE SPACES.
003040     05  FILLER            PIC X(30)  VALUE 'TYPE'.
003050     05  FILLER            PIC X(01)  VALUE SPACES.
003060     05  FILLER            PIC X(20)  VALUE 'LOCATION'.
003070     05  FILLER            PIC X(01)  VALUE SPACES.
003080     05  FILLER            PIC X(15)  VALUE 'USAGE'.
003090     05  FILLER            PIC X(01)  VALUE SPACES.
003100     05  FILLER            PIC X(14)  VALUE 'COST'.
003110     05  FILLER            PIC X(01)  VALUE SPACES.
003120     05  FILLER            PIC X(14)  VALUE 'COST/UNIT'.
003130     05  FILLER            PIC X(02)  VALUE SPACES.
003140
003150 01  CC-USE-DETAIL-LINE.
003160     05  FILLER            PIC X(02)  VALUE SPACES.
003170     05  CC-USE-NAME       PIC X(30).
003180     05  FILLER            PIC X(01)  VALUE SPACES.
003190     05  CC-USE-TYPE       PIC X(30).
003200     05  FILLER            PIC X(01)  VALUE SPACES.
003210     05  CC-USE-LOCN       PIC X(20).
003220     05  FILLER            PIC X(01)  VALUE SPACES.
003230     05  CC-USE-USAGE      PIC ZZZ,ZZZ,ZZ9.999.
003240     05  FILLER            PIC X(01)  VALUE SPACES.
003250     05  CC-USE-COST       PIC ZZZ,ZZZ,ZZ9.99.
003260     05  FILLER            PIC X(01)  VALUE SPACES.
003270     05  CC-USE-CPU        PIC ZZZ,ZZZ,ZZ9.99.
003280     05  FILLER            PIC X(02)  VALUE SPACES.
003290
003300 01  CC-BRK-HDR-LINE.
003310     05  FILLER            PIC X(02)  VALUE SPACES.
003320     05  FILLER            PIC X(30)  VALUE 'RESOURCE TYPE'.
003330     05  FILLER            PIC X(01)  VALUE SPACES.
003340     05  FILLER            PIC X(14)  VALUE 'COST'.
003350     05  FILLER            PIC X(01)  VALUE SPACES.
003360     05  FILLER            PIC X(15)  VALUE 'USAGE'.
003370     05  FILLER            PIC X(01)  VALUE SPACES.
003380     05  FILLER            PIC X(06)  VALUE 'PCT'.
003390     05  FILLER            PIC X(62)  VALUE SPACES.
003400
003410 01  CC-BRK-DETAIL-LINE.
003420     05  FILLER            PIC X(02)  VALUE SPACES.
003430     05  CC-BRK-CATEGORY   PIC X(30).
003440     05  FILLER            PIC X(01)  VALUE SPACES.
003450     05  CC-BRK-COST       PIC ZZZ,ZZZ,ZZ9.99.
003460     05  FILLER            PIC X(01)  VALUE SPACES.
003470     05  CC-BRK-USAGE      PIC ZZZ,ZZZ,ZZ9.999.
003480     05  FILLER            PIC X(01)  VALUE SPACES.
003490     05  CC-BRK-PCT        PIC ZZ9.99.
003500     05  FILLER            PIC X(62)  VALUE SPACES.
003510
003520 01  CC-TRN-HDR-LINE.
003530     05  FILLER            PIC X(02)  VALUE SPACES.
003540     05  FILLER            PIC X(10)  VALUE 'DATE'.
003550     05  FILLER            PIC X(01)  VALUE SPACES.
003560     05  FILLER            PIC X(14)  VALUE 'COST'.
003570     05  FILLER            PIC X(105) VALUE SPACES.
003580
003590 01  CC-TRN-DETAIL-LINE.
003600     05  FILLER            PIC X(02)  VALUE SPACES.
003610     05  CC-TRN-DTL-DATE   PIC X(10).
003620     05  FILLER            PIC X(01)  VALUE SPACES.
003630     05  CC-TRN-DTL-COST   PIC ZZZ,ZZZ,ZZ9.99.
003640     05  FILLER            PIC X(105) VALUE SPACES.
003650
003660 01  DISPLAY-LINE.
003670     05  DISP-MESSAGE      PIC X(45).
003680     05  DISP-VALUE        PIC ZZZ,ZZ9.
003690     05  FILLER            PIC X(05)  VALUE SPACES.
003700
003710
003720 PROCEDURE DIVISION.
003730
003740*    
003750*    -------------------------------------------------------------
003760*    PROGRAM FLOW, TOP TO BOTTOM, FOR ANYONE PICKING THIS UP COLD:
003770*
003780*    000-MAINLINE OPENS THE TWO FILES, THEN DRIVES THE WHOLE RUN
003790*    IN
003800*    ONE STRAIGHT LINE -- THERE IS NO BRANCHING AT THE MAINLINE
003810*    LEVEL, JUST A FIXED SEQUENCE OF PERFORMS.  IF A FUTURE CHANGE
003820*    NEEDS TO SKIP A BLOCK CONDITIONALLY (SAY, SUPPRESS THE TREND
003830*    BLOCK FOR A SHORT EXTRACT), THAT TEST BELONGS HERE, NOT
003840*    BURIED
003850*    INSIDE ONE OF THE BLOCK PARAGRAPHS.
003860*
003870*    100-INITIALIZE ZEROES EVERYTHING.  200-READ-AND-ACCUMULATE
003880*    THEN MAKES ONE PASS OVER USAGE-FILE, BUILDING SIX IN-STORAGE
003890*    TABLES (RESOURCE, TYPE, LOCATION, METER-CATEGORY, METER-NAME,
003900*    DAILY TREND) AND ROLLING UP THE THREE RUN TOTALS.
003910*
003920*    300/350/355 DERIVE THE PERCENT-OF-TOTAL AND COST-PER-UNIT
003930*    COLUMNS THAT COULD NOT BE FILLED IN DURING THE READ PASS
003940*    BECAUSE THE GRAND TOTAL WAS NOT YET KNOWN.
003950*
003960*    THE REPORT ITSELF IS WRITTEN BLOCK BY BLOCK: HEADING,
003970*    SUMMARY,
003980*    MOST-EXPENSIVE EXTRACT, LEAST-USED EXTRACT, MOST-USED
003990*    EXTRACT,
004000*    COST BREAKDOWN BY TYPE, DAILY TREND.  EACH BLOCK IS SELF-
004010*    CONTAINED -- NONE OF THEM DEPENDS ON ANOTHER BLOCK HAVING RUN
004020*    FIRST, SO THE ORDER IN 000-MAINLINE IS A PRESENTATION CHOICE,
004030*    NOT A PROCESSING REQUIREMENT.
004040*
004050*    THE MOST-EXPENSIVE EXTRACT (400 THROUGH 409) IS THE ONE BLOCK
004060*    THAT RUNS THROUGH THE SORT VERB INSTEAD OF AN IN-STORAGE
004070*    SELECTION SORT -- SEE THE BANNER AT 400-RANK-MOST-EXPENSIVE
004090*    BREAKDOWN/TREND BLOCKS STILL SORT IN STORAGE.
004100*
004110*    990-DISPLAY-PROG-DIAG WRITES TWO SYSOUT LINES FOR OPERATIONS
004120*    AND IS THE LAST THING THAT RUNS BEFORE THE FILES ARE CLOSED.
004130*    
004140*    -------------------------------------------------------------
004150
004160 000-MAINLINE SECTION.
004170
004180*    OPENS THE FILES FOR THIS RUN.
004190     OPEN INPUT  USAGE-FILE
004200          OUTPUT REPORT-FILE.
004210     ACCEPT WS-RUN-DATE FROM DATE.
004220*    DROPS INTO 100-INITIALIZE TO DO THE WORK.
004230     PERFORM 100-INITIALIZE THRU 100-EXIT.
004240*    INVOKES 200-READ-AND-ACCUMULATE.
004250     PERFORM 200-READ-AND-ACCUMULATE THRU 200-EXIT
004260         UNTIL EOF-USAGE.
004270*    INVOKES 300-COMPUTE-SUMMARY.
004280     PERFORM 300-COMPUTE-SUMMARY THRU 300-EXIT.
004290*    DROPS INTO 350-COMPUTE-RESOURCE-DERIVED TO DO THE WORK.
004300     PERFORM 350-COMPUTE-RESOURCE-DERIVED THRU 350-EXIT.
004310*    DROPS INTO 355-COMPUTE-TYPE-PCT TO DO THE WORK.
004320     PERFORM 355-COMPUTE-TYPE-PCT THRU 355-EXIT.
004330*    HANDS OFF TO 900-WRITE-HEADING FOR THIS STEP.
004340     PERFORM 900-WRITE-HEADING THRU 900-EXIT.
004350*    HANDS OFF TO 910-WRITE-SUMMARY FOR THIS STEP.
004360     PERFORM 910-WRITE-SUMMARY THRU 910-EXIT.
004370*    DROPS INTO 400-RANK-MOST-EXPENSIVE TO DO THE WORK.
004380     PERFORM 400-RANK-MOST-EXPENSIVE THRU 400-EXIT.
004390*    INVOKES 440-RANK-LEAST-USED.
004400     PERFORM 440-RANK-LEAST-USED THRU 440-EXIT.
004410*    DROPS INTO 460-RANK-MOST-USED TO DO THE WORK.
004420     PERFORM 460-RANK-MOST-USED THRU 460-EXIT.
004430*    DROPS INTO 500-BUILD-BREAKDOWN TO DO THE WORK.
004440     PERFORM 500-BUILD-BREAKDOWN THRU 500-EXIT.
004450*    HANDS OFF TO 600-BUILD-TREND FOR THIS STEP.
004460     PERFORM 600-BUILD-TREND THRU 600-EXIT.
004470*    HANDS OFF TO 990-DISPLAY-PROG-DIAG FOR THIS STEP.
004480     PERFORM 990-DISPLAY-PROG-DIAG THRU 990-EXIT.
004490*    CLOSES THE FILES AT END OF RUN.
004500     CLOSE USAGE-FILE
004510           REPORT-FILE.
004520*    STAGES ZERO FOR THE NEXT STEP.
004530     MOVE ZERO TO RETURN-CODE.
004540     GOBACK.
004550
004560
004570 100-INITIALIZE.
004580
004590*    ZEROES EVERY TABLE COUNT AND ACCUMULATOR BEFORE THE SINGLE
004600*    PASS
004610*    OVER USAGE-FILE BEGINS.  WS-LINE-SPACING STARTS AT 1 (SINGLE
004620*    SPACE) SO THE FIRST DETAIL LINE AFTER ANY HEADING IS NOT
004630*    DOUBLE-
004640*    SPACED THE WAY A CONTROL-BREAK TOTAL LINE IS.
004650*    NOTHING IN THIS PARAGRAPH TOUCHES THE REPORT-FILE OR
004660*    USAGE-FILE
004670*    BUFFERS -- THOSE ARE OPENED BY 000-MAINLINE BEFORE THIS IS
004680*    PERFORMED, AND THE FIRST READ DOES NOT HAPPEN UNTIL
004690*    200-READ-AND-ACCUMULATE IS REACHED.
004700     MOVE ZERO TO CC-RES-COUNT  CC-TYP-COUNT  CC-LOC-COUNT
004710                  CC-CTG-COUNT CC-MTR-COUNT  CC-TRN-COUNT.
004720*    CARRIES ZERO FORWARD.
004730     MOVE ZERO TO WS-TOTAL-COST WS-TOTAL-USAGE WS-RECORD-COUNT.
004740*    CARRIES THIS FIELD FORWARD.
004750     MOVE 1 TO WS-LINE-SPACING.
004760
004770 100-EXIT.
004780     EXIT.
004790
004800*    2012-03-19 CMS FO-41019 -- REVIEWED DURING THE 2012
004810*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
004820*    OPERATIONS HAD NO OPEN QUESTIONS ABOUT THIS PARAGRAPH AT THAT
004830*    TIME.
004840
004850*    2010-03-28 MLW FO-31017 -- RE-WALKED THIS LOGIC DURING THE
004860*    2010 CONVERSION STUDY; LEFT AS-IS.
004870
004880*    2008-05-27 DKB FO-31034 -- SPOT-CHECKED DURING THE 2008
004890*    DISASTER-RECOVERY TEST; NO ISSUES
004900*    FOUND WITH THIS PARAGRAPH.
004910
004920*    2003-06-16 DKB FO-20013 -- RE-WALKED THIS LOGIC DURING THE
004930*    2003 CONVERSION STUDY; LEFT AS-IS.
004940
004950*    1996-05-12 ALF FO-9011 -- SPOT-CHECKED AFTER THE 1996
004960*    OPERATING-SYSTEM UPGRADE ON THE
004970*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
004980
004990*    2003-02-11 JHT FO-9022 -- NOTED DURING THE 2003
005000*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
005010*    WITH NO OUTSTANDING QUESTIONS.
005020
005030*    1994-02-11 RPT FO-4407 -- COUNTS WERE ONCE ZEROED FIELD BY
005040*    FIELD IN 000-MAINLINE; MOVED
005050*    HERE SO A FUTURE TABLE ADDITION ONLY TOUCHES ONE SPOT INSTEAD
005060*    OF EVERY PLACE A COUNTER GETS INITIALIZED.
005070*    1999-03-17 JHT FO-4410 -- RE-WALKED THIS LOGIC DURING THE
005080*    1999 CONVERSION STUDY; LEFT AS-IS.
005090
005100
005110 200-READ-AND-ACCUMULATE.
005120
005130*    DRIVES ONE EXTRACT RECORD THROUGH ALL SIX UPSERT PARAGRAPHS
005140*    --
005150*    RESOURCE, TYPE, LOCATION, METER-CATEGORY, METER-NAME, AND
005160*    DAILY
005170*    TREND -- THEN ROLLS THE RECORD'S COST AND USAGE INTO THE RUN
005180*    TOTALS.  A RECORD THAT FAILS THE EOF TEST FALLS THROUGH WITH
005190*    NO
005200*    WORK DONE; THE NEXT SENTENCE IS A NO-OP PLACEHOLDER CARRIED
005210*    OVER
005220*    FROM THE ORIGINAL IF/ELSE SHAPE.
005230*    THE ORDER OF THE SIX PERFORMS MATTERS ONLY IN THAT EACH ONE
005240*    IS
005250*    INDEPENDENT OF THE OTHERS -- THEY KEY OFF DIFFERENT FIELDS ON
005260*    THE SAME INPUT RECORD AND COULD BE REORDERED WITHOUT CHANGING
005270*    ANY RESULT ON THE REPORT.
005280     PERFORM 800-READ-USAGE-FILE THRU 800-EXIT.
005290*    CHECKS NOT BEFORE GOING ANY FURTHER.
005300     IF NOT EOF-USAGE
005310*    DROPS INTO 210-UPSERT-RESOURCE TO DO THE WORK.
005320        PERFORM 210-UPSERT-RESOURCE THRU 210-EXIT
005330*    INVOKES 220-UPSERT-TYPE.
005340        PERFORM 220-UPSERT-TYPE THRU 220-EXIT
005350*    INVOKES 222-UPSERT-LOCATION.
005360        PERFORM 222-UPSERT-LOCATION THRU 222-EXIT
005370*    DROPS INTO 224-UPSERT-CATEGORY TO DO THE WORK.
005380        PERFORM 224-UPSERT-CATEGORY THRU 224-EXIT
005390*    DROPS INTO 226-UPSERT-METER TO DO THE WORK.
005400        PERFORM 226-UPSERT-METER THRU 226-EXIT
005410*    DROPS INTO 230-UPSERT-TREND TO DO THE WORK.
005420        PERFORM 230-UPSERT-TREND THRU 230-EXIT
005430*    ROLLS THIS RECORD'S CC-COST INTO THE RUNNING TOTAL.
005440        ADD CC-COST TO WS-TOTAL-COST
005450*    ROLLS THIS RECORD'S CC-USAGE-QTY INTO THE RUNNING TOTAL.
005460        ADD CC-USAGE-QTY TO WS-TOTAL-USAGE
005470*    ROLLS THIS RECORD'S THIS FIELD INTO THE RUNNING TOTAL.
005480        ADD 1 TO WS-RECORD-COUNT
005490*    OTHERWISE, THE PATH BELOW APPLIES.
005500     ELSE
005510        NEXT SENTENCE.
005520
005530 200-EXIT.
005540     EXIT.
005550
005560*    2002-03-20 RPT FO-41038 -- LISTED ON THE 2002 YEAR-END
005570*    MAINTENANCE CHECKLIST; CLOSED WITH NO
005580*    CODE CHANGE AFTER A DESK REVIEW BY THE ON-CALL PROGRAMMER.
005590
005600*    2010-06-23 CMS FO-31051 -- SPOT-CHECKED DURING THE 2010
005610*    DISASTER-RECOVERY TEST; NO ISSUES
005620*    FOUND WITH THIS PARAGRAPH.
005630
005640*    2014-04-19 CMS FO-31068 -- SPOT-CHECKED DURING THE 2014
005650*    DISASTER-RECOVERY TEST; NO ISSUES
005660*    FOUND WITH THIS PARAGRAPH.
005670
005680*    1998-05-25 CMS FO-20026 -- CARRIED FORWARD UNCHANGED INTO THE
005690*    1998 FISCAL-YEAR RELEASE OF
005700*    THIS PROGRAM.
005710
005720*    2012-06-20 ALF FO-9033 -- REVIEWED DURING THE 2012 CHARGEBACK
005730*    AUDIT; NO CHANGE REQUIRED.
005740
005750*    2000-03-20 CMS FO-9044 -- CONFIRMED STILL CORRECT AGAINST THE
005760*    2000 RATE SCHEDULE; NO CHANGE.
005770
005780*    1995-07-03 DKB FO-4417 -- ORIGINALLY THIS PARAGRAPH ALSO
005790*    WROTE A DETAIL LINE PER USAGE
005800*    RECORD; THAT WAS DROPPED WHEN THE REPORT WAS REDESIGNED TO
005810*    SUMMARY-AND-EXTRACT FORMAT ONLY -- THE OLD RECORD-LEVEL DUMP
005820*    WAS NEVER USED BY ANYONE DOWNSTREAM OF CHARGEBACK.
005830*    1998-05-22 DKB FO-4420 -- REVIEWED DURING THE 1998 CHARGEBACK
005840*    AUDIT; NO CHANGE REQUIRED.
005850
005860
005870 210-UPSERT-RESOURCE.
005880
005890*    LINEAR SEARCH FOR AN EXISTING ENTRY.  IF NONE IS FOUND THE
005900*    SEARCH FALLS THROUGH TO 214-ADD-RESOURCE, WHICH APPENDS A
005910*    NEW ENTRY AND RECORDS THE FIRST-SEEN TYPE/LOCATION.
005920     SET CC-RES-IDX TO 1.
005930*    SETS WS-DIVISOR-IS-ZERO.
005940     SET WS-DIVISOR-IS-ZERO TO FALSE.
005950*    CARRIES THIS FIELD FORWARD.
005960     MOVE 'NO ' TO WS-DIVISOR-ZERO-SW.
005970*    LOOKS UP CC-RES-ENTRY IN THE TABLE.
005980     SEARCH CC-RES-ENTRY
005990*    END-OF-FILE PATH.
006000         AT END
006010*    HANDS OFF TO 214-ADD-RESOURCE FOR THIS STEP.
006020            PERFORM 214-ADD-RESOURCE THRU 214-EXIT
006030         WHEN CC-RES-NAME (CC-RES-IDX) = CC-RESOURCE-NAME
006040*    DROPS INTO 212-UPDATE-RESOURCE TO DO THE WORK.
006050            PERFORM 212-UPDATE-RESOURCE THRU 212-EXIT.
006060
006070 210-EXIT.
006080     EXIT.
006090
006100*    2014-06-20 DKB FO-41057 -- REVIEWED DURING THE 2014
006110*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
006120*    OPERATIONS HAD NO OPEN QUESTIONS ABOUT THIS PARAGRAPH AT THAT
006130*    TIME.
006140
006150*    2005-09-12 WGK FO-31085 -- RE-READ AFTER THE 2005 COMPILER
006160*    UPGRADE TO CONFIRM NO RESERVED-
006170*    WORD CONFLICTS; NONE FOUND.
006180
006190*    2001-08-14 CMS FO-31102 -- RE-WALKED THIS LOGIC DURING THE
006200*    2001 CONVERSION STUDY; LEFT AS-IS.
006210
006220*    2002-03-27 WGK FO-20039 -- CARRIED FORWARD UNCHANGED INTO THE
006230*    2002 FISCAL-YEAR RELEASE OF
006240*    THIS PROGRAM.
006250
006260*    2002-03-10 JHT FO-9055 -- CARRIED FORWARD UNCHANGED INTO THE
006270*    2002 FISCAL-YEAR RELEASE OF
006280*    THIS PROGRAM.
006290
006300*    1997-07-12 RPT FO-9066 -- CONFIRMED STILL CORRECT AGAINST THE
006310*    1997 RATE SCHEDULE; NO CHANGE.
006320
006330*    1996-01-22 RPT FO-4427 -- SEARCH WAS CHANGED FROM SEARCH ALL
006340*    TO A PLAIN SEARCH WHEN IT
006350*    WAS FOUND THE RESOURCE TABLE WAS NOT BEING KEPT IN KEY ORDER
006360*    BY THE ADD PATH -- SEARCH ALL REQUIRES AN ORDERED TABLE AND
006370*    THE TABLE IS BUILT IN FIRST-SEEN ORDER, NOT SORTED ORDER.
006380*    2002-02-25 WGK FO-4430 -- NOTED DURING THE 2002
006390*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
006400*    WITH NO OUTSTANDING QUESTIONS.
006410
006420
006430 212-UPDATE-RESOURCE.
006440
006450*    MATCH ON CC-RESOURCE-NAME -- JUST ADDS THIS RECORD'S COST AND
006460*    USAGE-QTY ONTO THE EXISTING TABLE ROW.  TYPE AND LOCATION ARE
006470*    NOT RE-STAMPED; WHATEVER 214-ADD-RESOURCE CAPTURED ON THE
006480*    FIRST
006490*    SIGHTING OF THE RESOURCE IS WHAT STAYS ON THE ROW FOR THE
006500*    REST
006510*    OF THE RUN, EVEN IF A LATER RECORD FOR THE SAME RESOURCE
006520*    CARRIES
006530*    A DIFFERENT LOCATION CODE -- THAT HAS NOT COME UP IN PRACTICE
006540*    SINCE A PHYSICAL RESOURCE DOES NOT MOVE MID-MONTH.
006550     ADD CC-COST      TO CC-RES-TOTAL-COST  (CC-RES-IDX).
006560*    ROLLS THIS RECORD'S CC-USAGE-QTY INTO THE RUNNING TOTAL.
006570     ADD CC-USAGE-QTY TO CC-RES-TOTAL-USAGE (CC-RES-IDX).
006580
006590 212-EXIT.
006600     EXIT.
006610
006620*    1998-05-27 JHT FO-41076 -- RE-WALKED THIS LOGIC DURING THE
006630*    1998 CONVERSION STUDY; LEFT AS-IS
006640*    SINCE THE BUSINESS RULE BEHIND IT HAD NOT CHANGED.
006650
006660*    2008-01-21 WGK FO-31119 -- LISTED ON THE 2008 YEAR-END
006670*    MAINTENANCE CHECKLIST; CLOSED WITH
006680*    NO CODE CHANGE AFTER A DESK REVIEW.
006690
006700*    2009-02-14 ALF FO-31136 -- CONFIRMED STILL CORRECT AGAINST
006710*    THE 2009 RATE SCHEDULE; NO CHANGE.
006720
006730*    1995-05-10 ALF FO-20052 -- LISTED ON THE 1995 YEAR-END
006740*    MAINTENANCE CHECKLIST; CLOSED WITH
006750*    NO CODE CHANGE AFTER A DESK REVIEW.
006760
006770*    2009-02-11 RPT FO-9077 -- LISTED ON THE 2009 YEAR-END
006780*    MAINTENANCE CHECKLIST; CLOSED WITH
006790*    NO CODE CHANGE AFTER A DESK REVIEW.
006800
006810*    1999-03-10 MLW FO-9088 -- SPOT-CHECKED AFTER THE 1999
006820*    OPERATING-SYSTEM UPGRADE ON THE
006830*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
006840
006850*    1994-02-11 RPT FO-4437 -- NO SUBSTANTIVE CHANGES SINCE THE
006860*    ORIGINAL WRITE-UP.
006870*    1997-04-21 JHT FO-4440 -- NOTED DURING THE 1997
006880*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
006890*    WITH NO OUTSTANDING QUESTIONS.
006900
006910
006920 214-ADD-RESOURCE.
006930
006940*    FIRST SIGHTING OF A RESOURCE NAME.  CC-RES-PCT AND CC-RES-CPU
006950*    ARE LEFT AT ZERO HERE -- THEY ARE DERIVED VALUES, FILLED IN
006960*    LATER BY 352-DERIVE-ONE-RESOURCE ONCE THE GRAND TOTAL IS
006970*    KNOWN.
006980*    CC-RES-COUNT IS BUMPED BEFORE THE MOVE SO THE NEW ROW LANDS
006990*    AT
007000*    THE NEXT FREE SUBSCRIPT RATHER THAN OVERWRITING THE LAST ROW
007010*    ADDED.
007020     ADD 1 TO CC-RES-COUNT.
007030*    SETS CC-RES-IDX.
007040     SET CC-RES-IDX TO CC-RES-COUNT.
007050*    STAGES CC-RESOURCE-NAME FOR THE NEXT STEP.
007060     MOVE CC-RESOURCE-NAME TO CC-RES-NAME (CC-RES-IDX).
007070*    STAGES CC-COST FOR THE NEXT STEP.
007080     MOVE CC-COST          TO CC-RES-TOTAL-COST  (CC-RES-IDX).
007090*    COPIES CC-USAGE-QTY INTO PLACE.
007100     MOVE CC-USAGE-QTY     TO CC-RES-TOTAL-USAGE (CC-RES-IDX).
007110*    CARRIES CC-RESOURCE-TYPE FORWARD.
007120     MOVE CC-RESOURCE-TYPE TO CC-RES-TYPE (CC-RES-IDX).
007130*    COPIES CC-LOCATION INTO PLACE.
007140     MOVE CC-LOCATION      TO CC-RES-LOCN (CC-RES-IDX).
007150*    CARRIES ZERO FORWARD.
007160     MOVE ZERO             TO CC-RES-PCT  (CC-RES-IDX).
007170*    COPIES ZERO INTO PLACE.
007180     MOVE ZERO             TO CC-RES-CPU  (CC-RES-IDX).
007190
007200 214-EXIT.
007210     EXIT.
007220
007230*    1996-03-24 ALF FO-41095 -- RE-WALKED THIS LOGIC DURING THE
007240*    1996 CONVERSION STUDY; LEFT AS-IS
007250*    SINCE THE BUSINESS RULE BEHIND IT HAD NOT CHANGED.
007260
007270*    2007-06-21 ALF FO-31153 -- RE-WALKED THIS LOGIC DURING THE
007280*    2007 CONVERSION STUDY; LEFT AS-IS.
007290
007300*    2005-07-23 MLW FO-31170 -- CARRIED FORWARD UNCHANGED INTO THE
007310*    2005 FISCAL-YEAR RELEASE OF
007320*    THIS PROGRAM.
007330
007340*    2000-04-26 ALF FO-20065 -- LISTED ON THE 2000 YEAR-END
007350*    MAINTENANCE CHECKLIST; CLOSED WITH
007360*    NO CODE CHANGE AFTER A DESK REVIEW.
007370
007380*    2013-08-18 JHT FO-9099 -- CARRIED FORWARD UNCHANGED INTO THE
007390*    2013 FISCAL-YEAR RELEASE OF
007400*    THIS PROGRAM.
007410
007420*    1996-05-20 CMS FO-9110 -- CARRIED FORWARD UNCHANGED INTO THE
007430*    1996 FISCAL-YEAR RELEASE OF
007440*    THIS PROGRAM.
007450
007460*    1997-09-30 MLW FO-4447 -- CC-RES-CPU AND CC-RES-PCT ADDED TO
007470*    THE ROW LAYOUT THIS DATE;
007480*    BOTH START AT ZERO HERE AND ARE FILLED IN LATER BY
007490*    352-DERIVE-
007500*    ONE-RESOURCE ONCE THE GRAND TOTAL COST IS KNOWN.
007510*    2002-03-24 ALF FO-4450 -- RE-WALKED THIS LOGIC DURING THE
007520*    2002 CONVERSION STUDY; LEFT AS-IS.
007530
007540
007550 220-UPSERT-TYPE.
007560
007570*    SAME SEARCH-OR-ADD SHAPE AS 210-UPSERT-RESOURCE, KEYED ON
007580*    CC-RESOURCE-TYPE INSTEAD OF THE RESOURCE NAME.  FEEDS THE
007590*    COST
007600*    BREAKDOWN BLOCK BUILT LATER BY 500-BUILD-BREAKDOWN.
007610*    THE TYPE TABLE IS MUCH SMALLER THAN THE RESOURCE TABLE -- A
007620*    HANDFUL OF DISTINCT TYPES VERSUS POSSIBLY THOUSANDS OF NAMED
007630*    RESOURCES -- SO THE LINEAR SEARCH COST HERE IS NOT A CONCERN.
007640     SET CC-TYP-IDX TO 1.
007650*    SCANS THE TABLE FOR CC-TYP-ENTRY.
007660     SEARCH CC-TYP-ENTRY
007670*    END-OF-FILE PATH.
007680         AT END
007690*    ACCUMULATES THIS FIELD.
007700            ADD 1 TO CC-TYP-COUNT
007710*    SETS CC-TYP-IDX.
007720            SET CC-TYP-IDX TO CC-TYP-COUNT
007730*    COPIES CC-RESOURCE-TYPE INTO PLACE.
007740            MOVE CC-RESOURCE-TYPE TO CC-TYP-KEY (CC-TYP-IDX)
007750*    CARRIES CC-COST FORWARD.
007760            MOVE CC-COST     TO CC-TYP-TOTAL-COST  (CC-TYP-IDX)
007770*    STAGES CC-USAGE-QTY FOR THE NEXT STEP.
007780            MOVE CC-USAGE-QTY TO CC-TYP-TOTAL-USAGE (CC-TYP-IDX)
007790         WHEN CC-TYP-KEY (CC-TYP-IDX) = CC-RESOURCE-TYPE
007800*    ACCUMULATES CC-COST.
007810            ADD CC-COST      TO CC-TYP-TOTAL-COST  (CC-TYP-IDX)
007820*    ACCUMULATES CC-USAGE-QTY.
007830            ADD CC-USAGE-QTY TO CC-TYP-TOTAL-USAGE (CC-TYP-IDX).
007840
007850 220-EXIT.
007860     EXIT.
007870
007880*    2011-03-20 MLW FO-41114 -- RE-WALKED THIS LOGIC DURING THE
007890*    2011 CONVERSION STUDY; LEFT AS-IS
007900*    SINCE THE BUSINESS RULE BEHIND IT HAD NOT CHANGED.
007910
007920*    2001-07-17 DKB FO-31187 -- REVIEWED DURING THE 2001
007930*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
007940
007950*    2002-01-18 ALF FO-31204 -- CARRIED FORWARD UNCHANGED INTO THE
007960*    2002 FISCAL-YEAR RELEASE OF
007970*    THIS PROGRAM.
007980
007990*    2000-06-20 RPT FO-20078 -- REVIEWED DURING THE 2000
008000*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
008010
008020*    2010-04-26 CMS FO-9121 -- CARRIED FORWARD UNCHANGED INTO THE
008030*    2010 FISCAL-YEAR RELEASE OF
008040*    THIS PROGRAM.
008050
008060*    2005-01-22 ALF FO-9132 -- LISTED ON THE 2005 YEAR-END
008070*    MAINTENANCE CHECKLIST; CLOSED WITH
008080*    NO CODE CHANGE AFTER A DESK REVIEW.
008090
008100*    1994-02-11 RPT FO-4457 -- NO SUBSTANTIVE CHANGES SINCE THE
008110*    ORIGINAL WRITE-UP.
008120*    1997-06-12 ALF FO-4460 -- NOTED DURING THE 1997
008130*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
008140*    WITH NO OUTSTANDING QUESTIONS.
008150
008160
008170 222-UPSERT-LOCATION.
008180
008190*    KEYED ON CC-LOCATION.  WS-UNIQUE-LOCATIONS IN THE SUMMARY
008200*    BLOCK
008210*    IS JUST CC-LOC-COUNT AFTER THE PASS COMPLETES -- THERE IS NO
008220*    SEPARATE LOCATION REPORT IN THIS PROGRAM, ONLY THE COUNT.
008230     SET CC-LOC-IDX TO 1.
008240*    LOOKS UP CC-LOC-ENTRY IN THE TABLE.
008250     SEARCH CC-LOC-ENTRY
008260*    END-OF-FILE PATH.
008270         AT END
008280*    ACCUMULATES THIS FIELD.
008290            ADD 1 TO CC-LOC-COUNT
008300*    SETS CC-LOC-IDX.
008310            SET CC-LOC-IDX TO CC-LOC-COUNT
008320*    CARRIES CC-LOCATION FORWARD.
008330            MOVE CC-LOCATION  TO CC-LOC-KEY (CC-LOC-IDX)
008340*    COPIES CC-COST INTO PLACE.
008350            MOVE CC-COST      TO CC-LOC-TOTAL-COST  (CC-LOC-IDX)
008360*    STAGES CC-USAGE-QTY FOR THE NEXT STEP.
008370            MOVE CC-USAGE-QTY TO CC-LOC-TOTAL-USAGE (CC-LOC-IDX)
008380         WHEN CC-LOC-KEY (CC-LOC-IDX) = CC-LOCATION
008390*    ROLLS THIS RECORD'S CC-COST INTO THE RUNNING TOTAL.
008400            ADD CC-COST      TO CC-LOC-TOTAL-COST  (CC-LOC-IDX)
008410*    ROLLS THIS RECORD'S CC-USAGE-QTY INTO THE RUNNING TOTAL.
008420            ADD CC-USAGE-QTY TO CC-LOC-TOTAL-USAGE (CC-LOC-IDX).
008430
008440 222-EXIT.
008450     EXIT.
008460
008470*    2006-09-14 DKB FO-41133 -- CONFIRMED STILL CORRECT AGAINST
008480*    THE 2006 RATE SCHEDULE; NO CHANGE
008490*    NEEDED TO THIS PARAGRAPH'S LOGIC.
008500
008510*    2005-07-13 MLW FO-31221 -- RE-READ AFTER THE 2005 COMPILER
008520*    UPGRADE TO CONFIRM NO RESERVED-
008530*    WORD CONFLICTS; NONE FOUND.
008540
008550*    2015-04-17 JHT FO-31238 -- CONFIRMED STILL CORRECT AGAINST
008560*    THE 2015 RATE SCHEDULE; NO CHANGE.
008570
008580*    2012-05-27 JHT FO-20091 -- RE-WALKED THIS LOGIC DURING THE
008590*    2012 CONVERSION STUDY; LEFT AS-IS.
008600
008610*    2011-07-27 WGK FO-9143 -- CARRIED FORWARD UNCHANGED INTO THE
008620*    2011 FISCAL-YEAR RELEASE OF
008630*    THIS PROGRAM.
008640
008650*    2010-09-23 MLW FO-9154 -- NOTED DURING THE 2010
008660*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
008670*    WITH NO OUTSTANDING QUESTIONS.
008680
008690*    1994-02-11 RPT FO-4467 -- NO SUBSTANTIVE CHANGES SINCE THE
008700*    ORIGINAL WRITE-UP.
008710*    2000-08-20 WGK FO-4470 -- REVIEWED DURING THE 2000 CHARGEBACK
008720*    AUDIT; NO CHANGE REQUIRED.
008730
008740
008750 224-UPSERT-CATEGORY.
008760
008770*    KEYED ON CC-METER-CATEGORY.  NEITHER THIS TABLE NOR THE METER
008780*    TABLE BELOW IT IS PRINTED BY CCOSTANL TODAY -- BOTH ARE
008790*    CARRIED
008800*    IN CCAGGTAB SOLELY SO CCOSTREC CAN SHARE THE SAME
008810*    ACCUMULATION
008820*    LOGIC WITHOUT EVERY METER-LEVEL RULE DUPLICATING THIS UPSERT.
008830     SET CC-CTG-IDX TO 1.
008840*    LOOKS UP CC-CTG-ENTRY IN THE TABLE.
008850     SEARCH CC-CTG-ENTRY
008860*    END-OF-FILE PATH.
008870         AT END
008880*    ACCUMULATES THIS FIELD.
008890            ADD 1 TO CC-CTG-COUNT
008900*    SETS CC-CTG-IDX.
008910            SET CC-CTG-IDX TO CC-CTG-COUNT
008920*    STAGES CC-METER-CATEGORY FOR THE NEXT STEP.
008930            MOVE CC-METER-CATEGORY TO CC-CTG-KEY (CC-CTG-IDX)
008940*    STAGES CC-COST FOR THE NEXT STEP.
008950            MOVE CC-COST      TO CC-CTG-TOTAL-COST  (CC-CTG-IDX)
008960*    CARRIES CC-USAGE-QTY FORWARD.
008970            MOVE CC-USAGE-QTY TO CC-CTG-TOTAL-USAGE (CC-CTG-IDX)
008980         WHEN CC-CTG-KEY (CC-CTG-IDX) = CC-METER-CATEGORY
008990*    ROLLS THIS RECORD'S CC-COST INTO THE RUNNING TOTAL.
009000            ADD CC-COST      TO CC-CTG-TOTAL-COST  (CC-CTG-IDX)
009010*    ROLLS THIS RECORD'S CC-USAGE-QTY INTO THE RUNNING TOTAL.
009020            ADD CC-USAGE-QTY TO CC-CTG-TOTAL-USAGE (CC-CTG-IDX).
009030
009040 224-EXIT.
009050     EXIT.
009060
009070*    2007-01-23 DKB FO-41152 -- LISTED ON THE 2007 YEAR-END
009080*    MAINTENANCE CHECKLIST; CLOSED WITH NO
009090*    CODE CHANGE AFTER A DESK REVIEW BY THE ON-CALL PROGRAMMER.
009100
009110*    1999-04-21 JHT FO-31255 -- CARRIED FORWARD UNCHANGED INTO THE
009120*    1999 FISCAL-YEAR RELEASE OF
009130*    THIS PROGRAM.
009140
009150*    2015-03-18 JHT FO-31272 -- CARRIED FORWARD UNCHANGED INTO THE
009160*    2015 FISCAL-YEAR RELEASE OF
009170*    THIS PROGRAM.
009180
009190*    2002-04-12 RPT FO-20104 -- RE-WALKED THIS LOGIC DURING THE
009200*    2002 CONVERSION STUDY; LEFT AS-IS.
009210
009220*    1996-03-12 JHT FO-9165 -- LISTED ON THE 1996 YEAR-END
009230*    MAINTENANCE CHECKLIST; CLOSED WITH
009240*    NO CODE CHANGE AFTER A DESK REVIEW.
009250
009260*    2003-03-20 MLW FO-9176 -- NOTED DURING THE 2003
009270*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
009280*    WITH NO OUTSTANDING QUESTIONS.
009290
009300*    1998-11-04 DKB FO-4477 -- ADDED WHEN THE METER-CATEGORY TABLE
009310*    WAS INTRODUCED SO CCOSTREC
009320*    COULD SHARE ONE ACCUMULATION PASS WITH THIS PROGRAM INSTEAD
009330*    OF
009340*    READING THE USAGE EXTRACT A SECOND TIME.
009350*    2003-09-10 RPT FO-4480 -- CONFIRMED STILL CORRECT AGAINST THE
009360*    2003 RATE SCHEDULE; NO CHANGE.
009370
009380
009390 226-UPSERT-METER.
009400
009410*    KEYED ON CC-METER-NAME.  SEE THE NOTE AT 224-UPSERT-CATEGORY
009420*    --
009430*    SAME REASON FOR CARRYING AN UNPRINTED TABLE IN THIS PROGRAM.
009440     SET CC-MTR-IDX TO 1.
009450*    LOOKS UP CC-MTR-ENTRY IN THE TABLE.
009460     SEARCH CC-MTR-ENTRY
009470*    END-OF-FILE PATH.
009480         AT END
009490*    ROLLS THIS RECORD'S THIS FIELD INTO THE RUNNING TOTAL.
009500            ADD 1 TO CC-MTR-COUNT
009510*    SETS CC-MTR-IDX.
009520            SET CC-MTR-IDX TO CC-MTR-COUNT
009530*    STAGES CC-METER-NAME FOR THE NEXT STEP.
009540            MOVE CC-METER-NAME TO CC-MTR-KEY (CC-MTR-IDX)
009550*    STAGES CC-COST FOR THE NEXT STEP.
009560            MOVE CC-COST      TO CC-MTR-TOTAL-COST  (CC-MTR-IDX)
009570*    COPIES CC-USAGE-QTY INTO PLACE.
009580            MOVE CC-USAGE-QTY TO CC-MTR-TOTAL-USAGE (CC-MTR-IDX)
009590         WHEN CC-MTR-KEY (CC-MTR-IDX) = CC-METER-NAME
009600*    ACCUMULATES CC-COST.
009610            ADD CC-COST      TO CC-MTR-TOTAL-COST  (CC-MTR-IDX)
009620*    ACCUMULATES CC-USAGE-QTY.
009630            ADD CC-USAGE-QTY TO CC-MTR-TOTAL-USAGE (CC-MTR-IDX).
009640
009650 226-EXIT.
009660     EXIT.
009670
009680*    2007-07-12 CMS FO-41171 -- REVIEWED DURING THE 2007
009690*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
009700*    OPERATIONS HAD NO OPEN QUESTIONS ABOUT THIS PARAGRAPH AT THAT
009710*    TIME.
009720
009730*    2005-06-24 ALF FO-31289 -- RE-WALKED THIS LOGIC DURING THE
009740*    2005 CONVERSION STUDY; LEFT AS-IS.
009750
009760*    1999-06-16 CMS FO-31306 -- SPOT-CHECKED DURING THE 1999
009770*    DISASTER-RECOVERY TEST; NO ISSUES
009780*    FOUND WITH THIS PARAGRAPH.
009790
009800*    2012-08-27 RPT FO-20117 -- REVIEWED DURING THE 2012
009810*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
009820
009830*    2007-02-24 JHT FO-9187 -- NOTED DURING THE 2007
009840*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
009850*    WITH NO OUTSTANDING QUESTIONS.
009860
009870*    2005-01-16 CMS FO-9198 -- REVIEWED DURING THE 2005 CHARGEBACK
009880*    AUDIT; NO CHANGE REQUIRED.
009890
009900*    1998-11-04 DKB FO-4487 -- SEE THE NOTE AT 224-UPSERT-CATEGORY
009910*    -- SAME CHANGE, SAME DATE.
009920*    2003-09-12 DKB FO-4490 -- CONFIRMED STILL CORRECT AGAINST THE
009930*    2003 RATE SCHEDULE; NO CHANGE.
009940
009950
009960 230-UPSERT-TREND.
009970
009980*    KEYED ON CC-USAGE-DATE.  ONE ROW PER CALENDAR DAY ON THE
009990*    EXTRACT, ACCUMULATING COST ONLY -- USAGE QUANTITY IS NOT
010000*    TRACKED BY DAY BECAUSE THE TREND BLOCK ONLY PRINTS COST.
010010     SET CC-TRN-IDX TO 1.
010020*    LOOKS UP CC-TRN-ENTRY IN THE TABLE.
010030     SEARCH CC-TRN-ENTRY
010040*    END-OF-FILE PATH.
010050         AT END
010060*    ROLLS THIS RECORD'S THIS FIELD INTO THE RUNNING TOTAL.
010070            ADD 1 TO CC-TRN-COUNT
010080*    SETS CC-TRN-IDX.
010090            SET CC-TRN-IDX TO CC-TRN-COUNT
010100*    STAGES CC-USAGE-DATE FOR THE NEXT STEP.
010110            MOVE CC-USAGE-DATE TO CC-TRN-DATE (CC-TRN-IDX)
010120*    CARRIES CC-COST FORWARD.
010130            MOVE CC-COST       TO CC-TRN-COST (CC-TRN-IDX)
010140         WHEN CC-TRN-DATE (CC-TRN-IDX) = CC-USAGE-DATE
010150*    ACCUMULATES CC-COST.
010160            ADD CC-COST TO CC-TRN-COST (CC-TRN-IDX).
010170
010180 230-EXIT.
010190     EXIT.
010200
010210*    2008-08-17 JHT FO-41190 -- REVIEWED DURING THE 2008
010220*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
010230*    OPERATIONS HAD NO OPEN QUESTIONS ABOUT THIS PARAGRAPH AT THAT
010240*    TIME.
010250
010260*    1997-02-15 RPT FO-31323 -- RE-WALKED THIS LOGIC DURING THE
010270*    1997 CONVERSION STUDY; LEFT AS-IS.
010280
010290*    2009-04-21 DKB FO-31340 -- REVIEWED DURING THE 2009
010300*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
010310
010320*    2001-06-12 RPT FO-20130 -- CARRIED FORWARD UNCHANGED INTO THE
010330*    2001 FISCAL-YEAR RELEASE OF
010340*    THIS PROGRAM.
010350
010360*    2006-01-21 DKB FO-9209 -- SPOT-CHECKED AFTER THE 2006
010370*    OPERATING-SYSTEM UPGRADE ON THE
010380*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
010390
010400*    2012-09-11 WGK FO-9220 -- CONFIRMED STILL CORRECT AGAINST THE
010410*    2012 RATE SCHEDULE; NO CHANGE.
010420
010430*    1999-03-17 RPT FO-4497 -- TREND TABLE ADDED AHEAD OF THE Y2K
010440*    DATE-FORMAT CONVERSION --
010450*    CC-TRN-DATE WAS STORED MM/DD/YY UNTIL THE Y2K FIX BELOW
010460*    CHANGED
010470*    EVERY DATE FIELD IN THIS PROGRAM TO CCYY-MM-DD.
010480*    2004-08-11 CMS FO-4500 -- RE-WALKED THIS LOGIC DURING THE
010490*    2004 CONVERSION STUDY; LEFT AS-IS.
010500
010510
010520 300-COMPUTE-SUMMARY.
010530
010540*    STAGES CC-RES-COUNT FOR THE NEXT STEP.
010550     MOVE CC-RES-COUNT TO WS-UNIQUE-RESOURCES.
010560*    CARRIES CC-LOC-COUNT FORWARD.
010570     MOVE CC-LOC-COUNT TO WS-UNIQUE-LOCATIONS.
010580*    STAGES CC-TYP-COUNT FOR THE NEXT STEP.
010590     MOVE CC-TYP-COUNT TO WS-UNIQUE-RES-TYPES.
010600*    AVG-DAILY-COST ASSUMES A FIXED 30-DAY PERIOD REGARDLESS OF
010610*    THE ACTUAL SPAN OF DATES ON THE EXTRACT.
010620     COMPUTE WS-AVG-DAILY-COST ROUNDED = WS-TOTAL-COST / 30.
010630*    CHECKS WS-RECORD-COUNT BEFORE GOING ANY FURTHER.
010640     IF WS-RECORD-COUNT = ZERO
010650*    CARRIES ZERO FORWARD.
010660        MOVE ZERO TO WS-AVG-COST-PER-REC
010670*    OTHERWISE, THE PATH BELOW APPLIES.
010680     ELSE
010690*    DERIVES WS-AVG-COST-PER-REC.
010700        COMPUTE WS-AVG-COST-PER-REC ROUNDED =
010710                WS-TOTAL-COST / WS-RECORD-COUNT.
010720
010730 300-EXIT.
010740     EXIT.
010750
010760*    2000-04-11 RPT FO-41209 -- REVIEWED DURING THE 2000
010770*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
010780*    OPERATIONS HAD NO OPEN QUESTIONS ABOUT THIS PARAGRAPH AT THAT
010790*    TIME.
010800
010810*    2001-05-17 WGK FO-31357 -- LISTED ON THE 2001 YEAR-END
010820*    MAINTENANCE CHECKLIST; CLOSED WITH
010830*    NO CODE CHANGE AFTER A DESK REVIEW.
010840
010850*    2014-05-25 CMS FO-31374 -- LISTED ON THE 2014 YEAR-END
010860*    MAINTENANCE CHECKLIST; CLOSED WITH
010870*    NO CODE CHANGE AFTER A DESK REVIEW.
010880
010890*    2009-02-27 RPT FO-20143 -- CONFIRMED STILL CORRECT AGAINST
010900*    THE 2009 RATE SCHEDULE; NO CHANGE.
010910
010920*    2010-04-27 JHT FO-9231 -- RE-WALKED THIS LOGIC DURING THE
010930*    2010 CONVERSION STUDY; LEFT AS-IS.
010940
010950*    1999-09-24 JHT FO-9242 -- CARRIED FORWARD UNCHANGED INTO THE
010960*    1999 FISCAL-YEAR RELEASE OF
010970*    THIS PROGRAM.
010980
010990*    1999-06-01 MLW FO-4507 -- Y2K: AVG-DAILY-COST USED TO DIVIDE
011000*    BY A HARD-CODED 31; CHANGED
011010*    TO A FLAT 30 AFTER FINANCE CONFIRMED THE BILLING CYCLE RUNS A
011020*    FIXED 30-DAY PERIOD REGARDLESS OF CALENDAR MONTH LENGTH.
011030*    2003-03-24 DKB FO-4510 -- RE-WALKED THIS LOGIC DURING THE
011040*    2003 CONVERSION STUDY; LEFT AS-IS.
011050
011060
011070 350-COMPUTE-RESOURCE-DERIVED.
011080
011090*    ONE PASS OVER THE WHOLE RESOURCE TABLE TO FILL IN THE
011100*    PERCENT-
011110*    OF-TOTAL-COST AND COST-PER-UNIT COLUMNS THAT 214-ADD-RESOURCE
011120*    LEFT AT ZERO.  MUST RUN AFTER 200-READ-AND-ACCUMULATE IS
011130*    COMPLETE SINCE IT NEEDS THE FINAL WS-TOTAL-COST.
011140     PERFORM 352-DERIVE-ONE-RESOURCE THRU 352-EXIT
011150         VARYING CC-RES-IDX FROM 1 BY 1
011160         UNTIL CC-RES-IDX > CC-RES-COUNT.
011170
011180 350-EXIT.
011190     EXIT.
011200
011210*    2012-05-16 DKB FO-41228 -- REVIEWED DURING THE 2012
011220*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
011230*    OPERATIONS HAD NO OPEN QUESTIONS ABOUT THIS PARAGRAPH AT THAT
011240*    TIME.
011250
011260*    2008-04-12 MLW FO-31391 -- CONFIRMED STILL CORRECT AGAINST
011270*    THE 2008 RATE SCHEDULE; NO CHANGE.
011280
011290*    2003-03-28 WGK FO-31408 -- SPOT-CHECKED DURING THE 2003
011300*    DISASTER-RECOVERY TEST; NO ISSUES
011310*    FOUND WITH THIS PARAGRAPH.
011320
011330*    2009-09-13 MLW FO-20156 -- CARRIED FORWARD UNCHANGED INTO THE
011340*    2009 FISCAL-YEAR RELEASE OF
011350*    THIS PROGRAM.
011360
011370*    2009-01-10 DKB FO-9253 -- SPOT-CHECKED AFTER THE 2009
011380*    OPERATING-SYSTEM UPGRADE ON THE
011390*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
011400
011410*    2001-01-18 ALF FO-9264 -- CONFIRMED STILL CORRECT AGAINST THE
011420*    2001 RATE SCHEDULE; NO CHANGE.
011430
011440*    1997-09-30 MLW FO-4517 -- ADDED ALONGSIDE THE NEW DERIVED
011450*    COLUMNS NOTED AT 214-ADD-RESOURCE.
011460*    2003-03-11 DKB FO-4520 -- NOTED DURING THE 2003
011470*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
011480*    WITH NO OUTSTANDING QUESTIONS.
011490
011500
011510 352-DERIVE-ONE-RESOURCE.
011520
011530*    BOTH COMPUTES GUARD AGAINST A ZERO DIVISOR -- A RESOURCE THAT
011540*    SOMEHOW ACCUMULATED ZERO USAGE (A BILLING-ONLY LINE ITEM WITH
011550*    NO METERED QUANTITY) WOULD OTHERWISE ABEND THE DIVIDE.
011560     IF WS-TOTAL-COST = ZERO
011570*    COPIES ZERO INTO PLACE.
011580        MOVE ZERO TO CC-RES-PCT (CC-RES-IDX)
011590*    OTHERWISE, THE PATH BELOW APPLIES.
011600     ELSE
011610*    DERIVES CC-RES-PCT.
011620        COMPUTE CC-RES-PCT (CC-RES-IDX) ROUNDED =
011630           (CC-RES-TOTAL-COST (CC-RES-IDX) / WS-TOTAL-COST) * 100.
011640*    CHECKS CC-RES-TOTAL-USAGE BEFORE GOING ANY FURTHER.
011650     IF CC-RES-TOTAL-USAGE (CC-RES-IDX) = ZERO
011660*    CARRIES ZERO FORWARD.
011670        MOVE ZERO TO CC-RES-CPU (CC-RES-IDX)
011680*    OTHERWISE, THE PATH BELOW APPLIES.
011690     ELSE
011700*    WORKS OUT CC-RES-CPU HERE.
011710        COMPUTE CC-RES-CPU (CC-RES-IDX) ROUNDED =
011720           CC-RES-TOTAL-COST (CC-RES-IDX) /
011730           CC-RES-TOTAL-USAGE (CC-RES-IDX).
011740
011750 352-EXIT.
011760     EXIT.
011770
011780*    2003-06-18 DKB FO-41247 -- LISTED ON THE 2003 YEAR-END
011790*    MAINTENANCE CHECKLIST; CLOSED WITH NO
011800*    CODE CHANGE AFTER A DESK REVIEW BY THE ON-CALL PROGRAMMER.
011810
011820*    2003-09-13 JHT FO-31425 -- RE-WALKED THIS LOGIC DURING THE
011830*    2003 CONVERSION STUDY; LEFT AS-IS.
011840
011850*    2001-07-15 CMS FO-31442 -- RE-READ AFTER THE 2001 COMPILER
011860*    UPGRADE TO CONFIRM NO RESERVED-
011870*    WORD CONFLICTS; NONE FOUND.
011880
011890*    1996-07-28 CMS FO-20169 -- CARRIED FORWARD UNCHANGED INTO THE
011900*    1996 FISCAL-YEAR RELEASE OF
011910*    THIS PROGRAM.
011920
011930*    2003-07-23 RPT FO-9275 -- REVIEWED DURING THE 2003 CHARGEBACK
011940*    AUDIT; NO CHANGE REQUIRED.
011950
011960*    1997-09-21 WGK FO-9286 -- REVIEWED DURING THE 1997 CHARGEBACK
011970*    AUDIT; NO CHANGE REQUIRED.
011980
011990*    1997-09-30 MLW FO-4527 -- ZERO-DIVISOR GUARD ADDED AFTER AN
012000*    ABEND ON AN EXTRACT WITH NO USAGE AT ALL.
012010*    1999-08-23 RPT FO-4530 -- RE-WALKED THIS LOGIC DURING THE
012020*    1999 CONVERSION STUDY; LEFT AS-IS.
012030
012040
012050 355-COMPUTE-TYPE-PCT.
012060
012070*    SAME IDEA AS 350-COMPUTE-RESOURCE-DERIVED BUT FOR THE COST-
012080*    BREAKDOWN-BY-TYPE TABLE -- ONE PASS TO FILL IN CC-TYP-PCT
012090*    ONCE
012100*    THE FINAL WS-TOTAL-COST IS KNOWN.
012110     PERFORM 357-DERIVE-ONE-TYPE THRU 357-EXIT
012120         VARYING CC-TYP-IDX FROM 1 BY 1
012130         UNTIL CC-TYP-IDX > CC-TYP-COUNT.
012140
012150 355-EXIT.
012160     EXIT.
012170
012180*    1997-06-12 WGK FO-41266 -- REVIEWED DURING THE 1997
012190*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
012200*    OPERATIONS HAD NO OPEN QUESTIONS ABOUT THIS PARAGRAPH AT THAT
012210*    TIME.
012220
012230*    2002-06-21 ALF FO-31459 -- SPOT-CHECKED DURING THE 2002
012240*    DISASTER-RECOVERY TEST; NO ISSUES
012250*    FOUND WITH THIS PARAGRAPH.
012260
012270*    1996-09-22 WGK FO-31476 -- SPOT-CHECKED DURING THE 1996
012280*    DISASTER-RECOVERY TEST; NO ISSUES
012290*    FOUND WITH THIS PARAGRAPH.
012300
012310*    2002-04-28 JHT FO-20182 -- LISTED ON THE 2002 YEAR-END
012320*    MAINTENANCE CHECKLIST; CLOSED WITH
012330*    NO CODE CHANGE AFTER A DESK REVIEW.
012340
012350*    1997-07-10 ALF FO-9297 -- NOTED DURING THE 1997
012360*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
012370*    WITH NO OUTSTANDING QUESTIONS.
012380
012390*    2007-02-27 WGK FO-9308 -- LISTED ON THE 2007 YEAR-END
012400*    MAINTENANCE CHECKLIST; CLOSED WITH
012410*    NO CODE CHANGE AFTER A DESK REVIEW.
012420
012430*    1998-02-19 RPT FO-4537 -- ADDED WHEN THE BREAKDOWN BLOCK WAS
012440*    REDESIGNED TO SHOW PERCENT OF TOTAL.
012450*    2000-03-19 JHT FO-4540 -- REVIEWED DURING THE 2000 CHARGEBACK
012460*    AUDIT; NO CHANGE REQUIRED.
012470
012480
012490 357-DERIVE-ONE-TYPE.
012500
012510*    NO ZERO-USAGE GUARD NEEDED HERE LIKE 352 HAS -- THE DIVISOR
012520*    IS
012530*    WS-TOTAL-COST, ALREADY GUARDED BY THE ZERO CHECK IN THIS SAME
012540*    PARAGRAPH, NOT A PER-TYPE USAGE FIGURE.
012550     IF WS-TOTAL-COST = ZERO
012560*    STAGES ZERO FOR THE NEXT STEP.
012570        MOVE ZERO TO CC-TYP-PCT (CC-TYP-IDX)
012580*    OTHERWISE, THE PATH BELOW APPLIES.
012590     ELSE
012600*    DERIVES CC-TYP-PCT.
012610        COMPUTE CC-TYP-PCT (CC-TYP-IDX) ROUNDED =
012620           (CC-TYP-TOTAL-COST (CC-TYP-IDX) / WS-TOTAL-COST) * 100.
012630
012640 357-EXIT.
012650     EXIT.
012660
012670*    1999-05-18 DKB FO-41285 -- LISTED ON THE 1999 YEAR-END
012680*    MAINTENANCE CHECKLIST; CLOSED WITH NO
012690*    CODE CHANGE AFTER A DESK REVIEW BY THE ON-CALL PROGRAMMER.
012700
012710*    2015-02-13 DKB FO-31493 -- REVIEWED DURING THE 2015
012720*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
012730
012740*    2011-03-16 WGK FO-31510 -- CARRIED FORWARD UNCHANGED INTO THE
012750*    2011 FISCAL-YEAR RELEASE OF
012760*    THIS PROGRAM.
012770
012780*    1999-07-10 RPT FO-20195 -- REVIEWED DURING THE 1999
012790*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
012800
012810*    2007-01-20 MLW FO-9319 -- SPOT-CHECKED AFTER THE 2007
012820*    OPERATING-SYSTEM UPGRADE ON THE
012830*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
012840
012850*    1996-09-20 JHT FO-9330 -- CONFIRMED STILL CORRECT AGAINST THE
012860*    1996 RATE SCHEDULE; NO CHANGE.
012870
012880*    1998-02-19 RPT FO-4547 -- SEE THE NOTE AT
012890*    355-COMPUTE-TYPE-PCT -- SAME CHANGE, SAME DATE.
012900*    2004-06-14 RPT FO-4550 -- SPOT-CHECKED AFTER THE 2004
012910*    OPERATING-SYSTEM UPGRADE ON THE
012920*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
012930
012940
012950******************************************************************
012960*    MOST-EXPENSIVE RESOURCES -- SORT DESCENDING ON TOTAL-COST
012970*
012980*    FO-7512 (03-14) REPLACED THE OLD IN-STORAGE SELECTION SORT
012990*    ON THIS EXTRACT WITH A REAL SORT VERB RUN, THE SAME WAY THE
013000*    CHARGEBACK UNIT'S OTHER SORT JOBS ALWAYS RAN ON THE 390 --
013010*    RELEASE THE WORKING-STORAGE TABLE TO A SORT WORK FILE,
013020*    SORT IT DESCENDING ON COST, AND RETURN THE ORDERED RECORDS
013030*    STRAIGHT INTO THE TOP-10 EXTRACT.  THE LEAST-USED AND
013040*    MOST-USED EXTRACTS FURTHER DOWN STILL USE THE OLDER
013050*    IN-STORAGE SWAP SORT -- SEE THE NOTE AT 440-RANK-LEAST-USED.
013060******************************************************************
013070
013080 400-RANK-MOST-EXPENSIVE.
013090
013100*    THE INPUT PROCEDURE (405) DOES NOTHING BUT RELEASE THE
013110*    CC-RES-ENTRY TABLE ROW BY ROW; THE SORT ITSELF IMPOSES THE
013120*    DESCENDING-COST ORDER; THE OUTPUT PROCEDURE (407) RETURNS
013130*    THE SORTED ROWS AND STOPS AFTER WS-TOP-N OF THEM ARE WRITTEN.
013140     MOVE 'MOST EXPENSIVE RESOURCES (TOP 10)' TO CC-BLK-TITLE.
013150*    HANDS THE WHOLE TABLE OFF TO THE SORT VERB.
013160     SORT RES-COST-SORT
013170         ON DESCENDING KEY SR-RES-TOTAL-COST
013180         INPUT  PROCEDURE 405-RELEASE-RES-RECS THRU 405-EXIT
013190         OUTPUT PROCEDURE 407-RETURN-RES-RECS  THRU 407-EXIT.
013200
013210
013220 400-EXIT.
013230     EXIT.
013240
013250*    2015-01-19 CMS FO-41304 -- LISTED ON THE 2015 YEAR-END
013260*    MAINTENANCE CHECKLIST; CLOSED WITH NO
013270*    CODE CHANGE AFTER A DESK REVIEW BY THE ON-CALL PROGRAMMER.
013280
013290*    1997-09-15 DKB FO-31527 -- LISTED ON THE 1997 YEAR-END
013300*    MAINTENANCE CHECKLIST; CLOSED WITH
013310*    NO CODE CHANGE AFTER A DESK REVIEW.
013320
013330*    2013-03-15 RPT FO-31544 -- RE-WALKED THIS LOGIC DURING THE
013340*    2013 CONVERSION STUDY; LEFT AS-IS.
013350
013360*    2010-01-21 ALF FO-20208 -- LISTED ON THE 2010 YEAR-END
013370*    MAINTENANCE CHECKLIST; CLOSED WITH
013380*    NO CODE CHANGE AFTER A DESK REVIEW.
013390
013400*    1995-03-23 RPT FO-9341 -- LISTED ON THE 1995 YEAR-END
013410*    MAINTENANCE CHECKLIST; CLOSED WITH
013420*    NO CODE CHANGE AFTER A DESK REVIEW.
013430
013440*    1999-06-17 WGK FO-9352 -- REVIEWED DURING THE 1999 CHARGEBACK
013450*    AUDIT; NO CHANGE REQUIRED.
013460
013470*    2001-05-14 JHT FO-4557 -- CONVERTED FROM AN IN-STORAGE
013480*    SELECTION SORT TO THE SORT VERB
013500*    OLD
013510*    410/412/424 PARAGRAPHS WERE RETIRED IN THE SAME CHANGE.
013520*    2007-01-16 JHT FO-4560 -- RE-WALKED THIS LOGIC DURING THE
013530*    2007 CONVERSION STUDY; LEFT AS-IS.
013540
013550
013560*    INPUT PROCEDURE -- ONE RELEASE PER RESOURCE-TABLE ROW, IN
013570*    WHATEVER ORDER 210-UPSERT-RESOURCE BUILT THE TABLE.  THE
013580*    SORT VERB DOES THE ORDERING, NOT THIS PARAGRAPH.
013590 405-RELEASE-RES-RECS.
013600
013610*    DROPS INTO 406-RELEASE-ONE-RES TO DO THE WORK.
013620     PERFORM 406-RELEASE-ONE-RES THRU 406-EXIT
013630         VARYING CC-RES-IDX FROM 1 BY 1
013640         UNTIL CC-RES-IDX > CC-RES-COUNT.
013650
013660 405-EXIT.
013670     EXIT.
013680
013690*    1997-09-24 ALF FO-41323 -- CONFIRMED STILL CORRECT AGAINST
013700*    THE 1997 RATE SCHEDULE; NO CHANGE
013710*    NEEDED TO THIS PARAGRAPH'S LOGIC.
013720
013730*    2014-02-27 ALF FO-31561 -- CARRIED FORWARD UNCHANGED INTO THE
013740*    2014 FISCAL-YEAR RELEASE OF
013750*    THIS PROGRAM.
013760
013770*    2015-01-13 CMS FO-31578 -- RE-WALKED THIS LOGIC DURING THE
013780*    2015 CONVERSION STUDY; LEFT AS-IS.
013790
013800*    1998-05-26 CMS FO-20221 -- LISTED ON THE 1998 YEAR-END
013810*    MAINTENANCE CHECKLIST; CLOSED WITH
013820*    NO CODE CHANGE AFTER A DESK REVIEW.
013830
013840*    1996-09-22 CMS FO-9363 -- CONFIRMED STILL CORRECT AGAINST THE
013850*    1996 RATE SCHEDULE; NO CHANGE.
013860
013870*    1999-05-22 MLW FO-9374 -- RE-WALKED THIS LOGIC DURING THE
013880*    1999 CONVERSION STUDY; LEFT AS-IS.
013890
013900*    2001-05-14 JHT FO-4567 -- NEW INPUT PROCEDURE WRITTEN FOR THE
013910*    SORT-VERB CONVERSION.
013920*    2006-07-14 MLW FO-4570 -- NOTED DURING THE 2006
013930*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
013940*    WITH NO OUTSTANDING QUESTIONS.
013950
013960
013970*    MOVES THE SIX FIELDS THE EXPENSIVE-EXTRACT DETAIL LINE NEEDS
013980*    OFF THE RESOURCE TABLE INTO THE SORT WORK RECORD AND RELEASES
013990*    IT TO THE SORT.  FILLER ON SR-RES-SORT-WORK IS NOT TOUCHED.
014000 406-RELEASE-ONE-RES.
014010
014020*    COPIES CC-RES-NAME INTO PLACE.
014030     MOVE CC-RES-NAME        (CC-RES-IDX) TO SR-RES-NAME.
014040*    CARRIES CC-RES-TYPE FORWARD.
014050     MOVE CC-RES-TYPE        (CC-RES-IDX) TO SR-RES-TYPE.
014060*    STAGES CC-RES-LOCN FOR THE NEXT STEP.
014070     MOVE CC-RES-LOCN        (CC-RES-IDX) TO SR-RES-LOCN.
014080*    COPIES CC-RES-TOTAL-COST INTO PLACE.
014090     MOVE CC-RES-TOTAL-COST  (CC-RES-IDX) TO SR-RES-TOTAL-COST.
014100*    CARRIES CC-RES-TOTAL-USAGE FORWARD.
014110     MOVE CC-RES-TOTAL-USAGE (CC-RES-IDX) TO SR-RES-TOTAL-USAGE.
014120*    COPIES CC-RES-PCT INTO PLACE.
014130     MOVE CC-RES-PCT         (CC-RES-IDX) TO SR-RES-PCT.
014140*    FEEDS ONE ROW INTO THE SORT WORK FILE.
014150     RELEASE SR-RES-SORT-WORK.
014160
014170 406-EXIT.
014180     EXIT.
014190
014200*    1999-03-23 MLW FO-41342 -- CONFIRMED STILL CORRECT AGAINST
014210*    THE 1999 RATE SCHEDULE; NO CHANGE
014220*    NEEDED TO THIS PARAGRAPH'S LOGIC.
014230
014240*    2012-06-10 RPT FO-31595 -- CONFIRMED STILL CORRECT AGAINST
014250*    THE 2012 RATE SCHEDULE; NO CHANGE.
014260
014270*    1995-03-11 RPT FO-31612 -- SPOT-CHECKED DURING THE 1995
014280*    DISASTER-RECOVERY TEST; NO ISSUES
014290*    FOUND WITH THIS PARAGRAPH.
014300
014310*    1996-08-13 DKB FO-20234 -- CONFIRMED STILL CORRECT AGAINST
014320*    THE 1996 RATE SCHEDULE; NO CHANGE.
014330
014340*    2012-06-26 RPT FO-9385 -- LISTED ON THE 2012 YEAR-END
014350*    MAINTENANCE CHECKLIST; CLOSED WITH
014360*    NO CODE CHANGE AFTER A DESK REVIEW.
014370
014380*    2000-07-23 RPT FO-9396 -- LISTED ON THE 2000 YEAR-END
014390*    MAINTENANCE CHECKLIST; CLOSED WITH
014400*    NO CODE CHANGE AFTER A DESK REVIEW.
014410
014420*    2001-05-14 JHT FO-4577 -- ONE TABLE ROW RELEASED PER CALL.
014430*    2005-01-14 WGK FO-4580 -- SPOT-CHECKED AFTER THE 2005
014440*    OPERATING-SYSTEM UPGRADE ON THE
014450*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
014460
014470
014480*    OUTPUT PROCEDURE -- WRITES THE BLOCK HEADING AND COLUMN
014490*    HEADER ONCE, THEN RETURNS SORTED RECORDS (HIGHEST COST
014500*    FIRST) UNTIL EITHER THE SORT IS EXHAUSTED OR WS-TOP-N
014510*    DETAIL LINES HAVE BEEN WRITTEN, WHICHEVER COMES FIRST.
014520 407-RETURN-RES-RECS.
014530
014540*    HANDS OFF TO 920-WRITE-BLOCK-HEADING FOR THIS STEP.
014550     PERFORM 920-WRITE-BLOCK-HEADING THRU 920-EXIT.
014560*    SENDS CC-REPORT-LINE TO THE REPORT.
014570     WRITE CC-REPORT-LINE FROM CC-EXP-HDR-LINE
014580         AFTER ADVANCING 2 LINES.
014590*    ACCUMULATES THIS FIELD.
014600     ADD 2 TO WS-LINES-USED.
014610*    CARRIES ZERO FORWARD.
014620     MOVE ZERO TO WS-EXTRACT-CTR.
014630*    STAGES THIS FIELD FOR THE NEXT STEP.
014640     MOVE 'NO ' TO WS-EOF-RESSORT-SW.
014650*    INVOKES 409-RETURN-ONE-RES.
014660     PERFORM 409-RETURN-ONE-RES THRU 409-EXIT
014670         UNTIL EOF-RESSORT
014680            OR WS-EXTRACT-CTR = WS-TOP-N.
014690
014700 407-EXIT.
014710     EXIT.
014720
014730*    2013-06-12 DKB FO-41361 -- REVIEWED DURING THE 2013
014740*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
014750*    OPERATIONS HAD NO OPEN QUESTIONS ABOUT THIS PARAGRAPH AT THAT
014760*    TIME.
014770
014780*    2014-04-28 DKB FO-31629 -- SPOT-CHECKED DURING THE 2014
014790*    DISASTER-RECOVERY TEST; NO ISSUES
014800*    FOUND WITH THIS PARAGRAPH.
014810
014820*    2001-08-15 JHT FO-31646 -- CONFIRMED STILL CORRECT AGAINST
014830*    THE 2001 RATE SCHEDULE; NO CHANGE.
014840
014850*    2011-02-10 ALF FO-20247 -- LISTED ON THE 2011 YEAR-END
014860*    MAINTENANCE CHECKLIST; CLOSED WITH
014870*    NO CODE CHANGE AFTER A DESK REVIEW.
014880
014890*    1999-08-10 MLW FO-9407 -- SPOT-CHECKED AFTER THE 1999
014900*    OPERATING-SYSTEM UPGRADE ON THE
014910*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
014920
014930*    2009-05-23 ALF FO-9418 -- CARRIED FORWARD UNCHANGED INTO THE
014940*    2009 FISCAL-YEAR RELEASE OF
014950*    THIS PROGRAM.
014960
014970*    2001-05-14 JHT FO-4587 -- NEW OUTPUT PROCEDURE WRITTEN FOR
014980*    THE SORT-VERB CONVERSION.
014990*    2007-07-13 ALF FO-4590 -- RE-WALKED THIS LOGIC DURING THE
015000*    2007 CONVERSION STUDY; LEFT AS-IS.
015010
015020
015030*    A RETURN AT END MEANS FEWER THAN WS-TOP-N RESOURCES EXIST
015040*    ON THE WHOLE EXTRACT -- NOT AN ERROR, JUST A SHORT REPORT.
015050 409-RETURN-ONE-RES.
015060
015070*    PULLS THE NEXT SORTED ROW BACK OUT.
015080     RETURN RES-COST-SORT
015090*    END-OF-FILE PATH.
015100         AT END  MOVE 'YES' TO WS-EOF-RESSORT-SW
015110*    FALLS THROUGH ON EOF OR ERROR.
015120                 GO TO 409-EXIT.
015130*    CARRIES SR-RES-NAME FORWARD.
015140     MOVE SR-RES-NAME          TO CC-EXP-NAME.
015150*    CARRIES SR-RES-TYPE FORWARD.
015160     MOVE SR-RES-TYPE          TO CC-EXP-TYPE.
015170*    STAGES SR-RES-LOCN FOR THE NEXT STEP.
015180     MOVE SR-RES-LOCN          TO CC-EXP-LOCN.
015190*    COPIES SR-RES-TOTAL-COST INTO PLACE.
015200     MOVE SR-RES-TOTAL-COST    TO CC-EXP-COST.
015210*    STAGES SR-RES-TOTAL-USAGE FOR THE NEXT STEP.
015220     MOVE SR-RES-TOTAL-USAGE   TO CC-EXP-USAGE.
015230*    CARRIES SR-RES-PCT FORWARD.
015240     MOVE SR-RES-PCT           TO CC-EXP-PCT.
015250*    HANDS OFF TO 950-CHECK-PAGE-BREAK FOR THIS STEP.
015260     PERFORM 950-CHECK-PAGE-BREAK THRU 950-EXIT.
015270*    PRINTS CC-REPORT-LINE.
015280     WRITE CC-REPORT-LINE FROM CC-EXP-DETAIL-LINE
015290         AFTER ADVANCING WS-LINE-SPACING.
015300*    ACCUMULATES WS-LINE-SPACING.
015310     ADD WS-LINE-SPACING TO WS-LINES-USED.
015320*    COPIES THIS FIELD INTO PLACE.
015330     MOVE 1 TO WS-LINE-SPACING.
015340*    ROLLS THIS RECORD'S THIS FIELD INTO THE RUNNING TOTAL.
015350     ADD 1 TO WS-EXTRACT-CTR.
015360
015370 409-EXIT.
015380     EXIT.
015390
015400*    2004-07-11 JHT FO-41380 -- RE-WALKED THIS LOGIC DURING THE
015410*    2004 CONVERSION STUDY; LEFT AS-IS
015420*    SINCE THE BUSINESS RULE BEHIND IT HAD NOT CHANGED.
015430
015440*    2003-08-24 ALF FO-31663 -- SPOT-CHECKED DURING THE 2003
015450*    DISASTER-RECOVERY TEST; NO ISSUES
015460*    FOUND WITH THIS PARAGRAPH.
015470
015480*    2001-07-28 ALF FO-31680 -- LISTED ON THE 2001 YEAR-END
015490*    MAINTENANCE CHECKLIST; CLOSED WITH
015500*    NO CODE CHANGE AFTER A DESK REVIEW.
015510
015520*    2006-07-28 RPT FO-20260 -- REVIEWED DURING THE 2006
015530*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
015540
015550*    1995-03-26 MLW FO-9429 -- CARRIED FORWARD UNCHANGED INTO THE
015560*    1995 FISCAL-YEAR RELEASE OF
015570*    THIS PROGRAM.
015580
015590*    2011-09-27 DKB FO-9440 -- CONFIRMED STILL CORRECT AGAINST THE
015600*    2011 RATE SCHEDULE; NO CHANGE.
015610
015620*    2001-05-14 JHT FO-4597 -- ONE SORTED ROW RETURNED AND WRITTEN
015630*    PER CALL, CAPPED AT WS-TOP-N.
015640*    2003-05-15 RPT FO-4600 -- RE-WALKED THIS LOGIC DURING THE
015650*    2003 CONVERSION STUDY; LEFT AS-IS.
015660
015670
015680******************************************************************
015690*    LEAST-USED RESOURCES -- SORT ASCENDING ON TOTAL-USAGE
015700******************************************************************
015710
015720 440-RANK-LEAST-USED.
015730
015740*    STILL THE OLDER IN-STORAGE SELECTION SORT (450/452, SWAPPING
015750*    THROUGH THE SHARED 899-SWAP-RESOURCES).  FO-7512 ONLY
015760*    CONVERTED
015770*    THE MOST-EXPENSIVE EXTRACT TO A SORT-VERB RUN; THIS ONE AND
015780*    460-RANK-MOST-USED BELOW WERE LEFT AS-IS SINCE BOTH REUSE THE
015790*    SAME CC-RES-ENTRY TABLE 400 JUST FINISHED SORTING BY COST --
015800*    RUNNING A SECOND SORT VERB WOULD MEAN A SECOND SD FILE AND A
015810*    SECOND RELEASE PASS FOR NO GAIN OVER THE EXISTING SWAP SORT
015820*    ON
015840     PERFORM 450-SORT-RES-OUTER-USG-A THRU 450-EXIT
015850         VARYING CC-RES-IDX FROM 1 BY 1
015860         UNTIL CC-RES-IDX > CC-RES-COUNT.
015870*    CARRIES THIS FIELD FORWARD.
015880     MOVE 'LEAST USED RESOURCES (TOP 10)' TO CC-BLK-TITLE.
015890*    HANDS OFF TO 920-WRITE-BLOCK-HEADING FOR THIS STEP.
015900     PERFORM 920-WRITE-BLOCK-HEADING THRU 920-EXIT.
015910*    PRINTS CC-REPORT-LINE.
015920     WRITE CC-REPORT-LINE FROM CC-LOW-HDR-LINE
015930         AFTER ADVANCING 2 LINES.
015940*    ACCUMULATES THIS FIELD.
015950     ADD 2 TO WS-LINES-USED.
015960*    STAGES ZERO FOR THE NEXT STEP.
015970     MOVE ZERO TO WS-EXTRACT-CTR.
015980*    HANDS OFF TO 454-WRITE-LOW-DETAIL FOR THIS STEP.
015990     PERFORM 454-WRITE-LOW-DETAIL THRU 454-EXIT
016000         VARYING CC-RES-IDX FROM 1 BY 1
016010         UNTIL CC-RES-IDX > CC-RES-COUNT
016020            OR WS-EXTRACT-CTR = WS-TOP-N.
016030
016040 440-EXIT.
016050     EXIT.
016060
016070*    2001-05-22 MLW FO-41399 -- RE-WALKED THIS LOGIC DURING THE
016080*    2001 CONVERSION STUDY; LEFT AS-IS
016090*    SINCE THE BUSINESS RULE BEHIND IT HAD NOT CHANGED.
016100
016110*    2008-03-16 DKB FO-31697 -- CONFIRMED STILL CORRECT AGAINST
016120*    THE 2008 RATE SCHEDULE; NO CHANGE.
016130
016140*    2007-04-15 MLW FO-31714 -- LISTED ON THE 2007 YEAR-END
016150*    MAINTENANCE CHECKLIST; CLOSED WITH
016160*    NO CODE CHANGE AFTER A DESK REVIEW.
016170
016180*    2010-03-10 WGK FO-20273 -- REVIEWED DURING THE 2010
016190*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
016200
016210*    2011-02-27 WGK FO-9451 -- CONFIRMED STILL CORRECT AGAINST THE
016220*    2011 RATE SCHEDULE; NO CHANGE.
016230
016240*    2002-06-12 MLW FO-9462 -- NOTED DURING THE 2002
016250*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
016260*    WITH NO OUTSTANDING QUESTIONS.
016270
016280*    1996-04-09 DKB FO-4607 -- LEAST-USED EXTRACT ADDED AT
016290*    OPERATIONS' REQUEST TO FLAG IDLE GEAR.
016300*    1999-04-27 JHT FO-4610 -- RE-WALKED THIS LOGIC DURING THE
016310*    1999 CONVERSION STUDY; LEFT AS-IS.
016320
016330
016340 450-SORT-RES-OUTER-USG-A.
016350
016360*    OUTER LOOP OF THE SELECTION SORT -- ASCENDING ON TOTAL-USAGE
016370*    SO
016380*    THE IDLEST EQUIPMENT SORTS TO THE TOP OF THE TABLE.
016390     PERFORM 452-SORT-RES-INNER-USG-A THRU 452-EXIT
016400         VARYING CC-RES-IDX2 FROM CC-RES-IDX BY 1
016410         UNTIL CC-RES-IDX2 > CC-RES-COUNT.
016420
016430 450-EXIT.
016440     EXIT.
016450
016460*    2004-02-12 ALF FO-41418 -- RE-WALKED THIS LOGIC DURING THE
016470*    2004 CONVERSION STUDY; LEFT AS-IS
016480*    SINCE THE BUSINESS RULE BEHIND IT HAD NOT CHANGED.
016490
016500*    1995-02-20 WGK FO-31731 -- REVIEWED DURING THE 1995
016510*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
016520
016530*    2002-09-23 WGK FO-31748 -- REVIEWED DURING THE 2002
016540*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
016550
016560*    2002-02-24 RPT FO-20286 -- LISTED ON THE 2002 YEAR-END
016570*    MAINTENANCE CHECKLIST; CLOSED WITH
016580*    NO CODE CHANGE AFTER A DESK REVIEW.
016590
016600*    2002-04-20 MLW FO-9473 -- SPOT-CHECKED AFTER THE 2002
016610*    OPERATING-SYSTEM UPGRADE ON THE
016620*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
016630
016640*    1996-09-12 DKB FO-9484 -- NOTED DURING THE 1996
016650*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
016660*    WITH NO OUTSTANDING QUESTIONS.
016670
016680*    1996-04-09 DKB FO-4617 -- NO SUBSTANTIVE CHANGES SINCE THE
016690*    ORIGINAL WRITE-UP.
016700*    2000-04-18 ALF FO-4620 -- SPOT-CHECKED AFTER THE 2000
016710*    OPERATING-SYSTEM UPGRADE ON THE
016720*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
016730
016740
016750 452-SORT-RES-INNER-USG-A.
016760
016770*    INNER LOOP COMPARE-AND-SWAP.  SHARES 899-SWAP-RESOURCES WITH
016780*    THE OTHER TWO RESOURCE-TABLE SORTS IN THIS PROGRAM.
016790     IF CC-RES-TOTAL-USAGE (CC-RES-IDX2) <
016800        CC-RES-TOTAL-USAGE (CC-RES-IDX)
016810*    DROPS INTO 899-SWAP-RESOURCES TO DO THE WORK.
016820           PERFORM 899-SWAP-RESOURCES THRU 899-EXIT.
016830
016840 452-EXIT.
016850     EXIT.
016860
016870*    2011-03-16 RPT FO-41437 -- CONFIRMED STILL CORRECT AGAINST
016880*    THE 2011 RATE SCHEDULE; NO CHANGE
016890*    NEEDED TO THIS PARAGRAPH'S LOGIC.
016900
016910*    2001-08-27 JHT FO-31765 -- CARRIED FORWARD UNCHANGED INTO THE
016920*    2001 FISCAL-YEAR RELEASE OF
016930*    THIS PROGRAM.
016940
016950*    1996-07-20 RPT FO-31782 -- CARRIED FORWARD UNCHANGED INTO THE
016960*    1996 FISCAL-YEAR RELEASE OF
016970*    THIS PROGRAM.
016980
016990*    2010-02-14 DKB FO-20299 -- CONFIRMED STILL CORRECT AGAINST
017000*    THE 2010 RATE SCHEDULE; NO CHANGE.
017010
017020*    2001-01-16 MLW FO-9495 -- NOTED DURING THE 2001
017030*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
017040*    WITH NO OUTSTANDING QUESTIONS.
017050
017060*    2002-02-20 RPT FO-9506 -- CONFIRMED STILL CORRECT AGAINST THE
017070*    2002 RATE SCHEDULE; NO CHANGE.
017080
017090*    1996-04-09 DKB FO-4627 -- NO SUBSTANTIVE CHANGES SINCE THE
017100*    ORIGINAL WRITE-UP.
017110*    1998-03-12 ALF FO-4630 -- CONFIRMED STILL CORRECT AGAINST THE
017120*    1998 RATE SCHEDULE; NO CHANGE.
017130
017140
017150 454-WRITE-LOW-DETAIL.
017160
017170*    USAGE COLUMN PRINTS BEFORE COST ON THIS EXTRACT (CC-LOW-HDR-
017180*    LINE PUTS USAGE FIRST) SINCE THE WHOLE POINT OF THE
017190*    LEAST-USED
017200*    LIST IS TO FLAG IDLE EQUIPMENT, NOT BIG SPEND.
017210     MOVE CC-RES-NAME        (CC-RES-IDX) TO CC-LOW-NAME.
017220*    STAGES CC-RES-TYPE FOR THE NEXT STEP.
017230     MOVE CC-RES-TYPE        (CC-RES-IDX) TO CC-LOW-TYPE.
017240*    STAGES CC-RES-LOCN FOR THE NEXT STEP.
017250     MOVE CC-RES-LOCN        (CC-RES-IDX) TO CC-LOW-LOCN.
017260*    STAGES CC-RES-TOTAL-USAGE FOR THE NEXT STEP.
017270     MOVE CC-RES-TOTAL-USAGE (CC-RES-IDX) TO CC-LOW-USAGE.
017280*    CARRIES CC-RES-TOTAL-COST FORWARD.
017290     MOVE CC-RES-TOTAL-COST  (CC-RES-IDX) TO CC-LOW-COST.
017300*    HANDS OFF TO 950-CHECK-PAGE-BREAK FOR THIS STEP.
017310     PERFORM 950-CHECK-PAGE-BREAK THRU 950-EXIT.
017320*    PRINTS CC-REPORT-LINE.
017330     WRITE CC-REPORT-LINE FROM CC-LOW-DETAIL-LINE
017340         AFTER ADVANCING WS-LINE-SPACING.
017350*    ROLLS THIS RECORD'S WS-LINE-SPACING INTO THE RUNNING TOTAL.
017360     ADD WS-LINE-SPACING TO WS-LINES-USED.
017370*    COPIES THIS FIELD INTO PLACE.
017380     MOVE 1 TO WS-LINE-SPACING.
017390*    ROLLS THIS RECORD'S THIS FIELD INTO THE RUNNING TOTAL.
017400     ADD 1 TO WS-EXTRACT-CTR.
017410
017420 454-EXIT.
017430     EXIT.
017440
017450*    2003-02-22 MLW FO-41456 -- CONFIRMED STILL CORRECT AGAINST
017460*    THE 2003 RATE SCHEDULE; NO CHANGE
017470*    NEEDED TO THIS PARAGRAPH'S LOGIC.
017480
017490*    2005-09-18 WGK FO-31799 -- SPOT-CHECKED DURING THE 2005
017500*    DISASTER-RECOVERY TEST; NO ISSUES
017510*    FOUND WITH THIS PARAGRAPH.
017520
017530*    2000-04-13 ALF FO-31816 -- RE-READ AFTER THE 2000 COMPILER
017540*    UPGRADE TO CONFIRM NO RESERVED-
017550*    WORD CONFLICTS; NONE FOUND.
017560
017570*    2001-02-15 DKB FO-20312 -- RE-WALKED THIS LOGIC DURING THE
017580*    2001 CONVERSION STUDY; LEFT AS-IS.
017590
017600*    2012-09-14 ALF FO-9517 -- NOTED DURING THE 2012
017610*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
017620*    WITH NO OUTSTANDING QUESTIONS.
017630
017640*    1999-08-25 WGK FO-9528 -- SPOT-CHECKED AFTER THE 1999
017650*    OPERATING-SYSTEM UPGRADE ON THE
017660*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
017670
017680*    1996-04-09 DKB FO-4637 -- NO SUBSTANTIVE CHANGES SINCE THE
017690*    ORIGINAL WRITE-UP.
017700*    2002-01-20 MLW FO-4640 -- REVIEWED DURING THE 2002 CHARGEBACK
017710*    AUDIT; NO CHANGE REQUIRED.
017720
017730
017740******************************************************************
017750*    MOST-USED RESOURCES -- SORT DESCENDING ON TOTAL-USAGE
017760******************************************************************
017770
017780 460-RANK-MOST-USED.
017790
017800*    SAME SWAP-SORT SHAPE AS 440-RANK-LEAST-USED, DESCENDING ON
017810*    TOTAL-USAGE INSTEAD OF ASCENDING.  FO-7460 ADDED THE
017820*    COST-PER-
017830*    UNIT COLUMN TO THIS EXTRACT ONLY, PER AUDIT FINDING 13-006 --
017840*    THE OTHER TWO EXTRACTS DO NOT CARRY CC-RES-CPU.
017850     PERFORM 465-SORT-RES-OUTER-USG-D THRU 465-EXIT
017860         VARYING CC-RES-IDX FROM 1 BY 1
017870         UNTIL CC-RES-IDX > CC-RES-COUNT.
017880*    CARRIES THIS FIELD FORWARD.
017890     MOVE 'MOST USED RESOURCES (TOP 10)' TO CC-BLK-TITLE.
017900*    DROPS INTO 920-WRITE-BLOCK-HEADING TO DO THE WORK.
017910     PERFORM 920-WRITE-BLOCK-HEADING THRU 920-EXIT.
017920*    SENDS CC-REPORT-LINE TO THE REPORT.
017930     WRITE CC-REPORT-LINE FROM CC-USE-HDR-LINE
017940         AFTER ADVANCING 2 LINES.
017950*    ACCUMULATES THIS FIELD.
017960     ADD 2 TO WS-LINES-USED.
017970*    COPIES ZERO INTO PLACE.
017980     MOVE ZERO TO WS-EXTRACT-CTR.
017990*    INVOKES 468-WRITE-USE-DETAIL.
018000     PERFORM 468-WRITE-USE-DETAIL THRU 468-EXIT
018010         VARYING CC-RES-IDX FROM 1 BY 1
018020         UNTIL CC-RES-IDX > CC-RES-COUNT
018030            OR WS-EXTRACT-CTR = WS-TOP-N.
018040
018050 460-EXIT.
018060     EXIT.
018070
018080*    2015-02-26 JHT FO-41475 -- REVIEWED DURING THE 2015
018090*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
018100*    OPERATIONS HAD NO OPEN QUESTIONS ABOUT THIS PARAGRAPH AT THAT
018110*    TIME.
018120
018130*    2008-02-14 DKB FO-31833 -- REVIEWED DURING THE 2008
018140*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
018150
018160*    2005-05-18 JHT FO-31850 -- RE-WALKED THIS LOGIC DURING THE
018170*    2005 CONVERSION STUDY; LEFT AS-IS.
018180
018190*    1995-01-17 WGK FO-20325 -- CARRIED FORWARD UNCHANGED INTO THE
018200*    1995 FISCAL-YEAR RELEASE OF
018210*    THIS PROGRAM.
018220
018230*    1995-05-28 ALF FO-9539 -- SPOT-CHECKED AFTER THE 1995
018240*    OPERATING-SYSTEM UPGRADE ON THE
018250*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
018260
018270*    2005-07-17 ALF FO-9550 -- NOTED DURING THE 2005
018280*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
018290*    WITH NO OUTSTANDING QUESTIONS.
018300
018310*    2013-08-20 CMS FO-4647 -- COST-PER-UNIT COLUMN ADDED PER
018320*    AUDIT FINDING 13-006 -- THE
018330*    AUDITORS WANTED THE HEAVIEST-USE EQUIPMENT SHOWN WITH ITS
018340*    UNIT
018350*    COST SO A HIGH-VOLUME/LOW-UNIT-COST ROW IS NOT CONFUSED WITH
018360*    A
018370*    HIGH-VOLUME/HIGH-UNIT-COST ROW ON THE SAME EXTRACT.
018380*    2016-06-22 JHT FO-4650 -- SPOT-CHECKED AFTER THE 2016
018390*    OPERATING-SYSTEM UPGRADE ON THE
018400*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
018410
018420
018430 465-SORT-RES-OUTER-USG-D.
018440
018450*    OUTER LOOP, DESCENDING ON TOTAL-USAGE.
018460     PERFORM 466-SORT-RES-INNER-USG-D THRU 466-EXIT
018470         VARYING CC-RES-IDX2 FROM CC-RES-IDX BY 1
018480         UNTIL CC-RES-IDX2 > CC-RES-COUNT.
018490
018500 465-EXIT.
018510     EXIT.
018520
018530*    2014-07-28 CMS FO-41494 -- LISTED ON THE 2014 YEAR-END
018540*    MAINTENANCE CHECKLIST; CLOSED WITH NO
018550*    CODE CHANGE AFTER A DESK REVIEW BY THE ON-CALL PROGRAMMER.
018560
018570*    2006-08-23 JHT FO-31867 -- CARRIED FORWARD UNCHANGED INTO THE
018580*    2006 FISCAL-YEAR RELEASE OF
018590*    THIS PROGRAM.
018600
018610*    2005-03-11 ALF FO-31884 -- REVIEWED DURING THE 2005
018620*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
018630
018640*    2007-07-25 CMS FO-20338 -- CONFIRMED STILL CORRECT AGAINST
018650*    THE 2007 RATE SCHEDULE; NO CHANGE.
018660
018670*    1999-01-25 MLW FO-9561 -- LISTED ON THE 1999 YEAR-END
018680*    MAINTENANCE CHECKLIST; CLOSED WITH
018690*    NO CODE CHANGE AFTER A DESK REVIEW.
018700
018710*    2013-02-11 MLW FO-9572 -- CARRIED FORWARD UNCHANGED INTO THE
018720*    2013 FISCAL-YEAR RELEASE OF
018730*    THIS PROGRAM.
018740
018750*    2013-08-20 CMS FO-4657 -- NO SUBSTANTIVE CHANGES SINCE THE
018760*    ORIGINAL WRITE-UP.
018770*    2018-09-12 JHT FO-4660 -- CONFIRMED STILL CORRECT AGAINST THE
018780*    2018 RATE SCHEDULE; NO CHANGE.
018790
018800
018810 466-SORT-RES-INNER-USG-D.
018820
018830*    INNER LOOP COMPARE-AND-SWAP, DESCENDING VARIANT.
018840     IF CC-RES-TOTAL-USAGE (CC-RES-IDX2) >
018850        CC-RES-TOTAL-USAGE (CC-RES-IDX)
018860*    HANDS OFF TO 899-SWAP-RESOURCES FOR THIS STEP.
018870           PERFORM 899-SWAP-RESOURCES THRU 899-EXIT.
018880
018890 466-EXIT.
018900     EXIT.
018910
018920*    2009-02-28 ALF FO-41513 -- REVIEWED DURING THE 2009
018930*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
018940*    OPERATIONS HAD NO OPEN QUESTIONS ABOUT THIS PARAGRAPH AT THAT
018950*    TIME.
018960
018970*    1998-06-23 WGK FO-31901 -- RE-WALKED THIS LOGIC DURING THE
018980*    1998 CONVERSION STUDY; LEFT AS-IS.
018990
019000*    2011-02-11 WGK FO-31918 -- LISTED ON THE 2011 YEAR-END
019010*    MAINTENANCE CHECKLIST; CLOSED WITH
019020*    NO CODE CHANGE AFTER A DESK REVIEW.
019030
019040*    1998-08-23 MLW FO-20351 -- CARRIED FORWARD UNCHANGED INTO THE
019050*    1998 FISCAL-YEAR RELEASE OF
019060*    THIS PROGRAM.
019070
019080*    2009-06-23 MLW FO-9583 -- CONFIRMED STILL CORRECT AGAINST THE
019090*    2009 RATE SCHEDULE; NO CHANGE.
019100
019110*    2001-08-20 ALF FO-9594 -- CARRIED FORWARD UNCHANGED INTO THE
019120*    2001 FISCAL-YEAR RELEASE OF
019130*    THIS PROGRAM.
019140
019150*    2013-08-20 CMS FO-4667 -- NO SUBSTANTIVE CHANGES SINCE THE
019160*    ORIGINAL WRITE-UP.
019170*    2016-07-24 RPT FO-4670 -- CONFIRMED STILL CORRECT AGAINST THE
019180*    2016 RATE SCHEDULE; NO CHANGE.
019190
019200
019210 468-WRITE-USE-DETAIL.
019220
019230*    ONLY ONE OF THE THREE RESOURCE EXTRACTS THAT MOVES CC-RES-CPU
019240*    INTO ITS DETAIL LINE -- SEE THE NOTE AT 460-RANK-MOST-USED.
019250     MOVE CC-RES-NAME        (CC-RES-IDX) TO CC-USE-NAME.
019260*    COPIES CC-RES-TYPE INTO PLACE.
019270     MOVE CC-RES-TYPE        (CC-RES-IDX) TO CC-USE-TYPE.
019280*    STAGES CC-RES-LOCN FOR THE NEXT STEP.
019290     MOVE CC-RES-LOCN        (CC-RES-IDX) TO CC-USE-LOCN.
019300*    COPIES CC-RES-TOTAL-USAGE INTO PLACE.
019310     MOVE CC-RES-TOTAL-USAGE (CC-RES-IDX) TO CC-USE-USAGE.
019320*    CARRIES CC-RES-TOTAL-COST FORWARD.
019330     MOVE CC-RES-TOTAL-COST  (CC-RES-IDX) TO CC-USE-COST.
019340*    STAGES CC-RES-CPU FOR THE NEXT STEP.
019350     MOVE CC-RES-CPU         (CC-RES-IDX) TO CC-USE-CPU.
019360*    HANDS OFF TO 950-CHECK-PAGE-BREAK FOR THIS STEP.
019370     PERFORM 950-CHECK-PAGE-BREAK THRU 950-EXIT.
019380*    PRINTS CC-REPORT-LINE.
019390     WRITE CC-REPORT-LINE FROM CC-USE-DETAIL-LINE
019400         AFTER ADVANCING WS-LINE-SPACING.
019410*    ACCUMULATES WS-LINE-SPACING.
019420     ADD WS-LINE-SPACING TO WS-LINES-USED.
019430*    CARRIES THIS FIELD FORWARD.
019440     MOVE 1 TO WS-LINE-SPACING.
019450*    ROLLS THIS RECORD'S THIS FIELD INTO THE RUNNING TOTAL.
019460     ADD 1 TO WS-EXTRACT-CTR.
019470
019480 468-EXIT.
019490     EXIT.
019500
019510*    1998-06-13 DKB FO-41532 -- LISTED ON THE 1998 YEAR-END
019520*    MAINTENANCE CHECKLIST; CLOSED WITH NO
019530*    CODE CHANGE AFTER A DESK REVIEW BY THE ON-CALL PROGRAMMER.
019540
019550*    1995-05-17 RPT FO-31935 -- CONFIRMED STILL CORRECT AGAINST
019560*    THE 1995 RATE SCHEDULE; NO CHANGE.
019570
019580*    2012-03-16 CMS FO-31952 -- CARRIED FORWARD UNCHANGED INTO THE
019590*    2012 FISCAL-YEAR RELEASE OF
019600*    THIS PROGRAM.
019610
019620*    2003-05-24 ALF FO-20364 -- RE-WALKED THIS LOGIC DURING THE
019630*    2003 CONVERSION STUDY; LEFT AS-IS.
019640
019650*    2001-03-22 ALF FO-9605 -- REVIEWED DURING THE 2001 CHARGEBACK
019660*    AUDIT; NO CHANGE REQUIRED.
019670
019680*    2008-07-26 MLW FO-9616 -- CARRIED FORWARD UNCHANGED INTO THE
019690*    2008 FISCAL-YEAR RELEASE OF
019700*    THIS PROGRAM.
019710
019720*    2013-08-20 CMS FO-4677 -- MOVE OF CC-RES-CPU ADDED THIS DATE;
019730*    SEE THE NOTE ABOVE AT 460.
019740*    2016-05-13 MLW FO-4680 -- RE-WALKED THIS LOGIC DURING THE
019750*    2016 CONVERSION STUDY; LEFT AS-IS.
019760
019770
019780 899-SWAP-RESOURCES.
019790
019800*    ONE SWAP ROUTINE SHARED BY THE TWO RESOURCE-TABLE SELECTION
019810*    SORTS (440/460) THAT STILL RUN IN-STORAGE.  THE
019820*    MOST-EXPENSIVE
019830*    EXTRACT NO LONGER CALLS THIS -- IT RELEASES TO RES-COST-SORT
019840*    INSTEAD (SEE 400-RANK-MOST-EXPENSIVE).
019850     MOVE CC-RES-ENTRY (CC-RES-IDX)  TO WS-HOLD-RES-ENTRY.
019860*    COPIES CC-RES-ENTRY INTO PLACE.
019870     MOVE CC-RES-ENTRY (CC-RES-IDX2) TO CC-RES-ENTRY (CC-RES-IDX).
019880*    CARRIES WS-HOLD-RES-ENTRY FORWARD.
019890     MOVE WS-HOLD-RES-ENTRY      TO CC-RES-ENTRY (CC-RES-IDX2).
019900
019910 899-EXIT.
019920     EXIT.
019930
019940*    1998-02-23 JHT FO-41551 -- CONFIRMED STILL CORRECT AGAINST
019950*    THE 1998 RATE SCHEDULE; NO CHANGE
019960*    NEEDED TO THIS PARAGRAPH'S LOGIC.
019970
019980*    1998-07-13 CMS FO-31969 -- SPOT-CHECKED DURING THE 1998
019990*    DISASTER-RECOVERY TEST; NO ISSUES
020000*    FOUND WITH THIS PARAGRAPH.
020010
020020*    2003-07-27 DKB FO-31986 -- RE-READ AFTER THE 2003 COMPILER
020030*    UPGRADE TO CONFIRM NO RESERVED-
020040*    WORD CONFLICTS; NONE FOUND.
020050
020060*    1995-08-12 RPT FO-20377 -- REVIEWED DURING THE 1995
020070*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
020080
020090*    2000-09-22 MLW FO-9627 -- REVIEWED DURING THE 2000 CHARGEBACK
020100*    AUDIT; NO CHANGE REQUIRED.
020110
020120*    2004-02-18 CMS FO-9638 -- CARRIED FORWARD UNCHANGED INTO THE
020130*    2004 FISCAL-YEAR RELEASE OF
020140*    THIS PROGRAM.
020150
020160*    1996-04-09 DKB FO-4687 -- SHARED BY BOTH THE LEAST-USED AND
020170*    MOST-USED SELECTION SORTS.
020180*    2000-07-19 DKB FO-4690 -- RE-WALKED THIS LOGIC DURING THE
020190*    2000 CONVERSION STUDY; LEFT AS-IS.
020200
020210
020220******************************************************************
020230*    COST BREAKDOWN BY RESOURCE TYPE -- COST DESCENDING
020240******************************************************************
020250
020260 500-BUILD-BREAKDOWN.
020270
020280*    SORTS THE TYPE TABLE COST-DESCENDING, PRINTS ONE LINE PER
020290*    RESOURCE TYPE, THEN A TOTAL LINE THAT MUST FOOT TO WS-TOTAL-
020300*    COST AND 100.00 PERCENT BY CONSTRUCTION -- CC-TYP-PCT ALREADY
020310*    SUMS TO 100 ACROSS ALL ROWS SINCE 355-COMPUTE-TYPE-PCT
020320*    DIVIDES
020330*    EVERY ROW BY THE SAME GRAND TOTAL.
020340     PERFORM 510-SORT-TYP-OUTER-COST THRU 510-EXIT
020350         VARYING CC-TYP-IDX FROM 1 BY 1
020360         UNTIL CC-TYP-IDX > CC-TYP-COUNT.
020370*    CARRIES THIS FIELD FORWARD.
020380     MOVE 'COST BREAKDOWN BY RESOURCE TYPE' TO CC-BLK-TITLE.
020390*    DROPS INTO 920-WRITE-BLOCK-HEADING TO DO THE WORK.
020400     PERFORM 920-WRITE-BLOCK-HEADING THRU 920-EXIT.
020410*    PRINTS CC-REPORT-LINE.
020420     WRITE CC-REPORT-LINE FROM CC-BRK-HDR-LINE
020430         AFTER ADVANCING 2 LINES.
020440*    ACCUMULATES THIS FIELD.
020450     ADD 2 TO WS-LINES-USED.
020460*    INVOKES 524-WRITE-BRK-DETAIL.
020470     PERFORM 524-WRITE-BRK-DETAIL THRU 524-EXIT
020480         VARYING CC-TYP-IDX FROM 1 BY 1
020490         UNTIL CC-TYP-IDX > CC-TYP-COUNT.
020500*    DROPS INTO 528-WRITE-BRK-TOTAL TO DO THE WORK.
020510     PERFORM 528-WRITE-BRK-TOTAL THRU 528-EXIT.
020520
020530 500-EXIT.
020540     EXIT.
020550
020560*    2012-02-22 DKB FO-41570 -- CONFIRMED STILL CORRECT AGAINST
020570*    THE 2012 RATE SCHEDULE; NO CHANGE
020580*    NEEDED TO THIS PARAGRAPH'S LOGIC.
020590
020600*    2002-01-26 RPT FO-32003 -- RE-WALKED THIS LOGIC DURING THE
020610*    2002 CONVERSION STUDY; LEFT AS-IS.
020620
020630*    2007-09-28 JHT FO-32020 -- LISTED ON THE 2007 YEAR-END
020640*    MAINTENANCE CHECKLIST; CLOSED WITH
020650*    NO CODE CHANGE AFTER A DESK REVIEW.
020660
020670*    1999-01-12 WGK FO-20390 -- REVIEWED DURING THE 1999
020680*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
020690
020700*    2005-01-22 RPT FO-9649 -- NOTED DURING THE 2005
020710*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
020720*    WITH NO OUTSTANDING QUESTIONS.
020730
020740*    2007-05-13 JHT FO-9660 -- NOTED DURING THE 2007
020750*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
020760*    WITH NO OUTSTANDING QUESTIONS.
020770
020780*    1998-02-19 RPT FO-4697 -- BREAKDOWN BLOCK REDESIGNED TO SHOW
020790*    PERCENT OF TOTAL THIS DATE.
020800*    2003-08-23 ALF FO-4700 -- REVIEWED DURING THE 2003 CHARGEBACK
020810*    AUDIT; NO CHANGE REQUIRED.
020820
020830
020840 510-SORT-TYP-OUTER-COST.
020850
020860*    OUTER LOOP OF THE TYPE-TABLE SELECTION SORT, DESCENDING ON
020870*    TOTAL-COST SO THE BIGGEST-SPEND CATEGORY PRINTS FIRST.
020880     PERFORM 512-SORT-TYP-INNER-COST THRU 512-EXIT
020890         VARYING CC-TYP-IDX2 FROM CC-TYP-IDX BY 1
020900         UNTIL CC-TYP-IDX2 > CC-TYP-COUNT.
020910
020920 510-EXIT.
020930     EXIT.
020940
020950*    2004-05-13 JHT FO-41589 -- LISTED ON THE 2004 YEAR-END
020960*    MAINTENANCE CHECKLIST; CLOSED WITH NO
020970*    CODE CHANGE AFTER A DESK REVIEW BY THE ON-CALL PROGRAMMER.
020980
020990*    2013-03-17 CMS FO-32037 -- RE-READ AFTER THE 2013 COMPILER
021000*    UPGRADE TO CONFIRM NO RESERVED-
021010*    WORD CONFLICTS; NONE FOUND.
021020
021030*    2004-05-28 MLW FO-32054 -- LISTED ON THE 2004 YEAR-END
021040*    MAINTENANCE CHECKLIST; CLOSED WITH
021050*    NO CODE CHANGE AFTER A DESK REVIEW.
021060
021070*    2011-04-12 ALF FO-20403 -- LISTED ON THE 2011 YEAR-END
021080*    MAINTENANCE CHECKLIST; CLOSED WITH
021090*    NO CODE CHANGE AFTER A DESK REVIEW.
021100
021110*    2005-04-24 MLW FO-9671 -- CARRIED FORWARD UNCHANGED INTO THE
021120*    2005 FISCAL-YEAR RELEASE OF
021130*    THIS PROGRAM.
021140
021150*    2009-06-17 WGK FO-9682 -- SPOT-CHECKED AFTER THE 2009
021160*    OPERATING-SYSTEM UPGRADE ON THE
021170*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
021180
021190*    1998-02-19 RPT FO-4707 -- NO SUBSTANTIVE CHANGES SINCE THE
021200*    ORIGINAL WRITE-UP.
021210*    2002-05-20 RPT FO-4710 -- NOTED DURING THE 2002
021220*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
021230*    WITH NO OUTSTANDING QUESTIONS.
021240
021250
021260 512-SORT-TYP-INNER-COST.
021270
021280*    INNER LOOP COMPARE-AND-SWAP FOR THE TYPE-TABLE SORT.
021290     IF CC-TYP-TOTAL-COST (CC-TYP-IDX2) >
021300        CC-TYP-TOTAL-COST (CC-TYP-IDX)
021310*    HANDS OFF TO 519-SWAP-TYPES FOR THIS STEP.
021320           PERFORM 519-SWAP-TYPES THRU 519-EXIT.
021330
021340 512-EXIT.
021350     EXIT.
021360
021370*    2004-05-14 JHT FO-41608 -- RE-WALKED THIS LOGIC DURING THE
021380*    2004 CONVERSION STUDY; LEFT AS-IS
021390*    SINCE THE BUSINESS RULE BEHIND IT HAD NOT CHANGED.
021400
021410*    2015-02-22 JHT FO-32071 -- RE-READ AFTER THE 2015 COMPILER
021420*    UPGRADE TO CONFIRM NO RESERVED-
021430*    WORD CONFLICTS; NONE FOUND.
021440
021450*    2004-06-26 CMS FO-32088 -- RE-WALKED THIS LOGIC DURING THE
021460*    2004 CONVERSION STUDY; LEFT AS-IS.
021470
021480*    2000-02-22 MLW FO-20416 -- LISTED ON THE 2000 YEAR-END
021490*    MAINTENANCE CHECKLIST; CLOSED WITH
021500*    NO CODE CHANGE AFTER A DESK REVIEW.
021510
021520*    2011-05-20 RPT FO-9693 -- RE-WALKED THIS LOGIC DURING THE
021530*    2011 CONVERSION STUDY; LEFT AS-IS.
021540
021550*    1998-01-23 WGK FO-9704 -- SPOT-CHECKED AFTER THE 1998
021560*    OPERATING-SYSTEM UPGRADE ON THE
021570*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
021580
021590*    1998-02-19 RPT FO-4717 -- NO SUBSTANTIVE CHANGES SINCE THE
021600*    ORIGINAL WRITE-UP.
021610*    2003-05-23 CMS FO-4720 -- RE-WALKED THIS LOGIC DURING THE
021620*    2003 CONVERSION STUDY; LEFT AS-IS.
021630
021640
021650 519-SWAP-TYPES.
021660
021670*    SWAP ROUTINE FOR THE TYPE TABLE -- SEPARATE FROM 899-SWAP-
021680*    RESOURCES BECAUSE THE TWO TABLES HAVE DIFFERENT ROW LAYOUTS.
021690     MOVE CC-TYP-ENTRY (CC-TYP-IDX)  TO WS-HOLD-TYP-ENTRY.
021700*    STAGES CC-TYP-ENTRY FOR THE NEXT STEP.
021710     MOVE CC-TYP-ENTRY (CC-TYP-IDX2) TO CC-TYP-ENTRY (CC-TYP-IDX).
021720*    CARRIES WS-HOLD-TYP-ENTRY FORWARD.
021730     MOVE WS-HOLD-TYP-ENTRY      TO CC-TYP-ENTRY (CC-TYP-IDX2).
021740
021750 519-EXIT.
021760     EXIT.
021770
021780*    1997-07-11 MLW FO-41627 -- LISTED ON THE 1997 YEAR-END
021790*    MAINTENANCE CHECKLIST; CLOSED WITH NO
021800*    CODE CHANGE AFTER A DESK REVIEW BY THE ON-CALL PROGRAMMER.
021810
021820*    2002-06-17 JHT FO-32105 -- RE-READ AFTER THE 2002 COMPILER
021830*    UPGRADE TO CONFIRM NO RESERVED-
021840*    WORD CONFLICTS; NONE FOUND.
021850
021860*    2009-05-19 WGK FO-32122 -- SPOT-CHECKED DURING THE 2009
021870*    DISASTER-RECOVERY TEST; NO ISSUES
021880*    FOUND WITH THIS PARAGRAPH.
021890
021900*    2010-09-22 DKB FO-20429 -- LISTED ON THE 2010 YEAR-END
021910*    MAINTENANCE CHECKLIST; CLOSED WITH
021920*    NO CODE CHANGE AFTER A DESK REVIEW.
021930
021940*    1999-08-27 RPT FO-9715 -- SPOT-CHECKED AFTER THE 1999
021950*    OPERATING-SYSTEM UPGRADE ON THE
021960*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
021970
021980*    2012-03-20 ALF FO-9726 -- CONFIRMED STILL CORRECT AGAINST THE
021990*    2012 RATE SCHEDULE; NO CHANGE.
022000
022010*    1998-02-19 RPT FO-4727 -- NO SUBSTANTIVE CHANGES SINCE THE
022020*    ORIGINAL WRITE-UP.
022030*    2002-03-19 JHT FO-4730 -- NOTED DURING THE 2002
022040*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
022050*    WITH NO OUTSTANDING QUESTIONS.
022060
022070
022080 524-WRITE-BRK-DETAIL.
022090
022100*    ONE LINE PER RESOURCE TYPE, COST-DESCENDING ORDER (NO TOP-N
022110*    CAP -- EVERY TYPE THAT APPEARED ON THE EXTRACT IS PRINTED).
022120     MOVE CC-TYP-KEY         (CC-TYP-IDX) TO CC-BRK-CATEGORY.
022130*    CARRIES CC-TYP-TOTAL-COST FORWARD.
022140     MOVE CC-TYP-TOTAL-COST  (CC-TYP-IDX) TO CC-BRK-COST.
022150*    CARRIES CC-TYP-TOTAL-USAGE FORWARD.
022160     MOVE CC-TYP-TOTAL-USAGE (CC-TYP-IDX) TO CC-BRK-USAGE.
022170*    CARRIES CC-TYP-PCT FORWARD.
022180     MOVE CC-TYP-PCT         (CC-TYP-IDX) TO CC-BRK-PCT.
022190*    DROPS INTO 950-CHECK-PAGE-BREAK TO DO THE WORK.
022200     PERFORM 950-CHECK-PAGE-BREAK THRU 950-EXIT.
022210*    SENDS CC-REPORT-LINE TO THE REPORT.
022220     WRITE CC-REPORT-LINE FROM CC-BRK-DETAIL-LINE
022230         AFTER ADVANCING WS-LINE-SPACING.
022240*    ROLLS THIS RECORD'S WS-LINE-SPACING INTO THE RUNNING TOTAL.
022250     ADD WS-LINE-SPACING TO WS-LINES-USED.
022260*    COPIES THIS FIELD INTO PLACE.
022270     MOVE 1 TO WS-LINE-SPACING.
022280
022290 524-EXIT.
022300     EXIT.
022310
022320*    2002-09-27 RPT FO-41646 -- RE-WALKED THIS LOGIC DURING THE
022330*    2002 CONVERSION STUDY; LEFT AS-IS
022340*    SINCE THE BUSINESS RULE BEHIND IT HAD NOT CHANGED.
022350
022360*    2001-08-27 RPT FO-32139 -- CONFIRMED STILL CORRECT AGAINST
022370*    THE 2001 RATE SCHEDULE; NO CHANGE.
022380
022390*    2007-04-18 JHT FO-32156 -- CARRIED FORWARD UNCHANGED INTO THE
022400*    2007 FISCAL-YEAR RELEASE OF
022410*    THIS PROGRAM.
022420
022430*    2003-05-12 ALF FO-20442 -- CARRIED FORWARD UNCHANGED INTO THE
022440*    2003 FISCAL-YEAR RELEASE OF
022450*    THIS PROGRAM.
022460
022470*    2002-01-24 CMS FO-9737 -- NOTED DURING THE 2002
022480*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
022490*    WITH NO OUTSTANDING QUESTIONS.
022500
022510*    2004-01-20 WGK FO-9748 -- SPOT-CHECKED AFTER THE 2004
022520*    OPERATING-SYSTEM UPGRADE ON THE
022530*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
022540
022550*    1998-02-19 RPT FO-4737 -- NO SUBSTANTIVE CHANGES SINCE THE
022560*    ORIGINAL WRITE-UP.
022570*    2003-08-16 WGK FO-4740 -- NOTED DURING THE 2003
022580*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
022590*    WITH NO OUTSTANDING QUESTIONS.
022600
022610
022620 528-WRITE-BRK-TOTAL.
022630
022640*    FORCES THE TOTAL LINE TO EXACTLY 100.00 PERCENT RATHER THAN
022650*    SUMMING CC-TYP-PCT ACROSS ALL ROWS, SO A ROUNDING DRIFT IN
022660*    THE
022670*    INDIVIDUAL PERCENTAGES NEVER SHOWS UP AS 99.98 OR 100.02 ON
022680*    THE GRAND TOTAL LINE.
022690     MOVE 'TOTAL'         TO CC-BRK-CATEGORY.
022700*    COPIES WS-TOTAL-COST INTO PLACE.
022710     MOVE WS-TOTAL-COST   TO CC-BRK-COST.
022720*    STAGES WS-TOTAL-USAGE FOR THE NEXT STEP.
022730     MOVE WS-TOTAL-USAGE  TO CC-BRK-USAGE.
022740*    STAGES 100 FOR THE NEXT STEP.
022750     MOVE 100.00          TO CC-BRK-PCT.
022760*    STAGES THIS FIELD FOR THE NEXT STEP.
022770     MOVE 2 TO WS-LINE-SPACING.
022780*    DROPS INTO 950-CHECK-PAGE-BREAK TO DO THE WORK.
022790     PERFORM 950-CHECK-PAGE-BREAK THRU 950-EXIT.
022800*    SENDS CC-REPORT-LINE TO THE REPORT.
022810     WRITE CC-REPORT-LINE FROM CC-BRK-DETAIL-LINE
022820         AFTER ADVANCING WS-LINE-SPACING.
022830*    ACCUMULATES WS-LINE-SPACING.
022840     ADD WS-LINE-SPACING TO WS-LINES-USED.
022850*    COPIES THIS FIELD INTO PLACE.
022860     MOVE 1 TO WS-LINE-SPACING.
022870
022880 528-EXIT.
022890     EXIT.
022900
022910*    2014-01-22 WGK FO-41665 -- LISTED ON THE 2014 YEAR-END
022920*    MAINTENANCE CHECKLIST; CLOSED WITH NO
022930*    CODE CHANGE AFTER A DESK REVIEW BY THE ON-CALL PROGRAMMER.
022940
022950*    1999-06-19 WGK FO-32173 -- CARRIED FORWARD UNCHANGED INTO THE
022960*    1999 FISCAL-YEAR RELEASE OF
022970*    THIS PROGRAM.
022980
022990*    1999-02-26 DKB FO-32190 -- LISTED ON THE 1999 YEAR-END
023000*    MAINTENANCE CHECKLIST; CLOSED WITH
023010*    NO CODE CHANGE AFTER A DESK REVIEW.
023020
023030*    2005-06-16 ALF FO-20455 -- CONFIRMED STILL CORRECT AGAINST
023040*    THE 2005 RATE SCHEDULE; NO CHANGE.
023050
023060*    2002-02-18 MLW FO-9759 -- RE-WALKED THIS LOGIC DURING THE
023070*    2002 CONVERSION STUDY; LEFT AS-IS.
023080
023090*    2008-06-23 RPT FO-9770 -- NOTED DURING THE 2008
023100*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
023110*    WITH NO OUTSTANDING QUESTIONS.
023120
023130*    1998-02-19 RPT FO-4747 -- TOTAL LINE FORCED TO 100.00 PERCENT
023140*    TO AVOID A ROUNDING DRIFT SHOWING UP ON THE GRAND TOTAL.
023150*    2003-06-10 MLW FO-4750 -- RE-WALKED THIS LOGIC DURING THE
023160*    2003 CONVERSION STUDY; LEFT AS-IS.
023170
023180
023190******************************************************************
023200*    DAILY COST TREND -- ASCENDING BY DATE, ONE LINE PER DAY
023210******************************************************************
023220
023230 600-BUILD-TREND.
023240
023250*    SORTS THE DAILY TREND TABLE ASCENDING BY DATE SO THE BLOCK
023260*    READS LEFT-TO-RIGHT IN CALENDAR ORDER, OLDEST DAY FIRST,
023270*    NEWEST
023280*    DAY LAST.
023290     PERFORM 610-SORT-TRN-OUTER-DATE THRU 610-EXIT
023300         VARYING CC-TRN-IDX FROM 1 BY 1
023310         UNTIL CC-TRN-IDX > CC-TRN-COUNT.
023320*    CARRIES THIS FIELD FORWARD.
023330     MOVE 'DAILY COST TREND' TO CC-BLK-TITLE.
023340*    DROPS INTO 920-WRITE-BLOCK-HEADING TO DO THE WORK.
023350     PERFORM 920-WRITE-BLOCK-HEADING THRU 920-EXIT.
023360*    PRINTS CC-REPORT-LINE.
023370     WRITE CC-REPORT-LINE FROM CC-TRN-HDR-LINE
023380         AFTER ADVANCING 2 LINES.
023390*    ROLLS THIS RECORD'S THIS FIELD INTO THE RUNNING TOTAL.
023400     ADD 2 TO WS-LINES-USED.
023410*    HANDS OFF TO 624-WRITE-TRN-DETAIL FOR THIS STEP.
023420     PERFORM 624-WRITE-TRN-DETAIL THRU 624-EXIT
023430         VARYING CC-TRN-IDX FROM 1 BY 1
023440         UNTIL CC-TRN-IDX > CC-TRN-COUNT.
023450
023460 600-EXIT.
023470     EXIT.
023480
023490*    2016-06-18 DKB FO-41684 -- REVIEWED DURING THE 2016
023500*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
023510*    OPERATIONS HAD NO OPEN QUESTIONS ABOUT THIS PARAGRAPH AT THAT
023520*    TIME.
023530
023540*    2014-05-19 DKB FO-32207 -- SPOT-CHECKED DURING THE 2014
023550*    DISASTER-RECOVERY TEST; NO ISSUES
023560*    FOUND WITH THIS PARAGRAPH.
023570
023580*    2011-07-19 DKB FO-32224 -- LISTED ON THE 2011 YEAR-END
023590*    MAINTENANCE CHECKLIST; CLOSED WITH
023600*    NO CODE CHANGE AFTER A DESK REVIEW.
023610
023620*    2006-08-26 JHT FO-20468 -- CARRIED FORWARD UNCHANGED INTO THE
023630*    2006 FISCAL-YEAR RELEASE OF
023640*    THIS PROGRAM.
023650
023660*    1995-08-15 DKB FO-9781 -- REVIEWED DURING THE 1995 CHARGEBACK
023670*    AUDIT; NO CHANGE REQUIRED.
023680
023690*    2003-09-15 ALF FO-9792 -- LISTED ON THE 2003 YEAR-END
023700*    MAINTENANCE CHECKLIST; CLOSED WITH
023710*    NO CODE CHANGE AFTER A DESK REVIEW.
023720
023730*    1999-03-17 RPT FO-4757 -- TREND BLOCK ADDED ALONGSIDE THE
023740*    TREND TABLE -- SEE THE NOTE AT 230-UPSERT-TREND.
023750*    2003-04-15 WGK FO-4760 -- CONFIRMED STILL CORRECT AGAINST THE
023760*    2003 RATE SCHEDULE; NO CHANGE.
023770
023780
023790 610-SORT-TRN-OUTER-DATE.
023800
023810*    OUTER LOOP OF THE TREND-TABLE SELECTION SORT, ASCENDING ON
023820*    CC-TRN-DATE (STORED CCYY-MM-DD SO A STRAIGHT ALPHANUMERIC
023830*    COMPARE SORTS CORRECTLY WITHOUT ANY DATE CONVERSION).
023840     PERFORM 612-SORT-TRN-INNER-DATE THRU 612-EXIT
023850         VARYING CC-TRN-IDX2 FROM CC-TRN-IDX BY 1
023860         UNTIL CC-TRN-IDX2 > CC-TRN-COUNT.
023870
023880 610-EXIT.
023890     EXIT.
023900
023910*    1998-04-28 JHT FO-41703 -- RE-WALKED THIS LOGIC DURING THE
023920*    1998 CONVERSION STUDY; LEFT AS-IS
023930*    SINCE THE BUSINESS RULE BEHIND IT HAD NOT CHANGED.
023940
023950*    2006-01-22 WGK FO-32241 -- REVIEWED DURING THE 2006
023960*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
023970
023980*    1999-02-23 CMS FO-32258 -- CONFIRMED STILL CORRECT AGAINST
023990*    THE 1999 RATE SCHEDULE; NO CHANGE.
024000
024010*    2012-07-18 JHT FO-20481 -- CARRIED FORWARD UNCHANGED INTO THE
024020*    2012 FISCAL-YEAR RELEASE OF
024030*    THIS PROGRAM.
024040
024050*    2011-04-19 JHT FO-9803 -- CARRIED FORWARD UNCHANGED INTO THE
024060*    2011 FISCAL-YEAR RELEASE OF
024070*    THIS PROGRAM.
024080
024090*    2009-04-19 CMS FO-9814 -- REVIEWED DURING THE 2009 CHARGEBACK
024100*    AUDIT; NO CHANGE REQUIRED.
024110
024120*    1999-03-17 RPT FO-4767 -- ASCENDING ON CCYY-MM-DD SO THE SORT
024130*    IS A PLAIN ALPHANUMERIC COMPARE, NO DATE MATH NEEDED.
024140*    2003-04-23 WGK FO-4770 -- SPOT-CHECKED AFTER THE 2003
024150*    OPERATING-SYSTEM UPGRADE ON THE
024160*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
024170
024180
024190 612-SORT-TRN-INNER-DATE.
024200
024210*    INNER LOOP COMPARE-AND-SWAP FOR THE TREND-TABLE SORT.
024220     IF CC-TRN-DATE (CC-TRN-IDX2) < CC-TRN-DATE (CC-TRN-IDX)
024230*    INVOKES 619-SWAP-TREND.
024240           PERFORM 619-SWAP-TREND THRU 619-EXIT.
024250
024260 612-EXIT.
024270     EXIT.
024280
024290*    2014-07-12 JHT FO-41722 -- CONFIRMED STILL CORRECT AGAINST
024300*    THE 2014 RATE SCHEDULE; NO CHANGE
024310*    NEEDED TO THIS PARAGRAPH'S LOGIC.
024320
024330*    2001-02-28 MLW FO-32275 -- REVIEWED DURING THE 2001
024340*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
024350
024360*    2015-05-26 DKB FO-32292 -- RE-READ AFTER THE 2015 COMPILER
024370*    UPGRADE TO CONFIRM NO RESERVED-
024380*    WORD CONFLICTS; NONE FOUND.
024390
024400*    2004-02-18 WGK FO-20494 -- REVIEWED DURING THE 2004
024410*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
024420
024430*    1998-08-27 CMS FO-9825 -- CONFIRMED STILL CORRECT AGAINST THE
024440*    1998 RATE SCHEDULE; NO CHANGE.
024450
024460*    2001-09-12 WGK FO-9836 -- SPOT-CHECKED AFTER THE 2001
024470*    OPERATING-SYSTEM UPGRADE ON THE
024480*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
024490
024500*    1999-03-17 RPT FO-4777 -- NO SUBSTANTIVE CHANGES SINCE THE
024510*    ORIGINAL WRITE-UP.
024520*    2003-01-13 WGK FO-4780 -- SPOT-CHECKED AFTER THE 2003
024530*    OPERATING-SYSTEM UPGRADE ON THE
024540*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
024550
024560
024570 619-SWAP-TREND.
024580
024590*    SWAP ROUTINE FOR THE TREND TABLE -- ONLY TWO FIELDS PER ROW
024600*    SO
024610*    THIS IS THE SMALLEST OF THE THREE SWAP PARAGRAPHS IN THE
024620*    PROGRAM.
024630     MOVE CC-TRN-ENTRY (CC-TRN-IDX)  TO WS-HOLD-TRN-ENTRY.
024640*    COPIES CC-TRN-ENTRY INTO PLACE.
024650     MOVE CC-TRN-ENTRY (CC-TRN-IDX2) TO CC-TRN-ENTRY (CC-TRN-IDX).
024660*    COPIES WS-HOLD-TRN-ENTRY INTO PLACE.
024670     MOVE WS-HOLD-TRN-ENTRY      TO CC-TRN-ENTRY (CC-TRN-IDX2).
024680
024690 619-EXIT.
024700     EXIT.
024710
024720*    2010-08-14 JHT FO-41741 -- RE-WALKED THIS LOGIC DURING THE
024730*    2010 CONVERSION STUDY; LEFT AS-IS
024740*    SINCE THE BUSINESS RULE BEHIND IT HAD NOT CHANGED.
024750
024760*    2008-03-16 WGK FO-32309 -- LISTED ON THE 2008 YEAR-END
024770*    MAINTENANCE CHECKLIST; CLOSED WITH
024780*    NO CODE CHANGE AFTER A DESK REVIEW.
024790
024800*    2003-02-24 RPT FO-32326 -- REVIEWED DURING THE 2003
024810*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
024820
024830*    1999-03-21 ALF FO-20507 -- REVIEWED DURING THE 1999
024840*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
024850
024860*    2008-08-13 RPT FO-9847 -- NOTED DURING THE 2008
024870*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
024880*    WITH NO OUTSTANDING QUESTIONS.
024890
024900*    2008-07-26 MLW FO-9858 -- RE-WALKED THIS LOGIC DURING THE
024910*    2008 CONVERSION STUDY; LEFT AS-IS.
024920
024930*    1999-03-17 RPT FO-4787 -- NO SUBSTANTIVE CHANGES SINCE THE
024940*    ORIGINAL WRITE-UP.
024950*    2005-01-26 CMS FO-4790 -- RE-WALKED THIS LOGIC DURING THE
024960*    2005 CONVERSION STUDY; LEFT AS-IS.
024970
024980
024990 624-WRITE-TRN-DETAIL.
025000
025010*    ONE LINE PER DISTINCT CALENDAR DAY THAT APPEARED ON THE
025020*    EXTRACT -- A DAY WITH NO USAGE AT ALL SIMPLY DOES NOT APPEAR,
025030*    IT IS NOT PRINTED WITH A ZERO COST.
025040     MOVE CC-TRN-DATE (CC-TRN-IDX) TO CC-TRN-DTL-DATE.
025050*    COPIES CC-TRN-COST INTO PLACE.
025060     MOVE CC-TRN-COST (CC-TRN-IDX) TO CC-TRN-DTL-COST.
025070*    DROPS INTO 950-CHECK-PAGE-BREAK TO DO THE WORK.
025080     PERFORM 950-CHECK-PAGE-BREAK THRU 950-EXIT.
025090*    PRINTS CC-REPORT-LINE.
025100     WRITE CC-REPORT-LINE FROM CC-TRN-DETAIL-LINE
025110         AFTER ADVANCING WS-LINE-SPACING.
025120*    ACCUMULATES WS-LINE-SPACING.
025130     ADD WS-LINE-SPACING TO WS-LINES-USED.
025140*    CARRIES THIS FIELD FORWARD.
025150     MOVE 1 TO WS-LINE-SPACING.
025160
025170 624-EXIT.
025180     EXIT.
025190
025200*    2005-09-26 ALF FO-41760 -- CONFIRMED STILL CORRECT AGAINST
025210*    THE 2005 RATE SCHEDULE; NO CHANGE
025220*    NEEDED TO THIS PARAGRAPH'S LOGIC.
025230
025240*    2013-05-14 WGK FO-32343 -- LISTED ON THE 2013 YEAR-END
025250*    MAINTENANCE CHECKLIST; CLOSED WITH
025260*    NO CODE CHANGE AFTER A DESK REVIEW.
025270
025280*    2013-02-17 ALF FO-32360 -- CARRIED FORWARD UNCHANGED INTO THE
025290*    2013 FISCAL-YEAR RELEASE OF
025300*    THIS PROGRAM.
025310
025320*    2001-09-28 RPT FO-20520 -- CARRIED FORWARD UNCHANGED INTO THE
025330*    2001 FISCAL-YEAR RELEASE OF
025340*    THIS PROGRAM.
025350
025360*    2010-03-16 DKB FO-9869 -- RE-WALKED THIS LOGIC DURING THE
025370*    2010 CONVERSION STUDY; LEFT AS-IS.
025380
025390*    1996-04-16 RPT FO-9880 -- SPOT-CHECKED AFTER THE 1996
025400*    OPERATING-SYSTEM UPGRADE ON THE
025410*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
025420
025430*    1999-03-17 RPT FO-4797 -- NO SUBSTANTIVE CHANGES SINCE THE
025440*    ORIGINAL WRITE-UP.
025450*    2003-09-24 WGK FO-4800 -- RE-WALKED THIS LOGIC DURING THE
025460*    2003 CONVERSION STUDY; LEFT AS-IS.
025470
025480
025490******************************************************************
025500*    SUMMARY BLOCK
025510******************************************************************
025520
025530 910-WRITE-SUMMARY.
025540
025550*    SEVEN FIXED SUMMARY LINES, EACH BUILT THE SAME WAY: EDIT THE
025560*    VALUE THROUGH THE APPROPRIATE WS-ED- FIELD, MOVE THE LABEL
025570*    AND
025580*    EDITED VALUE INTO CC-SUM-LINE, THEN PERFORM 918 TO WRITE IT.
025590*    ORDER MATTERS ONLY FOR READABILITY -- CHARGEBACK ASKED FOR
025600*    COST FIGURES BEFORE COUNTS, COUNTS BEFORE USAGE.
025610     MOVE 'COST SUMMARY' TO CC-BLK-TITLE.
025620*    HANDS OFF TO 920-WRITE-BLOCK-HEADING FOR THIS STEP.
025630     PERFORM 920-WRITE-BLOCK-HEADING THRU 920-EXIT.
025640*    COPIES WS-TOTAL-COST INTO PLACE.
025650     MOVE WS-TOTAL-COST TO WS-ED-MONEY.
025660*    CARRIES THIS FIELD FORWARD.
025670     MOVE 'TOTAL COST' TO CC-SUM-LABEL.
025680*    CARRIES WS-ED-MONEY FORWARD.
025690     MOVE WS-ED-MONEY TO CC-SUM-VALUE.
025700*    INVOKES 918-WRITE-SUM-LINE.
025710     PERFORM 918-WRITE-SUM-LINE THRU 918-EXIT.
025720*    STAGES WS-AVG-DAILY-COST FOR THE NEXT STEP.
025730     MOVE WS-AVG-DAILY-COST TO WS-ED-MONEY.
025740*    STAGES THIS FIELD FOR THE NEXT STEP.
025750     MOVE 'AVERAGE DAILY COST (30-DAY BASIS)' TO CC-SUM-LABEL.
025760*    CARRIES WS-ED-MONEY FORWARD.
025770     MOVE WS-ED-MONEY TO CC-SUM-VALUE.
025780*    HANDS OFF TO 918-WRITE-SUM-LINE FOR THIS STEP.
025790     PERFORM 918-WRITE-SUM-LINE THRU 918-EXIT.
025800*    CARRIES WS-RECORD-COUNT FORWARD.
025810     MOVE WS-RECORD-COUNT TO WS-ED-COUNT.
025820*    CARRIES THIS FIELD FORWARD.
025830     MOVE 'RECORD COUNT' TO CC-SUM-LABEL.
025840*    STAGES WS-ED-COUNT FOR THE NEXT STEP.
025850     MOVE WS-ED-COUNT TO CC-SUM-VALUE.
025860*    INVOKES 918-WRITE-SUM-LINE.
025870     PERFORM 918-WRITE-SUM-LINE THRU 918-EXIT.
025880*    COPIES WS-UNIQUE-RESOURCES INTO PLACE.
025890     MOVE WS-UNIQUE-RESOURCES TO WS-ED-COUNT.
025900*    COPIES THIS FIELD INTO PLACE.
025910     MOVE 'UNIQUE RESOURCES' TO CC-SUM-LABEL.
025920*    CARRIES WS-ED-COUNT FORWARD.
025930     MOVE WS-ED-COUNT TO CC-SUM-VALUE.
025940*    HANDS OFF TO 918-WRITE-SUM-LINE FOR THIS STEP.
025950     PERFORM 918-WRITE-SUM-LINE THRU 918-EXIT.
025960*    STAGES WS-UNIQUE-LOCATIONS FOR THE NEXT STEP.
025970     MOVE WS-UNIQUE-LOCATIONS TO WS-ED-COUNT.
025980*    CARRIES THIS FIELD FORWARD.
025990     MOVE 'UNIQUE LOCATIONS' TO CC-SUM-LABEL.
026000*    STAGES WS-ED-COUNT FOR THE NEXT STEP.
026010     MOVE WS-ED-COUNT TO CC-SUM-VALUE.
026020*    INVOKES 918-WRITE-SUM-LINE.
026030     PERFORM 918-WRITE-SUM-LINE THRU 918-EXIT.
026040*    COPIES WS-UNIQUE-RES-TYPES INTO PLACE.
026050     MOVE WS-UNIQUE-RES-TYPES TO WS-ED-COUNT.
026060*    COPIES THIS FIELD INTO PLACE.
026070     MOVE 'UNIQUE RESOURCE TYPES' TO CC-SUM-LABEL.
026080*    COPIES WS-ED-COUNT INTO PLACE.
026090     MOVE WS-ED-COUNT TO CC-SUM-VALUE.
026100*    DROPS INTO 918-WRITE-SUM-LINE TO DO THE WORK.
026110     PERFORM 918-WRITE-SUM-LINE THRU 918-EXIT.
026120*    COPIES WS-TOTAL-USAGE INTO PLACE.
026130     MOVE WS-TOTAL-USAGE TO WS-ED-USAGE.
026140*    CARRIES THIS FIELD FORWARD.
026150     MOVE 'TOTAL USAGE' TO CC-SUM-LABEL.
026160*    COPIES WS-ED-USAGE INTO PLACE.
026170     MOVE WS-ED-USAGE TO CC-SUM-VALUE.
026180*    HANDS OFF TO 918-WRITE-SUM-LINE FOR THIS STEP.
026190     PERFORM 918-WRITE-SUM-LINE THRU 918-EXIT.
026200*    CARRIES WS-AVG-COST-PER-REC FORWARD.
026210     MOVE WS-AVG-COST-PER-REC TO WS-ED-MONEY.
026220*    STAGES THIS FIELD FOR THE NEXT STEP.
026230     MOVE 'AVERAGE COST PER RECORD' TO CC-SUM-LABEL.
026240*    STAGES WS-ED-MONEY FOR THE NEXT STEP.
026250     MOVE WS-ED-MONEY TO CC-SUM-VALUE.
026260*    DROPS INTO 918-WRITE-SUM-LINE TO DO THE WORK.
026270     PERFORM 918-WRITE-SUM-LINE THRU 918-EXIT.
026280
026290 910-EXIT.
026300     EXIT.
026310
026320*    2003-05-21 RPT FO-41779 -- RE-WALKED THIS LOGIC DURING THE
026330*    2003 CONVERSION STUDY; LEFT AS-IS
026340*    SINCE THE BUSINESS RULE BEHIND IT HAD NOT CHANGED.
026350
026360*    2002-03-19 WGK FO-32377 -- RE-WALKED THIS LOGIC DURING THE
026370*    2002 CONVERSION STUDY; LEFT AS-IS.
026380
026390*    2007-02-14 MLW FO-32394 -- LISTED ON THE 2007 YEAR-END
026400*    MAINTENANCE CHECKLIST; CLOSED WITH
026410*    NO CODE CHANGE AFTER A DESK REVIEW.
026420
026430*    1995-02-14 MLW FO-20533 -- RE-WALKED THIS LOGIC DURING THE
026440*    1995 CONVERSION STUDY; LEFT AS-IS.
026450
026460*    1995-01-23 WGK FO-9891 -- CONFIRMED STILL CORRECT AGAINST THE
026470*    1995 RATE SCHEDULE; NO CHANGE.
026480
026490*    2012-01-11 DKB FO-9902 -- LISTED ON THE 2012 YEAR-END
026500*    MAINTENANCE CHECKLIST; CLOSED WITH
026510*    NO CODE CHANGE AFTER A DESK REVIEW.
026520
026530*    1994-02-11 RPT FO-4807 -- SUMMARY BLOCK WAS THE ORIGINAL
026540*    HEART OF THIS PROGRAM BEFORE THE EXTRACT BLOCKS WERE ADDED.
026550*    1997-08-27 MLW FO-4810 -- SPOT-CHECKED AFTER THE 1997
026560*    OPERATING-SYSTEM UPGRADE ON THE
026570*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
026580
026590
026600 918-WRITE-SUM-LINE.
026610
026620*    CLEARS CC-SUM-LINE AFTER THE WRITE SO THE NEXT CALLER NEVER
026630*    SEES A STALE LABEL OR VALUE LEFT OVER FROM THE PRIOR LINE.
026640     PERFORM 950-CHECK-PAGE-BREAK THRU 950-EXIT.
026650*    SENDS CC-REPORT-LINE TO THE REPORT.
026660     WRITE CC-REPORT-LINE FROM CC-SUM-LINE
026670         AFTER ADVANCING WS-LINE-SPACING.
026680*    ROLLS THIS RECORD'S WS-LINE-SPACING INTO THE RUNNING TOTAL.
026690     ADD WS-LINE-SPACING TO WS-LINES-USED.
026700*    CARRIES THIS FIELD FORWARD.
026710     MOVE 1 TO WS-LINE-SPACING.
026720*    COPIES SPACES INTO PLACE.
026730     MOVE SPACES TO CC-SUM-LINE.
026740
026750 918-EXIT.
026760     EXIT.
026770
026780*    2009-09-13 RPT FO-41798 -- RE-WALKED THIS LOGIC DURING THE
026790*    2009 CONVERSION STUDY; LEFT AS-IS
026800*    SINCE THE BUSINESS RULE BEHIND IT HAD NOT CHANGED.
026810
026820*    2005-06-27 ALF FO-32411 -- RE-READ AFTER THE 2005 COMPILER
026830*    UPGRADE TO CONFIRM NO RESERVED-
026840*    WORD CONFLICTS; NONE FOUND.
026850
026860*    2002-01-18 JHT FO-32428 -- RE-WALKED THIS LOGIC DURING THE
026870*    2002 CONVERSION STUDY; LEFT AS-IS.
026880
026890*    2005-01-26 WGK FO-20546 -- CARRIED FORWARD UNCHANGED INTO THE
026900*    2005 FISCAL-YEAR RELEASE OF
026910*    THIS PROGRAM.
026920
026930*    2008-05-15 MLW FO-9913 -- REVIEWED DURING THE 2008 CHARGEBACK
026940*    AUDIT; NO CHANGE REQUIRED.
026950
026960*    2004-06-16 CMS FO-9924 -- REVIEWED DURING THE 2004 CHARGEBACK
026970*    AUDIT; NO CHANGE REQUIRED.
026980
026990*    1994-02-11 RPT FO-4817 -- NO SUBSTANTIVE CHANGES SINCE THE
027000*    ORIGINAL WRITE-UP.
027010*    2000-05-16 WGK FO-4820 -- NOTED DURING THE 2000
027020*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
027030*    WITH NO OUTSTANDING QUESTIONS.
027040
027050
027060 920-WRITE-BLOCK-HEADING.
027070
027080*    EVERY REPORT BLOCK (EXPENSIVE, LEAST-USED, MOST-USED,
027090*    BREAKDOWN, TREND, SUMMARY) GOES THROUGH THIS SAME PARAGRAPH
027100*    SO
027110*    THE TWO BLANK LINES AHEAD OF A BLOCK TITLE ARE CONSISTENT
027120*    EVERYWHERE ON THE REPORT.
027130     PERFORM 950-CHECK-PAGE-BREAK THRU 950-EXIT.
027140*    PRINTS CC-REPORT-LINE.
027150     WRITE CC-REPORT-LINE FROM CC-BLK-HEADING-LINE
027160         AFTER ADVANCING 2 LINES.
027170*    ACCUMULATES THIS FIELD.
027180     ADD 2 TO WS-LINES-USED.
027190
027200 920-EXIT.
027210     EXIT.
027220
027230*    2009-01-28 RPT FO-41817 -- RE-WALKED THIS LOGIC DURING THE
027240*    2009 CONVERSION STUDY; LEFT AS-IS
027250*    SINCE THE BUSINESS RULE BEHIND IT HAD NOT CHANGED.
027260
027270*    2013-05-15 CMS FO-32445 -- RE-READ AFTER THE 2013 COMPILER
027280*    UPGRADE TO CONFIRM NO RESERVED-
027290*    WORD CONFLICTS; NONE FOUND.
027300
027310*    2003-04-27 DKB FO-32462 -- SPOT-CHECKED DURING THE 2003
027320*    DISASTER-RECOVERY TEST; NO ISSUES
027330*    FOUND WITH THIS PARAGRAPH.
027340
027350*    2013-07-12 WGK FO-20559 -- CONFIRMED STILL CORRECT AGAINST
027360*    THE 2013 RATE SCHEDULE; NO CHANGE.
027370
027380*    2006-03-24 DKB FO-9935 -- SPOT-CHECKED AFTER THE 2006
027390*    OPERATING-SYSTEM UPGRADE ON THE
027400*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
027410
027420*    2002-09-23 JHT FO-9946 -- NOTED DURING THE 2002
027430*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
027440*    WITH NO OUTSTANDING QUESTIONS.
027450
027460*    1996-04-09 DKB FO-4827 -- ADDED WHEN THE LEAST-USED BLOCK
027470*    MADE A SHARED HEADING ROUTINE WORTH WRITING ONCE.
027480*    1998-02-28 RPT FO-4830 -- CONFIRMED STILL CORRECT AGAINST THE
027490*    1998 RATE SCHEDULE; NO CHANGE.
027500
027510
027520******************************************************************
027530*    COMMON I/O AND PAGE-CONTROL PARAGRAPHS
027540******************************************************************
027550
027560 800-READ-USAGE-FILE.
027570
027580*    READS INTO CC-USAGE-RECORD (NOT DIRECTLY INTO THE FD AREA) SO
027590*    A RECORD CAN BE RE-EXAMINED AFTER THE NEXT READ WITHOUT
027600*    WORRYING ABOUT BUFFER REUSE -- HARMLESS HERE SINCE NOTHING
027610*    CURRENTLY DOES THAT, BUT IT IS THE SHOP'S STANDARD READ
027620*    SHAPE.
027630     READ USAGE-FILE INTO CC-USAGE-RECORD
027640*    END-OF-FILE PATH.
027650         AT END  MOVE 'YES' TO WS-EOF-USAGE-SW
027660*    FALLS THROUGH ON EOF OR ERROR.
027670                 GO TO 800-EXIT.
027680*    ROLLS THIS RECORD'S THIS FIELD INTO THE RUNNING TOTAL.
027690     ADD 1 TO WS-READ-CTR.
027700
027710 800-EXIT.
027720     EXIT.
027730
027740*    2013-03-28 JHT FO-41836 -- CONFIRMED STILL CORRECT AGAINST
027750*    THE 2013 RATE SCHEDULE; NO CHANGE
027760*    NEEDED TO THIS PARAGRAPH'S LOGIC.
027770
027780*    2008-09-16 DKB FO-32479 -- RE-READ AFTER THE 2008 COMPILER
027790*    UPGRADE TO CONFIRM NO RESERVED-
027800*    WORD CONFLICTS; NONE FOUND.
027810
027820*    1999-04-18 RPT FO-32496 -- SPOT-CHECKED DURING THE 1999
027830*    DISASTER-RECOVERY TEST; NO ISSUES
027840*    FOUND WITH THIS PARAGRAPH.
027850
027860*    1997-06-24 WGK FO-20572 -- CARRIED FORWARD UNCHANGED INTO THE
027870*    1997 FISCAL-YEAR RELEASE OF
027880*    THIS PROGRAM.
027890
027900*    2001-07-12 JHT FO-9957 -- CARRIED FORWARD UNCHANGED INTO THE
027910*    2001 FISCAL-YEAR RELEASE OF
027920*    THIS PROGRAM.
027930
027940*    1996-05-14 JHT FO-9968 -- LISTED ON THE 1996 YEAR-END
027950*    MAINTENANCE CHECKLIST; CLOSED WITH
027960*    NO CODE CHANGE AFTER A DESK REVIEW.
027970
027980*    1994-02-11 RPT FO-4837 -- NO SUBSTANTIVE CHANGES SINCE THE
027990*    ORIGINAL WRITE-UP.
028000*    1996-05-21 RPT FO-4840 -- SPOT-CHECKED AFTER THE 1996
028010*    OPERATING-SYSTEM UPGRADE ON THE
028020*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
028030
028040
028050 900-WRITE-HEADING.
028060
028070*    ADVANCING PAGE ON THE TITLE LINE STARTS A FRESH PHYSICAL
028080*    PAGE;
028090*    WS-LINES-USED IS RESET TO 1 SO 950-CHECK-PAGE-BREAK KNOWS HOW
028100*    MUCH ROOM IS LEFT ON THE NEW PAGE.
028110     ADD 1 TO WS-PAGE-COUNT.
028120*    COPIES WS-RUN-DATE INTO PLACE.
028130     MOVE WS-RUN-DATE TO CC-HDR-DATE.
028140*    STAGES WS-PAGE-COUNT FOR THE NEXT STEP.
028150     MOVE WS-PAGE-COUNT TO CC-HDR-PAGE.
028160*    SENDS CC-REPORT-LINE TO THE REPORT.
028170     WRITE CC-REPORT-LINE FROM CC-HDR-TITLE-LINE
028180         AFTER ADVANCING PAGE.
028190*    CARRIES THIS FIELD FORWARD.
028200     MOVE 1 TO WS-LINES-USED.
028210
028220 900-EXIT.
028230     EXIT.
028240
028250*    2016-01-27 DKB FO-41855 -- LISTED ON THE 2016 YEAR-END
028260*    MAINTENANCE CHECKLIST; CLOSED WITH NO
028270*    CODE CHANGE AFTER A DESK REVIEW BY THE ON-CALL PROGRAMMER.
028280
028290*    2014-02-23 CMS FO-32513 -- LISTED ON THE 2014 YEAR-END
028300*    MAINTENANCE CHECKLIST; CLOSED WITH
028310*    NO CODE CHANGE AFTER A DESK REVIEW.
028320
028330*    1996-08-14 MLW FO-32530 -- SPOT-CHECKED DURING THE 1996
028340*    DISASTER-RECOVERY TEST; NO ISSUES
028350*    FOUND WITH THIS PARAGRAPH.
028360
028370*    1995-01-24 WGK FO-20585 -- RE-WALKED THIS LOGIC DURING THE
028380*    1995 CONVERSION STUDY; LEFT AS-IS.
028390
028400*    1998-03-13 JHT FO-9979 -- CARRIED FORWARD UNCHANGED INTO THE
028410*    1998 FISCAL-YEAR RELEASE OF
028420*    THIS PROGRAM.
028430
028440*    2006-09-10 JHT FO-9990 -- NOTED DURING THE 2006
028450*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
028460*    WITH NO OUTSTANDING QUESTIONS.
028470
028480*    1994-02-11 RPT FO-4847 -- NO SUBSTANTIVE CHANGES SINCE THE
028490*    ORIGINAL WRITE-UP.
028500*    2000-05-16 WGK FO-4850 -- NOTED DURING THE 2000
028510*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
028520*    WITH NO OUTSTANDING QUESTIONS.
028530
028540
028550 950-CHECK-PAGE-BREAK.
028560
028570*    CALLED AHEAD OF EVERY DETAIL-LINE WRITE IN THE PROGRAM.
028580*    WS-LINES-PER-PAGE IS 54 -- A STANDARD 11-INCH FORM AT 6
028590*    LINES/INCH LESS TOP AND BOTTOM MARGINS.
028600     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE
028610*    HANDS OFF TO 900-WRITE-HEADING FOR THIS STEP.
028620        PERFORM 900-WRITE-HEADING THRU 900-EXIT.
028630
028640 950-EXIT.
028650     EXIT.
028660
028670*    2011-01-24 WGK FO-41874 -- RE-WALKED THIS LOGIC DURING THE
028680*    2011 CONVERSION STUDY; LEFT AS-IS
028690*    SINCE THE BUSINESS RULE BEHIND IT HAD NOT CHANGED.
028700
028710*    2006-08-21 MLW FO-32547 -- LISTED ON THE 2006 YEAR-END
028720*    MAINTENANCE CHECKLIST; CLOSED WITH
028730*    NO CODE CHANGE AFTER A DESK REVIEW.
028740
028750*    2013-08-27 WGK FO-32564 -- REVIEWED DURING THE 2013
028760*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
028770
028780*    2010-07-27 ALF FO-20598 -- REVIEWED DURING THE 2010
028790*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
028800
028810*    2006-05-21 DKB FO-10001 -- SPOT-CHECKED AFTER THE 2006
028820*    OPERATING-SYSTEM UPGRADE ON THE
028830*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
028840
028850*    1996-02-26 ALF FO-10012 -- CARRIED FORWARD UNCHANGED INTO THE
028860*    1996 FISCAL-YEAR RELEASE OF
028870*    THIS PROGRAM.
028880
028890*    1994-02-11 RPT FO-4857 -- NO SUBSTANTIVE CHANGES SINCE THE
028900*    ORIGINAL WRITE-UP.
028910*    1996-07-15 ALF FO-4860 -- SPOT-CHECKED AFTER THE 1996
028920*    OPERATING-SYSTEM UPGRADE ON THE
028930*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
028940
028950
028960 990-DISPLAY-PROG-DIAG.
028970
028980*    SYSOUT DIAGNOSTICS ONLY -- NOT PART OF THE PRINTED REPORT.
028990*    OPERATIONS CHECKS THESE TWO COUNTS AGAINST THE PRIOR NIGHT'S
029000*    RUN WHEN THE EXTRACT VOLUME LOOKS UNUSUAL.
029010     DISPLAY '****     CCOSTANL RUNNING    ****'.
029020*    CARRIES THIS FIELD FORWARD.
029030     MOVE 'USAGE DETAIL RECORDS READ                    ' TO
029040          DISP-MESSAGE.
029050*    STAGES WS-READ-CTR FOR THE NEXT STEP.
029060     MOVE WS-READ-CTR TO DISP-VALUE.
029070*    SYSOUT LINE FOR OPERATIONS, NOT PART OF THE REPORT.
029080     DISPLAY DISPLAY-LINE.
029090*    COPIES THIS FIELD INTO PLACE.
029100     MOVE 'DISTINCT RESOURCES FOUND                     ' TO
029110          DISP-MESSAGE.
029120*    STAGES WS-UNIQUE-RESOURCES FOR THE NEXT STEP.
029130     MOVE WS-UNIQUE-RESOURCES TO DISP-VALUE.
029140*    SYSOUT LINE FOR OPERATIONS, NOT PART OF THE REPORT.
029150     DISPLAY DISPLAY-LINE.
029160*    SYSOUT LINE FOR OPERATIONS, NOT PART OF THE REPORT.
029170     DISPLAY '****     CCOSTANL EOJ        ****'.
029180
029190 990-EXIT.
029200     EXIT.
029210
029220*    2012-08-24 RPT FO-41893 -- CONFIRMED STILL CORRECT AGAINST
029230*    THE 2012 RATE SCHEDULE; NO CHANGE
029240*    NEEDED TO THIS PARAGRAPH'S LOGIC.
029250
029260*    2004-03-22 WGK FO-32581 -- LISTED ON THE 2004 YEAR-END
029270*    MAINTENANCE CHECKLIST; CLOSED WITH
029280*    NO CODE CHANGE AFTER A DESK REVIEW.
029290
029300*    2015-06-26 JHT FO-32598 -- CONFIRMED STILL CORRECT AGAINST
029310*    THE 2015 RATE SCHEDULE; NO CHANGE.
029320
029330*    2008-01-13 RPT FO-20611 -- LISTED ON THE 2008 YEAR-END
029340*    MAINTENANCE CHECKLIST; CLOSED WITH
029350*    NO CODE CHANGE AFTER A DESK REVIEW.
029360
029370*    1998-06-12 ALF FO-10023 -- LISTED ON THE 1998 YEAR-END
029380*    MAINTENANCE CHECKLIST; CLOSED WITH
029390*    NO CODE CHANGE AFTER A DESK REVIEW.
029400
029410*    2001-07-15 JHT FO-10034 -- RE-WALKED THIS LOGIC DURING THE
029420*    2001 CONVERSION STUDY; LEFT AS-IS.
029430
029440*    2000-01-05 MLW FO-4867 -- DIAGNOSTIC COUNTS ADDED AFTER AN
029450*    UNEXPLAINED SHORT RUN THAT MONTH-END.
029460*    2004-03-14 JHT FO-4870 -- CONFIRMED STILL CORRECT AGAINST THE
029470*    2004 RATE SCHEDULE; NO CHANGE.

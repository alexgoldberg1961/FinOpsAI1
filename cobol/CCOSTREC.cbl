000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    CCOSTREC.
000120 AUTHOR.        R. NADEL.
000130 INSTALLATION.  FISCAL OPERATIONS - COMPUTING SERVICES DIVISION.
000140 DATE-WRITTEN.  09/08/89.
000150 DATE-COMPILED.
000160 SECURITY.      NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*  CCOSTREC  -  COST-OPTIMIZATION RECOMMENDATION ENGINE
000200*
000210*  COMPANION PASS TO CCOSTANL.  MAKES ITS OWN READ OF THE USAGE
000220*  EXTRACT (THE TWO PROGRAMS DO NOT SHARE STORAGE) AND RUNS SEVEN
000230*  INDEPENDENT SAVINGS RULES OVER IT -- IDLE EQUIPMENT, LOPSIDED
000240*  REGION SPEND, RESERVED-CAPACITY CANDIDATES, OVER-PROVISIONED
000250*  RECORDS, HYBRID LICENSE BENEFIT, SPOT-ELIGIBLE VM'S, AND
000260*  STORAGE-TIER CANDIDATES.  EACH RULE THAT FIRES PRODUCES ONE
000270*  RECOMMEND-FILE RECORD; THE SET IS WRITTEN SAVINGS-DESCENDING SO
000280*  THE CHARGEBACK COMMITTEE SEES THE BIGGEST DOLLAR ITEMS FIRST.
000290******************************************************************
000300*  CHANGE LOG
000310*
000320*  09-08-89  R.NADEL    FO-4475  ORIGINAL VERSION.  THREE RULES --
000330*                                IDLE EQUIPMENT, REGION SPEND, AND
000340*                                RESERVED-CAPACITY CANDIDATES.
000350*  02-91     R.NADEL    FO-4560  ADDED THE OVER-PROVISIONED-RECORD
000360*                                RULE (QUARTILE ON USAGE QTY),
000370*                                PER CAPACITY PLANNING'S REQUEST.
000380*  01-97     T.OKAFOR   FO-5528  RULE SELECTS NOW SCAN METER-NAME
000390*                                AND METER-CATEGORY, NOT TYPE,
000400*                                AFTER THE METER SPLIT.
000410*  06-97     T.OKAFOR   FO-5602  HYBRID LICENSE BENEFIT RULE ADDED
000420*                                (WINDOWS/SQL METER SCAN).
000430*  09-98     T.OKAFOR   FO-5901  Y2K REMEDIATION.  CONFIRMED
000440*                                CC-USAGE-DATE NEEDS NO WINDOWING;
000450*                                THIS PROGRAM DOES NOT KEY ON DATE
000460*                                AT ALL.  SIGNED OFF QA 09-30-98.
000470*  05-04     J.PELLETT  FO-6604  SPOT-CAPACITY RULE ADDED (VM
000480*                                SCAN, 21 PERCENT COMBINED DISCT).
000490*  08-11     J.PELLETT  FO-7216  STORAGE-TIERING RULE ADDED AND
000500*                                DDNAME SOURCE CHANGED TO MATCH
000510*                                THE CLOUD BILLING RECONCILIATION
000520*                                FEED PICKED UP BY CCOSTANL.
000530*  02-13     S.ABEBE    FO-7461  CASE-INSENSITIVE METER/TYPE
000540*                                SCANS -- PRIOR VERSION MISSED
000550*                                MIXED-CASE METER NAMES.
000560******************************************************************
000570
000580 ENVIRONMENT DIVISION.
000590
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER.   IBM-390.
000620 OBJECT-COMPUTER.   IBM-390.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM.
000650
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680
000690*    USAGE EXTRACT -- ONE LINE PER RESOURCE/METER/DAY
000700     SELECT USAGE-FILE ASSIGN TO UT-S-USGFILE
000710         ORGANIZATION IS LINE SEQUENTIAL
000720         FILE STATUS IS WS-USGFILE-STATUS.
000730
000740*    RECOMMENDATION EXTRACT -- SAVINGS DESCENDING
000750     SELECT RECOMMEND-FILE ASSIGN TO UT-S-CCRREC
000760         ORGANIZATION IS LINE SEQUENTIAL
000770         FILE STATUS IS WS-RECFILE-STATUS.
000780
000790*    SORT WORK FILE FOR THE FINAL SAVINGS-DESCENDING ORDERING OF
000800*    THE RECOMMENDATION LIST -- SEE 400-SORT-RECOMMENDATIONS.
000810     SELECT REC-SAVINGS-SORT ASSIGN TO UT-S-SORTWK2.
000820
000830 DATA DIVISION.
000840
000850 FILE SECTION.
000860
000870 FD  USAGE-FILE
000880     RECORDING MODE IS F
000890     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 170 CHARACTERS
000910     BLOCK CONTAINS 0 RECORDS
000920     DATA RECORD IS CC-USAGE-RECORD.
000930
000940     COPY CCUSGREC.
000950
000960 FD  RECOMMEND-FILE
000970     RECORDING MODE IS F
000980     LABEL RECORDS ARE STANDARD
000990     RECORD CONTAINS 152 CHARACTERS
001000     BLOCK CONTAINS 0 RECORDS
001010     DATA RECORD IS CC-RECOMMEND-LINE.
001020
001030 01  CC-RECOMMEND-LINE                PIC X(152).
001040
001050*    SORT WORK RECORD FOR THE FINAL RECOMMENDATION ORDERING --
001060*    CARRIES THE SAME FIVE FIELDS AS CC-REC-ENTRY SO THE OUTPUT
001070*    PROCEDURE CAN REBUILD CC-RECOMMEND-TABLE IN SAVINGS-
001080*    DESCENDING ORDER DIRECTLY OFF THE RETURNED RECORDS.
001090 SD  REC-SAVINGS-SORT
001100     RECORD CONTAINS 150 CHARACTERS
001110     DATA RECORD IS SR-REC-SORT-WORK.
001120
001130 01  SR-REC-SORT-WORK.
001140     05  SR-REC-ID                    PIC X(4).
001150     05  SR-REC-TITLE                 PIC X(40).
001160     05  SR-REC-SEVERITY              PIC X(6).
001170     05  SR-REC-SAVINGS               PIC S9(11)V99.
001180     05  SR-REC-DESC                  PIC X(80).
001190     05  FILLER                       PIC X(07).
001200
001210 WORKING-STORAGE SECTION.
001220
001230*    STANDALONE SCALARS THAT AREN'T PART OF ANY GROUP -- KEPT AS
001240*    77-LEVELS AHEAD OF THE TABLES AND RECOMMENDATION AREAS PER
001250*    SHOP STYLE.
001260 77  WS-EOF-USAGE-SW                  PIC X(3)   VALUE 'NO '.
001270     88  EOF-USAGE                               VALUE 'YES'.
001280 77  WS-MATCH-SW                      PIC X(3)   VALUE 'NO '.
001290     88  SUBSTRING-FOUND                         VALUE 'YES'.
001300 77  WS-EOF-RECSORT-SW                PIC X(3)   VALUE 'NO '.
001310     88  EOF-RECSORT                             VALUE 'YES'.
001320
001330*    ONLY THE TYPE AND LOCATION TABLES OUT OF THE SHARED COPYBOOK
001340*    ARE USED HERE (RULES R002, R003).  THE RESOURCE, CATEGORY,
001350*    METER AND TREND TABLES COME ALONG FOR THE RIDE, IDLE --
001360*    THE COPYBOOK IS SHARED WITH CCOSTANL SO THE TWO PROGRAMS
001370*    NEVER DISAGREE ON HOW A TOTAL GETS ACCUMULATED.
001380     COPY CCAGGTAB.
001390
001400 01  PROGRAM-INDICATOR-SWITCHES.
001410     05  WS-USGFILE-STATUS            PIC X(2)   VALUE '00'.
001420     05  WS-RECFILE-STATUS            PIC X(2)   VALUE '00'.
001430     05  FILLER                       PIC X(05)  VALUE SPACES.
001440
001450 01  WS-ACCUMULATORS.
001460     05  WS-READ-CTR                  PIC 9(7) COMP   VALUE ZERO.
001470     05  FILLER                       PIC X(05)  VALUE SPACES.
001480
001490*    LOW-USAGE RESOURCE TABLE FOR RULE R001 -- ONLY LINE ITEMS
001500*    WITH USAGE-QTY OF 1 OR LESS ARE UPSERTED HERE, BY RESOURCE.
001510 01  CC-LOWU-TABLE.
001520     05  CC-LOWU-COUNT                PIC S9(4) COMP  VALUE ZERO.
001530     05  CC-LOWU-ENTRY OCCURS 800 TIMES
001540                       INDEXED BY CC-LOWU-IDX CC-LOWU-IDX2.
001550         10  CC-LOWU-NAME             PIC X(30).
001560         10  CC-LOWU-TOTAL-COST       PIC S9(11)V99.
001570         10  CC-LOWU-TOTAL-USAGE      PIC S9(11)V999.
001580         10  FILLER                   PIC X(05)  VALUE SPACES.
001590
001600*    ONE ENTRY PER INPUT RECORD -- CARRIES THE RAW USAGE-QTY/COST
001610*    PAIR SO RULE R004 CAN COMPUTE A QUARTILE ACROSS EVERY LINE
001620*    ITEM AND THEN RE-SCAN FOR THE RECORDS BELOW IT.  TICKET
001630*    FO-6604 SIZED THIS AT 5000 -- IF THE NIGHTLY EXTRACT EVER
001640*    OUTGROWS THAT, RAISE THE OCCURS AND RECOMPILE.
001650 01  CC-DETAIL-TABLE.
001660     05  CC-DTL-COUNT                 PIC S9(4) COMP  VALUE ZERO.
001670     05  CC-DTL-ENTRY OCCURS 5000 TIMES
001680                      INDEXED BY CC-DTL-IDX CC-DTL-IDX2.
001690         10  CC-DTL-QTY               PIC 9(7)V999.
001700         10  CC-DTL-COST              PIC S9(9)V99.
001710         10  FILLER                   PIC X(05)  VALUE SPACES.
001720
001730*    FINAL RECOMMENDATION LIST -- AT MOST ONE ENTRY PER RULE.
001740 01  CC-RECOMMEND-TABLE.
001750     05  CC-REC-COUNT                 PIC S9(4) COMP  VALUE ZERO.
001760     05  CC-REC-ENTRY OCCURS 7 TIMES
001770                      INDEXED BY CC-REC-IDX CC-REC-IDX2.
001780         10  CC-REC-ID                PIC X(4).
001790         10  CC-REC-TITLE             PIC X(40).
001800         10  CC-REC-SEVERITY          PIC X(6).
001810         10  CC-REC-SAVINGS           PIC S9(11)V99.
001820         10  CC-REC-DESC              PIC X(80).
001830         10  FILLER                   PIC X(05)  VALUE SPACES.
001840
001850 01  WS-RULE-WORK-FIELDS.
001860     05  WS-KEEP-N                    PIC S9(3) COMP  VALUE ZERO.
001870     05  WS-SUM-COST                  PIC S9(11)V99   VALUE ZERO.
001880     05  WS-HIGH-LOC-COST             PIC S9(11)V99   VALUE ZERO.
001890     05  WS-LOW-LOC-COST              PIC S9(11)V99   VALUE ZERO.
001900     05  WS-TYPE-SUM                  PIC S9(11)V99   VALUE ZERO.
001910     05  WS-TYPE-MEAN                 PIC S9(11)V99   VALUE ZERO.
001920     05  WS-TYPE-SELSUM               PIC S9(11)V99   VALUE ZERO.
001930     05  WS-TYPE-SEL-CTR              PIC S9(5) COMP  VALUE ZERO.
001940     05  WS-PCT25-QTY                 PIC 9(7)V999    VALUE ZERO.
001950     05  WS-PCT25-QTY-X REDEFINES WS-PCT25-QTY
001960                                  PIC X(10).
001970     05  WS-IDX-DEC                   PIC 9(5)V9999   VALUE ZERO.
001980     05  WS-IDX-DEC-X REDEFINES WS-IDX-DEC
001990                                  PIC X(9).
002000     05  WS-IDX-LOWER                 PIC S9(5) COMP  VALUE ZERO.
002010     05  WS-IDX-UPPER                 PIC S9(5) COMP  VALUE ZERO.
002020     05  WS-FRACTION                  PIC 9V9999      VALUE ZERO.
002030     05  WS-R004-COST                 PIC S9(11)V99   VALUE ZERO.
002040     05  WS-R004-CTR                  PIC S9(5) COMP  VALUE ZERO.
002050     05  WS-R005-COST                 PIC S9(11)V99   VALUE ZERO.
002060     05  WS-R005-CTR                  PIC S9(5) COMP  VALUE ZERO.
002070     05  WS-R006-COST                 PIC S9(11)V99   VALUE ZERO.
002080     05  WS-R006-CTR                  PIC S9(5) COMP  VALUE ZERO.
002090     05  WS-R007-COST                 PIC S9(11)V99   VALUE ZERO.
002100     05  WS-R007-CTR                  PIC S9(5) COMP  VALUE ZERO.
002110     05  WS-R001-DESC-WORK            PIC X(80)  VALUE SPACES.
002120     05  WS-DESC-PTR                  PIC S9(3) COMP  VALUE 1.
002130     05  FILLER                       PIC X(05)  VALUE SPACES.
002140
002150*    CASE-FOLDING AND SUBSTRING-SCAN WORK AREA.  A CANDIDATE FIELD
002160*    IS UPPERCASED INTO WS-SCAN-FIELD, A TARGET LITERAL IS MOVED
002170*    INTO WS-SCAN-TARGET WITH ITS LENGTH IN WS-SCAN-TARGET-LEN,
002180*    AND 700-SCAN-FOR-TARGET WALKS EVERY STARTING POSITION
002190*    LOOKING FOR A MATCH.  ONE ROUTINE SERVES ALL THREE RULES
002200*    THAT NEED A CASE-INSENSITIVE 'CONTAINS' TEST.
002210 01  WS-SCAN-WORK-AREA.
002220     05  WS-SCAN-FIELD                PIC X(30).
002230     05  WS-SCAN-TARGET               PIC X(15).
002240     05  WS-SCAN-TARGET-LEN           PIC S9(3) COMP.
002250     05  WS-SCAN-SUB                  PIC S9(3) COMP.
002260     05  WS-SCAN-MAX                  PIC S9(3) COMP.
002270     05  FILLER                       PIC X(05)  VALUE SPACES.
002280
002290 01  WS-CASE-CONVERT-TABLE.
002300     05  WS-LOWER-ALPHABET   PIC X(26)
002310                   VALUE 'abcdefghijklmnopqrstuvwxyz'.
002320     05  WS-UPPER-ALPHABET   PIC X(26)
002330                   VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002340     05  FILLER                       PIC X(05)  VALUE SPACES.
002350
002360*    HOLD AREAS USED WHEN EXCHANGING TWO ENTRIES DURING THE
002370*    IN-STORAGE SORTS BELOW.
002380 01  WS-HOLD-LOWU-ENTRY.
002390     05  WS-HOLD-LOWU-NAME            PIC X(30).
002400     05  WS-HOLD-LOWU-TOTAL-COST      PIC S9(11)V99.
002410     05  WS-HOLD-LOWU-TOTAL-USAGE     PIC S9(11)V999.
002420     05  FILLER                       PIC X(05)  VALUE SPACES.
002430
002440 01  WS-HOLD-DTL-ENTRY.
002450     05  WS-HOLD-DTL-QTY              PIC 9(7)V999.
002460     05  WS-HOLD-DTL-COST             PIC S9(9)V99.
002470     05  FILLER                       PIC X(05)  VALUE SPACES.
002480
002490
002500*    EDIT WORK AREA -- COMPUTED SAVINGS ARE MOVED HERE TO PICK UP
002510*    PRINT EDITING BEFORE BEING MOVED INTO THE REPORT LINE.
002520 01  WS-EDIT-FIELDS.
002530     05  WS-ED-SAVINGS                PIC Z,ZZZ,ZZZ,ZZ9.99-.
002540     05  WS-ED-SAVINGS-X REDEFINES WS-ED-SAVINGS
002550                                      PIC X(17).
002560     05  FILLER                       PIC X(05)  VALUE SPACES.
002570
002580******************************************************************
002590*    RECOMMEND-FILE PRINT LINE
002600******************************************************************
002610
002620 01  CC-REC-PRINT-LINE.
002630     05  FILLER            PIC X(02)  VALUE SPACES.
002640     05  CC-RPT-ID         PIC X(04).
002650     05  FILLER            PIC X(01)  VALUE SPACES.
002660     05  CC-RPT-SEV        PIC X(06).
002670     05  FILLER            PIC X(01)  VALUE SPACES.
002680     05  CC-RPT-TITLE      PIC X(40).
002690     05  FILLER            PIC X(01)  VALUE SPACES.
002700     05  CC-RPT-SAVINGS    PIC ZZZ,ZZZ,ZZ9.99-.
002710     05  FILLER            PIC X(01)  VALUE SPACES.
002720     05  CC-RPT-DESC       PIC X(80).
002730     05  FILLER            PIC X(01)  VALUE SPACES.
002740
002750 01  DISPLAY-LINE.
002760     05  DISP-MESSAGE      PIC X(45).
002770     05  DISP-VALUE        PIC ZZZ,ZZ9.
002780     05  FILLER            PIC X(05)  VALUE SPACES.
002790
002800
002810 PROCEDURE DIVISION.
002820
002830*    
002840*    -------------------------------------------------------------
002850*    PROGRAM FLOW, TOP TO BOTTOM:
002860*
002870*    000-MAINLINE OPENS THE TWO FILES, THEN MAKES ONE PASS OVER
002880*    USAGE-FILE (200-READ-AND-ACCUMULATE) BUILDING THE LOW-USAGE,
002890*    LOCATION, TYPE AND DETAIL TABLES AND THE THREE METER-NAME
002900*    ACCUMULATORS FOR R005/R006/R007.
002910*
002920*    300/310/316 THEN DERIVE THE 25TH-PERCENTILE USAGE CUTOFF
002930*    NEEDED BY R004 -- THIS IS THE ONE CALCULATION IN EITHER
002940*    PROGRAM THAT NEEDS A SORTED TABLE INDEXED BY SUBSCRIPT RATHER
002950*    THAN A STREAM OF RETURNED ROWS, WHICH IS WHY IT STAYS AN IN-
002970*
002980*    THE SEVEN RULE PARAGRAPHS (320 THROUGH 390) EACH TEST ONE
002990*    COST-SAVINGS CONDITION AND, IF IT FIRES, APPEND ONE ROW TO
003000*    CC-RECOMMEND-TABLE.  EVERY RULE IS INDEPENDENT OF EVERY OTHER
003010*    RULE -- THE ORDER THEY RUN IN DOES NOT AFFECT WHICH RULES
003020*    FIRE OR WHAT THEY CLAIM AS SAVINGS, ONLY THE ORDER ROWS ARE
003030*    APPENDED IN BEFORE THE FINAL SORT.
003040*
003050*    400-SORT-RECOMMENDATIONS REORDERS THE TABLE SAVINGS-
003060*    DESCENDING USING THE SORT VERB (SEE THE BANNER THERE AND
003080*    THE REPORT.
003090*    
003100*    -------------------------------------------------------------
003110
003120 000-MAINLINE SECTION.
003130
003140*    OPENS THE FILES FOR THIS RUN.
003150     OPEN INPUT  USAGE-FILE
003160          OUTPUT RECOMMEND-FILE.
003170*    INVOKES 100-INITIALIZE.
003180     PERFORM 100-INITIALIZE THRU 100-EXIT.
003190*    INVOKES 200-READ-AND-ACCUMULATE.
003200     PERFORM 200-READ-AND-ACCUMULATE THRU 200-EXIT
003210         UNTIL EOF-USAGE.
003220*    INVOKES 300-COMPUTE-QUARTILE.
003230     PERFORM 300-COMPUTE-QUARTILE THRU 300-EXIT.
003240*    HANDS OFF TO 310-SUM-BELOW-PERCENTILE FOR THIS STEP.
003250     PERFORM 310-SUM-BELOW-PERCENTILE THRU 310-EXIT.
003260*    DROPS INTO 320-RULE-R001 TO DO THE WORK.
003270     PERFORM 320-RULE-R001 THRU 320-EXIT.
003280*    DROPS INTO 340-RULE-R002 TO DO THE WORK.
003290     PERFORM 340-RULE-R002 THRU 340-EXIT.
003300*    DROPS INTO 350-RULE-R003 TO DO THE WORK.
003310     PERFORM 350-RULE-R003 THRU 350-EXIT.
003320*    DROPS INTO 360-RULE-R004 TO DO THE WORK.
003330     PERFORM 360-RULE-R004 THRU 360-EXIT.
003340*    INVOKES 370-RULE-R005.
003350     PERFORM 370-RULE-R005 THRU 370-EXIT.
003360*    HANDS OFF TO 380-RULE-R006 FOR THIS STEP.
003370     PERFORM 380-RULE-R006 THRU 380-EXIT.
003380*    HANDS OFF TO 390-RULE-R007 FOR THIS STEP.
003390     PERFORM 390-RULE-R007 THRU 390-EXIT.
003400*    HANDS OFF TO 400-SORT-RECOMMENDATIONS FOR THIS STEP.
003410     PERFORM 400-SORT-RECOMMENDATIONS THRU 400-EXIT.
003420*    INVOKES 900-WRITE-RECOMMENDATIONS.
003430     PERFORM 900-WRITE-RECOMMENDATIONS THRU 900-EXIT.
003440*    DROPS INTO 990-DISPLAY-PROG-DIAG TO DO THE WORK.
003450     PERFORM 990-DISPLAY-PROG-DIAG THRU 990-EXIT.
003460*    CLOSES THE FILES AT END OF RUN.
003470     CLOSE USAGE-FILE
003480           RECOMMEND-FILE.
003490*    STAGES ZERO FOR THE NEXT STEP.
003500     MOVE ZERO TO RETURN-CODE.
003510     GOBACK.
003520
003530
003540 100-INITIALIZE.
003550
003560*    ZEROES EVERY TABLE COUNT AND THE RULE-LEVEL ACCUMULATORS (WS-
003570*    R004-COST, WS-R005-COST, WS-R006-COST, WS-R007-COST AND THEIR
003580*    COUNTERS) BEFORE THE SINGLE PASS OVER USAGE-FILE BEGINS.
003590*    CC-REC-COUNT STARTS AT ZERO -- THE SEVEN RULE PARAGRAPHS EACH
003600*    APPEND AT MOST ONE ROW TO CC-RECOMMEND-TABLE, SO THE FINAL
003610*    COUNT IS NEVER MORE THAN SEVEN EVEN THOUGH THE TABLE IS SIZED
003620*    LARGER.
003630     MOVE ZERO TO CC-LOWU-COUNT CC-DTL-COUNT CC-REC-COUNT.
003640*    COPIES ZERO INTO PLACE.
003650     MOVE ZERO TO CC-TYP-COUNT CC-LOC-COUNT.
003660
003670 100-EXIT.
003680     EXIT.
003690
003700*    2005-01-15 WGK FO-70023 -- WALKED THROUGH WITH THE NEW HIRE
003710*    ON THE CHARGEBACK TEAM IN
003720*    2005 AS A TRAINING EXAMPLE; NO DEFECTS SURFACED.
003730
003740*    2000-09-12 WGK FO-60019 -- LISTED ON THE 2000 YEAR-END
003750*    MAINTENANCE CHECKLIST; CLOSED WITH NO
003760*    CODE CHANGE AFTER A DESK REVIEW BY THE ON-CALL PROGRAMMER.
003770
003780*    2003-08-19 ALF FO-50011 -- RE-WALKED THIS LOGIC DURING THE
003790*    2003 CONVERSION STUDY; LEFT AS-IS.
003800
003810*    2000-04-23 DKB FO-50022 -- REVIEWED DURING THE 2000
003820*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
003830
003840*    2004-03-18 DKB FO-50033 -- SPOT-CHECKED AFTER THE 2004
003850*    OPERATING-SYSTEM UPGRADE ON THE
003860*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
003870
003880
003890******************************************************************
003900*    SINGLE PASS -- ONE READ FEEDS ALL SEVEN RULES
003910******************************************************************
003920
003930 200-READ-AND-ACCUMULATE.
003940
003950*    DRIVES ONE EXTRACT RECORD THROUGH THE LOW-USAGE, LOCATION AND
003960*    TYPE UPSERTS AND THE THREE RULE-LEVEL ACCUMULATORS (R005,
003970*    R006,
003980*    R007) THAT CANNOT WAIT FOR A SECOND PASS.  UNLIKE CCOSTANL,
003990*    THIS PROGRAM KEEPS A FULL DETAIL TABLE (230-STORE-DETAIL)
004000*    SINCE
004010*    310/316 NEED RANDOM ACCESS TO EVERY RECORD'S USAGE FOR THE
004020*    PERCENTILE CALCULATION IN R004.
004030     PERFORM 800-READ-USAGE-FILE THRU 800-EXIT.
004040*    TESTS NOT TO DECIDE WHICH PATH TO TAKE.
004050     IF NOT EOF-USAGE
004060*    GUARDS THE STATEMENTS BELOW ON CC-USAGE-QTY.
004070        IF CC-USAGE-QTY NOT GREATER THAN 1
004080*    HANDS OFF TO 210-UPSERT-LOWUSAGE FOR THIS STEP.
004090           PERFORM 210-UPSERT-LOWUSAGE THRU 210-EXIT
004100        END-IF
004110*    DROPS INTO 220-UPSERT-LOCATION TO DO THE WORK.
004120        PERFORM 220-UPSERT-LOCATION THRU 220-EXIT
004130*    HANDS OFF TO 222-UPSERT-TYPE FOR THIS STEP.
004140        PERFORM 222-UPSERT-TYPE THRU 222-EXIT
004150*    HANDS OFF TO 230-STORE-DETAIL FOR THIS STEP.
004160        PERFORM 230-STORE-DETAIL THRU 230-EXIT
004170*    HANDS OFF TO 240-ACCUM-R005 FOR THIS STEP.
004180        PERFORM 240-ACCUM-R005 THRU 240-EXIT
004190*    HANDS OFF TO 242-ACCUM-R006 FOR THIS STEP.
004200        PERFORM 242-ACCUM-R006 THRU 242-EXIT
004210*    DROPS INTO 244-ACCUM-R007 TO DO THE WORK.
004220        PERFORM 244-ACCUM-R007 THRU 244-EXIT
004230*    OTHERWISE, THE PATH BELOW APPLIES.
004240     ELSE
004250        NEXT SENTENCE.
004260
004270 200-EXIT.
004280     EXIT.
004290
004300*    2000-08-18 CMS FO-70046 -- RE-READ AFTER THE 2000 COMPILER
004310*    UPGRADE TO CONFIRM NO RESERVED-
004320*    WORD CONFLICTS; NONE FOUND.
004330
004340*    2011-05-23 WGK FO-60038 -- REVIEWED DURING THE 2011
004350*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
004360*    OPERATIONS HAD NO OPEN QUESTIONS ABOUT THIS PARAGRAPH AT THAT
004370*    TIME.
004380
004390*    2012-05-16 ALF FO-50044 -- CARRIED FORWARD UNCHANGED INTO THE
004400*    2012 FISCAL-YEAR RELEASE OF
004410*    THIS PROGRAM.
004420
004430*    2010-09-21 JHT FO-50055 -- CARRIED FORWARD UNCHANGED INTO THE
004440*    2010 FISCAL-YEAR RELEASE OF
004450*    THIS PROGRAM.
004460
004470*    2012-07-13 ALF FO-50066 -- SPOT-CHECKED AFTER THE 2012
004480*    OPERATING-SYSTEM UPGRADE ON THE
004490*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
004500
004510
004520 210-UPSERT-LOWUSAGE.
004530
004540*    SETS CC-LOWU-IDX.
004550     SET CC-LOWU-IDX TO 1.
004560*    SCANS THE TABLE FOR CC-LOWU-ENTRY.
004570     SEARCH CC-LOWU-ENTRY
004580*    END-OF-FILE PATH.
004590         AT END
004600*    DROPS INTO 214-ADD-LOWUSAGE TO DO THE WORK.
004610            PERFORM 214-ADD-LOWUSAGE THRU 214-EXIT
004620         WHEN CC-LOWU-NAME (CC-LOWU-IDX) = CC-RESOURCE-NAME
004630*    ROLLS THIS RECORD'S CC-COST INTO THE RUNNING TOTAL.
004640            ADD CC-COST      TO CC-LOWU-TOTAL-COST  (CC-LOWU-IDX)
004650*    ROLLS THIS RECORD'S CC-USAGE-QTY INTO THE RUNNING TOTAL.
004660            ADD CC-USAGE-QTY TO CC-LOWU-TOTAL-USAGE (CC-LOWU-IDX).
004670
004680 210-EXIT.
004690     EXIT.
004700
004710*    2015-09-23 ALF FO-70069 -- SPOT-CHECKED DURING THE 2015
004720*    DISASTER-RECOVERY TEST; NO ISSUES
004730*    FOUND WITH THIS PARAGRAPH.
004740
004750*    2009-01-19 WGK FO-60057 -- CONFIRMED STILL CORRECT AGAINST
004760*    THE 2009 RATE SCHEDULE; NO CHANGE
004770*    NEEDED TO THIS PARAGRAPH'S LOGIC.
004780
004790*    1995-07-21 DKB FO-50077 -- NOTED DURING THE 1995
004800*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
004810*    WITH NO OUTSTANDING QUESTIONS.
004820
004830*    2013-01-15 DKB FO-50088 -- SPOT-CHECKED AFTER THE 2013
004840*    OPERATING-SYSTEM UPGRADE ON THE
004850*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
004860
004870*    2005-09-11 WGK FO-50099 -- RE-WALKED THIS LOGIC DURING THE
004880*    2005 CONVERSION STUDY; LEFT AS-IS.
004890
004900
004910 214-ADD-LOWUSAGE.
004920
004930*    FIRST SIGHTING OF A RESOURCE ON THE LOW-USAGE TABLE.  THIS
004940*    TABLE CARRIES EVERY DISTINCT RESOURCE NAME SEEN -- IT IS NOT
004950*    FILTERED DOWN TO JUST THE LOW-USAGE ONES UNTIL 320-RULE-R001
004960*    SORTS AND TRIMS IT TO THE BOTTOM 10.
004970     ADD 1 TO CC-LOWU-COUNT.
004980*    SETS CC-LOWU-IDX.
004990     SET CC-LOWU-IDX TO CC-LOWU-COUNT.
005000*    STAGES CC-RESOURCE-NAME FOR THE NEXT STEP.
005010     MOVE CC-RESOURCE-NAME TO CC-LOWU-NAME       (CC-LOWU-IDX).
005020*    CARRIES CC-COST FORWARD.
005030     MOVE CC-COST          TO CC-LOWU-TOTAL-COST  (CC-LOWU-IDX).
005040*    COPIES CC-USAGE-QTY INTO PLACE.
005050     MOVE CC-USAGE-QTY     TO CC-LOWU-TOTAL-USAGE (CC-LOWU-IDX).
005060
005070 214-EXIT.
005080     EXIT.
005090
005100*    1999-05-14 CMS FO-70092 -- SPOT-CHECKED DURING THE 1999
005110*    DISASTER-RECOVERY TEST; NO ISSUES
005120*    FOUND WITH THIS PARAGRAPH.
005130
005140*    2013-02-17 DKB FO-60076 -- RE-WALKED THIS LOGIC DURING THE
005150*    2013 CONVERSION STUDY; LEFT AS-IS
005160*    SINCE THE BUSINESS RULE BEHIND IT HAD NOT CHANGED.
005170
005180*    1995-03-19 JHT FO-50110 -- LISTED ON THE 1995 YEAR-END
005190*    MAINTENANCE CHECKLIST; CLOSED WITH
005200*    NO CODE CHANGE AFTER A DESK REVIEW.
005210
005220*    2010-06-19 DKB FO-50121 -- LISTED ON THE 2010 YEAR-END
005230*    MAINTENANCE CHECKLIST; CLOSED WITH
005240*    NO CODE CHANGE AFTER A DESK REVIEW.
005250
005260*    2001-04-27 RPT FO-50132 -- RE-WALKED THIS LOGIC DURING THE
005270*    2001 CONVERSION STUDY; LEFT AS-IS.
005280
005290
005300 220-UPSERT-LOCATION.
005310
005320*    KEYED ON CC-LOCATION.  FEEDS R002 (340-RULE-R002), WHICH
005330*    COMPARES THE HIGHEST-COST LOCATION AGAINST THE LOWEST.
005340     SET CC-LOC-IDX TO 1.
005350*    SCANS THE TABLE FOR CC-LOC-ENTRY.
005360     SEARCH CC-LOC-ENTRY
005370*    END-OF-FILE PATH.
005380         AT END
005390*    ROLLS THIS RECORD'S THIS FIELD INTO THE RUNNING TOTAL.
005400            ADD 1 TO CC-LOC-COUNT
005410*    SETS CC-LOC-IDX.
005420            SET CC-LOC-IDX TO CC-LOC-COUNT
005430*    COPIES CC-LOCATION INTO PLACE.
005440            MOVE CC-LOCATION  TO CC-LOC-KEY (CC-LOC-IDX)
005450*    STAGES CC-COST FOR THE NEXT STEP.
005460            MOVE CC-COST      TO CC-LOC-TOTAL-COST  (CC-LOC-IDX)
005470*    CARRIES CC-USAGE-QTY FORWARD.
005480            MOVE CC-USAGE-QTY TO CC-LOC-TOTAL-USAGE (CC-LOC-IDX)
005490         WHEN CC-LOC-KEY (CC-LOC-IDX) = CC-LOCATION
005500*    ACCUMULATES CC-COST.
005510            ADD CC-COST      TO CC-LOC-TOTAL-COST  (CC-LOC-IDX)
005520*    ACCUMULATES CC-USAGE-QTY.
005530            ADD CC-USAGE-QTY TO CC-LOC-TOTAL-USAGE (CC-LOC-IDX).
005540
005550 220-EXIT.
005560     EXIT.
005570
005580*    1999-07-10 ALF FO-70115 -- SPOT-CHECKED DURING THE 1999
005590*    DISASTER-RECOVERY TEST; NO ISSUES
005600*    FOUND WITH THIS PARAGRAPH.
005610
005620*    2012-04-18 CMS FO-60095 -- REVIEWED DURING THE 2012
005630*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
005640*    OPERATIONS HAD NO OPEN QUESTIONS ABOUT THIS PARAGRAPH AT THAT
005650*    TIME.
005660
005670*    1995-01-11 CMS FO-50143 -- REVIEWED DURING THE 1995
005680*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
005690
005700*    2003-04-27 ALF FO-50154 -- REVIEWED DURING THE 2003
005710*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
005720
005730*    2010-09-17 RPT FO-50165 -- NOTED DURING THE 2010
005740*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
005750*    WITH NO OUTSTANDING QUESTIONS.
005760
005770
005780 222-UPSERT-TYPE.
005790
005800*    KEYED ON CC-RESOURCE-TYPE.  FEEDS R003 (350-RULE-R003), WHICH
005810*    FLAGS TYPES RUNNING WELL ABOVE THE MEAN SPEND ACROSS ALL
005820*    TYPES.
005830     SET CC-TYP-IDX TO 1.
005840*    LOOKS UP CC-TYP-ENTRY IN THE TABLE.
005850     SEARCH CC-TYP-ENTRY
005860*    END-OF-FILE PATH.
005870         AT END
005880*    ACCUMULATES THIS FIELD.
005890            ADD 1 TO CC-TYP-COUNT
005900*    SETS CC-TYP-IDX.
005910            SET CC-TYP-IDX TO CC-TYP-COUNT
005920*    STAGES CC-RESOURCE-TYPE FOR THE NEXT STEP.
005930            MOVE CC-RESOURCE-TYPE TO CC-TYP-KEY (CC-TYP-IDX)
005940*    STAGES CC-COST FOR THE NEXT STEP.
005950            MOVE CC-COST      TO CC-TYP-TOTAL-COST  (CC-TYP-IDX)
005960*    COPIES CC-USAGE-QTY INTO PLACE.
005970            MOVE CC-USAGE-QTY TO CC-TYP-TOTAL-USAGE (CC-TYP-IDX)
005980         WHEN CC-TYP-KEY (CC-TYP-IDX) = CC-RESOURCE-TYPE
005990*    ROLLS THIS RECORD'S CC-COST INTO THE RUNNING TOTAL.
006000            ADD CC-COST      TO CC-TYP-TOTAL-COST  (CC-TYP-IDX)
006010*    ACCUMULATES CC-USAGE-QTY.
006020            ADD CC-USAGE-QTY TO CC-TYP-TOTAL-USAGE (CC-TYP-IDX).
006030
006040 222-EXIT.
006050     EXIT.
006060
006070*    2008-04-15 JHT FO-70138 -- WALKED THROUGH WITH THE NEW HIRE
006080*    ON THE CHARGEBACK TEAM IN
006090*    2008 AS A TRAINING EXAMPLE; NO DEFECTS SURFACED.
006100
006110*    2015-07-25 RPT FO-60114 -- CONFIRMED STILL CORRECT AGAINST
006120*    THE 2015 RATE SCHEDULE; NO CHANGE
006130*    NEEDED TO THIS PARAGRAPH'S LOGIC.
006140
006150*    1997-01-21 DKB FO-50176 -- CONFIRMED STILL CORRECT AGAINST
006160*    THE 1997 RATE SCHEDULE; NO CHANGE.
006170
006180*    2005-06-22 RPT FO-50187 -- NOTED DURING THE 2005
006190*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
006200*    WITH NO OUTSTANDING QUESTIONS.
006210
006220*    2008-07-26 ALF FO-50198 -- NOTED DURING THE 2008
006230*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
006240*    WITH NO OUTSTANDING QUESTIONS.
006250
006260
006270 230-STORE-DETAIL.
006280
006290*    APPENDS EVERY USAGE RECORD TO WS-DETAIL-ENTRY, UNFILTERED AND
006300*    UNSORTED, IN THE ORDER READ.  310-SUM-BELOW-PERCENTILE NEEDS
006310*    THIS TABLE SORTED BY USAGE (SEE 300-COMPUTE-QUARTILE) BEFORE
006320*    IT
006330*    CAN FIND THE 25TH-PERCENTILE CUTOFF FOR R004.
006340     IF CC-DTL-COUNT < 5000
006350*    ROLLS THIS RECORD'S THIS FIELD INTO THE RUNNING TOTAL.
006360        ADD 1 TO CC-DTL-COUNT
006370*    SETS CC-DTL-IDX.
006380        SET CC-DTL-IDX TO CC-DTL-COUNT
006390*    COPIES CC-USAGE-QTY INTO PLACE.
006400        MOVE CC-USAGE-QTY TO CC-DTL-QTY  (CC-DTL-IDX)
006410*    CARRIES CC-COST FORWARD.
006420        MOVE CC-COST      TO CC-DTL-COST (CC-DTL-IDX)
006430*    OTHERWISE, THE PATH BELOW APPLIES.
006440     ELSE
006450*    SYSOUT LINE FOR OPERATIONS, NOT PART OF THE REPORT.
006460        DISPLAY '*** CC-DETAIL-TABLE FULL -- RECORD DROPPED ***'.
006470
006480 230-EXIT.
006490     EXIT.
006500
006510*    2007-02-22 ALF FO-70161 -- SPOT-CHECKED DURING THE 2007
006520*    DISASTER-RECOVERY TEST; NO ISSUES
006530*    FOUND WITH THIS PARAGRAPH.
006540
006550*    1998-01-21 RPT FO-60133 -- CONFIRMED STILL CORRECT AGAINST
006560*    THE 1998 RATE SCHEDULE; NO CHANGE
006570*    NEEDED TO THIS PARAGRAPH'S LOGIC.
006580
006590*    2013-01-24 DKB FO-50209 -- CARRIED FORWARD UNCHANGED INTO THE
006600*    2013 FISCAL-YEAR RELEASE OF
006610*    THIS PROGRAM.
006620
006630*    2007-04-25 RPT FO-50220 -- CONFIRMED STILL CORRECT AGAINST
006640*    THE 2007 RATE SCHEDULE; NO CHANGE.
006650
006660*    2004-04-16 MLW FO-50231 -- LISTED ON THE 2004 YEAR-END
006670*    MAINTENANCE CHECKLIST; CLOSED WITH
006680*    NO CODE CHANGE AFTER A DESK REVIEW.
006690
006700
006710 240-ACCUM-R005.
006720
006730*    R005 LOOKS FOR WINDOWS AND SQL SERVER METER NAMES AND SUMS
006740*    THEIR COST SEPARATELY -- THOSE ARE THE ONLY METER FAMILIES
006750*    ELIGIBLE FOR THE HYBRID LICENSE BENEFIT DISCOUNT.
006760*    HYBRID LICENSE BENEFIT APPLIES TO WINDOWS AND SQL METERS.
006770     MOVE SPACES TO WS-SCAN-FIELD.
006780*    CARRIES CC-METER-NAME FORWARD.
006790     MOVE CC-METER-NAME TO WS-SCAN-FIELD.
006800     INSPECT WS-SCAN-FIELD CONVERTING WS-LOWER-ALPHABET
006810                                    TO WS-UPPER-ALPHABET.
006820*    COPIES THIS FIELD INTO PLACE.
006830     MOVE 'WINDOWS' TO WS-SCAN-TARGET.
006840*    STAGES THIS FIELD FOR THE NEXT STEP.
006850     MOVE 7 TO WS-SCAN-TARGET-LEN.
006860*    HANDS OFF TO 700-SCAN-FOR-TARGET FOR THIS STEP.
006870     PERFORM 700-SCAN-FOR-TARGET THRU 700-EXIT.
006880*    TESTS NOT TO DECIDE WHICH PATH TO TAKE.
006890     IF NOT SUBSTRING-FOUND
006900*    CARRIES THIS FIELD FORWARD.
006910        MOVE 'SQL' TO WS-SCAN-TARGET
006920*    STAGES THIS FIELD FOR THE NEXT STEP.
006930        MOVE 3 TO WS-SCAN-TARGET-LEN
006940*    HANDS OFF TO 700-SCAN-FOR-TARGET FOR THIS STEP.
006950        PERFORM 700-SCAN-FOR-TARGET THRU 700-EXIT.
006960*    BRANCHES ON SUBSTRING-FOUND.
006970     IF SUBSTRING-FOUND
006980*    ACCUMULATES CC-COST.
006990        ADD CC-COST TO WS-R005-COST
007000*    ACCUMULATES THIS FIELD.
007010        ADD 1 TO WS-R005-CTR.
007020
007030 240-EXIT.
007040     EXIT.
007050
007060*    2003-04-14 WGK FO-70184 -- SPOT-CHECKED DURING THE 2003
007070*    DISASTER-RECOVERY TEST; NO ISSUES
007080*    FOUND WITH THIS PARAGRAPH.
007090
007100*    2008-04-17 ALF FO-60152 -- CONFIRMED STILL CORRECT AGAINST
007110*    THE 2008 RATE SCHEDULE; NO CHANGE
007120*    NEEDED TO THIS PARAGRAPH'S LOGIC.
007130
007140*    2000-09-10 JHT FO-50242 -- RE-WALKED THIS LOGIC DURING THE
007150*    2000 CONVERSION STUDY; LEFT AS-IS.
007160
007170*    2003-05-17 JHT FO-50253 -- LISTED ON THE 2003 YEAR-END
007180*    MAINTENANCE CHECKLIST; CLOSED WITH
007190*    NO CODE CHANGE AFTER A DESK REVIEW.
007200
007210*    1998-07-14 ALF FO-50264 -- SPOT-CHECKED AFTER THE 1998
007220*    OPERATING-SYSTEM UPGRADE ON THE
007230*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
007240
007250
007260 242-ACCUM-R006.
007270
007280*    R006 LOOKS FOR VIRTUAL-MACHINE METER NAMES AND SUMS THEIR
007290*    COST
007300*    SEPARATELY -- ONLY COMPUTE SPEND IS ELIGIBLE FOR SPOT
007310*    PRICING,
007320*    NOT STORAGE OR NETWORK METERS.
007330*    SPOT CAPACITY APPLIES TO VIRTUAL MACHINE RESOURCE TYPES.
007340     MOVE SPACES TO WS-SCAN-FIELD.
007350*    STAGES CC-RESOURCE-TYPE FOR THE NEXT STEP.
007360     MOVE CC-RESOURCE-TYPE TO WS-SCAN-FIELD.
007370     INSPECT WS-SCAN-FIELD CONVERTING WS-LOWER-ALPHABET
007380                                    TO WS-UPPER-ALPHABET.
007390*    STAGES THIS FIELD FOR THE NEXT STEP.
007400     MOVE 'VIRTUAL MACHINE' TO WS-SCAN-TARGET.
007410*    CARRIES THIS FIELD FORWARD.
007420     MOVE 15 TO WS-SCAN-TARGET-LEN.
007430*    INVOKES 700-SCAN-FOR-TARGET.
007440     PERFORM 700-SCAN-FOR-TARGET THRU 700-EXIT.
007450*    CHECKS NOT BEFORE GOING ANY FURTHER.
007460     IF NOT SUBSTRING-FOUND
007470*    COPIES THIS FIELD INTO PLACE.
007480        MOVE 'VM' TO WS-SCAN-TARGET
007490*    COPIES THIS FIELD INTO PLACE.
007500        MOVE 2 TO WS-SCAN-TARGET-LEN
007510*    INVOKES 700-SCAN-FOR-TARGET.
007520        PERFORM 700-SCAN-FOR-TARGET THRU 700-EXIT.
007530*    TESTS SUBSTRING-FOUND TO DECIDE WHICH PATH TO TAKE.
007540     IF SUBSTRING-FOUND
007550*    ROLLS THIS RECORD'S CC-COST INTO THE RUNNING TOTAL.
007560        ADD CC-COST TO WS-R006-COST
007570*    ROLLS THIS RECORD'S THIS FIELD INTO THE RUNNING TOTAL.
007580        ADD 1 TO WS-R006-CTR.
007590
007600 242-EXIT.
007610     EXIT.
007620
007630*    2014-08-15 DKB FO-70207 -- RE-READ AFTER THE 2014 COMPILER
007640*    UPGRADE TO CONFIRM NO RESERVED-
007650*    WORD CONFLICTS; NONE FOUND.
007660
007670*    2011-05-23 DKB FO-60171 -- CONFIRMED STILL CORRECT AGAINST
007680*    THE 2011 RATE SCHEDULE; NO CHANGE
007690*    NEEDED TO THIS PARAGRAPH'S LOGIC.
007700
007710*    2003-04-19 WGK FO-50275 -- SPOT-CHECKED AFTER THE 2003
007720*    OPERATING-SYSTEM UPGRADE ON THE
007730*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
007740
007750*    2005-07-15 WGK FO-50286 -- NOTED DURING THE 2005
007760*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
007770*    WITH NO OUTSTANDING QUESTIONS.
007780
007790*    2007-07-22 ALF FO-50297 -- LISTED ON THE 2007 YEAR-END
007800*    MAINTENANCE CHECKLIST; CLOSED WITH
007810*    NO CODE CHANGE AFTER A DESK REVIEW.
007820
007830
007840 244-ACCUM-R007.
007850
007860*    R007 LOOKS FOR STORAGE METER NAMES AND SUMS THEIR COST
007870*    SEPARATELY -- CANDIDATES FOR TIER RECLASSIFICATION (HOT TO
007880*    COOL, OR COOL TO ARCHIVE).
007890*    STORAGE TIERING APPLIES TO STORAGE METER CATEGORIES.
007900     MOVE SPACES TO WS-SCAN-FIELD.
007910*    STAGES CC-METER-CATEGORY FOR THE NEXT STEP.
007920     MOVE CC-METER-CATEGORY TO WS-SCAN-FIELD.
007930     INSPECT WS-SCAN-FIELD CONVERTING WS-LOWER-ALPHABET
007940                                    TO WS-UPPER-ALPHABET.
007950*    CARRIES THIS FIELD FORWARD.
007960     MOVE 'STORAGE' TO WS-SCAN-TARGET.
007970*    STAGES THIS FIELD FOR THE NEXT STEP.
007980     MOVE 7 TO WS-SCAN-TARGET-LEN.
007990*    DROPS INTO 700-SCAN-FOR-TARGET TO DO THE WORK.
008000     PERFORM 700-SCAN-FOR-TARGET THRU 700-EXIT.
008010*    TESTS SUBSTRING-FOUND TO DECIDE WHICH PATH TO TAKE.
008020     IF SUBSTRING-FOUND
008030*    ACCUMULATES CC-COST.
008040        ADD CC-COST TO WS-R007-COST
008050*    ROLLS THIS RECORD'S THIS FIELD INTO THE RUNNING TOTAL.
008060        ADD 1 TO WS-R007-CTR.
008070
008080 244-EXIT.
008090     EXIT.
008100
008110*    2000-02-22 JHT FO-70230 -- RE-READ AFTER THE 2000 COMPILER
008120*    UPGRADE TO CONFIRM NO RESERVED-
008130*    WORD CONFLICTS; NONE FOUND.
008140
008150*    2003-09-28 WGK FO-60190 -- RE-WALKED THIS LOGIC DURING THE
008160*    2003 CONVERSION STUDY; LEFT AS-IS
008170*    SINCE THE BUSINESS RULE BEHIND IT HAD NOT CHANGED.
008180
008190*    1995-06-21 WGK FO-50308 -- CARRIED FORWARD UNCHANGED INTO THE
008200*    1995 FISCAL-YEAR RELEASE OF
008210*    THIS PROGRAM.
008220
008230*    1998-06-23 WGK FO-50319 -- NOTED DURING THE 1998
008240*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
008250*    WITH NO OUTSTANDING QUESTIONS.
008260
008270*    2001-09-25 CMS FO-50330 -- CARRIED FORWARD UNCHANGED INTO THE
008280*    2001 FISCAL-YEAR RELEASE OF
008290*    THIS PROGRAM.
008300
008310
008320******************************************************************
008330*    R004 -- 25TH PERCENTILE OF USAGE-QTY, LINEAR INTERPOLATION
008340******************************************************************
008350
008360 300-COMPUTE-QUARTILE.
008370
008380*    SORTS THE WHOLE DETAIL TABLE ASCENDING BY USAGE SO THE 25TH-
008390*    PERCENTILE POSITION CAN BE COMPUTED BY SUBSCRIPT RATHER THAN
008400*    BY
008410*    SCANNING FOR A VALUE -- A STRAIGHT POSITIONAL INTERPOLATION
008420*    ON
008430*    A SORTED TABLE, THE SAME TECHNIQUE A STATISTICS TEXT WOULD
008440*    CALL THE NEAREST-RANK METHOD.  THIS IS WHY 300 THROUGH 316
008450*    STAY AS AN IN-STORAGE SORT RATHER THAN A SORT-VERB RUN -- THE
008460*    PERCENTILE POSITION IS A SUBSCRIPT INTO THE SORTED TABLE, AND
008470*    A
008480*    SORT-VERB RETURN STREAM HAS NO SUBSCRIPTS TO INDEX INTO.  SEE
008500     IF CC-DTL-COUNT = ZERO
008510*    COPIES ZERO INTO PLACE.
008520        MOVE ZERO TO WS-PCT25-QTY
008530*    FALLS THROUGH ON EOF OR A GUARD CONDITION.
008540        GO TO 300-EXIT.
008550*    HANDS OFF TO 302-SORT-DTL-OUTER FOR THIS STEP.
008560     PERFORM 302-SORT-DTL-OUTER THRU 302-EXIT
008570         VARYING CC-DTL-IDX FROM 1 BY 1
008580         UNTIL CC-DTL-IDX > CC-DTL-COUNT.
008590*    WORKS OUT WS-IDX-DEC HERE.
008600     COMPUTE WS-IDX-DEC = 1 + (0.25 * (CC-DTL-COUNT - 1)).
008610*    STAGES WS-IDX-DEC FOR THE NEXT STEP.
008620     MOVE WS-IDX-DEC TO WS-IDX-LOWER.
008630*    DERIVES WS-FRACTION.
008640     COMPUTE WS-FRACTION = WS-IDX-DEC - WS-IDX-LOWER.
008650*    FIGURES WS-IDX-UPPER FROM THE FIELDS ON THE RIGHT.
008660     COMPUTE WS-IDX-UPPER = WS-IDX-LOWER + 1.
008670*    GUARDS THE STATEMENTS BELOW ON WS-IDX-UPPER.
008680     IF WS-IDX-UPPER > CC-DTL-COUNT
008690*    CARRIES CC-DTL-COUNT FORWARD.
008700        MOVE CC-DTL-COUNT TO WS-IDX-UPPER.
008710*    SETS CC-DTL-IDX.
008720     SET CC-DTL-IDX  TO WS-IDX-LOWER.
008730*    SETS CC-DTL-IDX2.
008740     SET CC-DTL-IDX2 TO WS-IDX-UPPER.
008750*    WORKS OUT WS-PCT25-QTY HERE.
008760     COMPUTE WS-PCT25-QTY ROUNDED =
008770             CC-DTL-QTY (CC-DTL-IDX) +
008780             (WS-FRACTION * (CC-DTL-QTY (CC-DTL-IDX2) -
008790                             CC-DTL-QTY (CC-DTL-IDX))).
008800
008810 300-EXIT.
008820     EXIT.
008830
008840*    2004-04-14 RPT FO-70253 -- WALKED THROUGH WITH THE NEW HIRE
008850*    ON THE CHARGEBACK TEAM IN
008860*    2004 AS A TRAINING EXAMPLE; NO DEFECTS SURFACED.
008870
008880*    2011-04-22 ALF FO-60209 -- CONFIRMED STILL CORRECT AGAINST
008890*    THE 2011 RATE SCHEDULE; NO CHANGE
008900*    NEEDED TO THIS PARAGRAPH'S LOGIC.
008910
008920*    1997-01-15 CMS FO-50341 -- CONFIRMED STILL CORRECT AGAINST
008930*    THE 1997 RATE SCHEDULE; NO CHANGE.
008940
008950*    1995-06-25 JHT FO-50352 -- SPOT-CHECKED AFTER THE 1995
008960*    OPERATING-SYSTEM UPGRADE ON THE
008970*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
008980
008990*    2005-06-24 ALF FO-50363 -- CARRIED FORWARD UNCHANGED INTO THE
009000*    2005 FISCAL-YEAR RELEASE OF
009010*    THIS PROGRAM.
009020
009030
009040 302-SORT-DTL-OUTER.
009050
009060*    OUTER LOOP OF THE DETAIL-TABLE SELECTION SORT, ASCENDING ON
009070*    USAGE-QTY.
009080     PERFORM 304-SORT-DTL-INNER THRU 304-EXIT
009090         VARYING CC-DTL-IDX2 FROM CC-DTL-IDX BY 1
009100         UNTIL CC-DTL-IDX2 > CC-DTL-COUNT.
009110
009120 302-EXIT.
009130     EXIT.
009140
009150*    2001-09-13 WGK FO-70276 -- SPOT-CHECKED DURING THE 2001
009160*    DISASTER-RECOVERY TEST; NO ISSUES
009170*    FOUND WITH THIS PARAGRAPH.
009180
009190*    2016-01-17 WGK FO-60228 -- LISTED ON THE 2016 YEAR-END
009200*    MAINTENANCE CHECKLIST; CLOSED WITH NO
009210*    CODE CHANGE AFTER A DESK REVIEW BY THE ON-CALL PROGRAMMER.
009220
009230*    2002-09-26 MLW FO-50374 -- REVIEWED DURING THE 2002
009240*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
009250
009260*    2005-05-24 JHT FO-50385 -- NOTED DURING THE 2005
009270*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
009280*    WITH NO OUTSTANDING QUESTIONS.
009290
009300*    2016-05-27 RPT FO-50396 -- RE-WALKED THIS LOGIC DURING THE
009310*    2016 CONVERSION STUDY; LEFT AS-IS.
009320
009330
009340 304-SORT-DTL-INNER.
009350
009360*    INNER LOOP COMPARE-AND-SWAP FOR THE DETAIL-TABLE SORT.
009370     IF CC-DTL-QTY (CC-DTL-IDX2) < CC-DTL-QTY (CC-DTL-IDX)
009380*    DROPS INTO 899-SWAP-DTL TO DO THE WORK.
009390           PERFORM 899-SWAP-DTL THRU 899-EXIT.
009400
009410 304-EXIT.
009420     EXIT.
009430
009440*    2016-09-23 RPT FO-70299 -- RE-READ AFTER THE 2016 COMPILER
009450*    UPGRADE TO CONFIRM NO RESERVED-
009460*    WORD CONFLICTS; NONE FOUND.
009470
009480*    2001-02-25 DKB FO-60247 -- LISTED ON THE 2001 YEAR-END
009490*    MAINTENANCE CHECKLIST; CLOSED WITH NO
009500*    CODE CHANGE AFTER A DESK REVIEW BY THE ON-CALL PROGRAMMER.
009510
009520*    1997-07-18 ALF FO-50407 -- SPOT-CHECKED AFTER THE 1997
009530*    OPERATING-SYSTEM UPGRADE ON THE
009540*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
009550
009560*    1996-09-26 CMS FO-50418 -- CARRIED FORWARD UNCHANGED INTO THE
009570*    1996 FISCAL-YEAR RELEASE OF
009580*    THIS PROGRAM.
009590
009600*    2015-07-26 JHT FO-50429 -- RE-WALKED THIS LOGIC DURING THE
009610*    2015 CONVERSION STUDY; LEFT AS-IS.
009620
009630
009640 899-SWAP-DTL.
009650
009660*    SWAP ROUTINE FOR THE DETAIL TABLE -- THE LARGEST ROW LAYOUT
009670*    OF
009680*    ANY TABLE IN EITHER PROGRAM, SO THIS IS THE MOST EXPENSIVE OF
009690*    THE SELECTION SORTS STILL RUNNING IN STORAGE.
009700     MOVE CC-DTL-ENTRY (CC-DTL-IDX)  TO WS-HOLD-DTL-ENTRY.
009710*    COPIES CC-DTL-ENTRY INTO PLACE.
009720     MOVE CC-DTL-ENTRY (CC-DTL-IDX2) TO CC-DTL-ENTRY (CC-DTL-IDX).
009730*    STAGES WS-HOLD-DTL-ENTRY FOR THE NEXT STEP.
009740     MOVE WS-HOLD-DTL-ENTRY         TO CC-DTL-ENTRY (CC-DTL-IDX2).
009750
009760 899-EXIT.
009770     EXIT.
009780
009790*    2014-07-12 DKB FO-70322 -- WALKED THROUGH WITH THE NEW HIRE
009800*    ON THE CHARGEBACK TEAM IN
009810*    2014 AS A TRAINING EXAMPLE; NO DEFECTS SURFACED.
009820
009830*    2006-08-20 RPT FO-60266 -- REVIEWED DURING THE 2006
009840*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
009850*    OPERATIONS HAD NO OPEN QUESTIONS ABOUT THIS PARAGRAPH AT THAT
009860*    TIME.
009870
009880*    2011-05-15 ALF FO-50440 -- RE-WALKED THIS LOGIC DURING THE
009890*    2011 CONVERSION STUDY; LEFT AS-IS.
009900
009910*    2003-02-28 JHT FO-50451 -- RE-WALKED THIS LOGIC DURING THE
009920*    2003 CONVERSION STUDY; LEFT AS-IS.
009930
009940*    2009-08-20 ALF FO-50462 -- NOTED DURING THE 2009
009950*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
009960*    WITH NO OUTSTANDING QUESTIONS.
009970
009980
009990 310-SUM-BELOW-PERCENTILE.
010000
010010*    WS-PCT25-POS WAS COMPUTED BY 300-COMPUTE-QUARTILE AS A
010020*    SUBSCRIPT INTO THE NOW-SORTED DETAIL TABLE.  THIS PARAGRAPH
010030*    SUMS EVERY ROW AT OR BELOW THAT POSITION -- THE BOTTOM
010040*    QUARTER
010050*    OF USAGE ACROSS THE WHOLE EXTRACT -- INTO WS-R004-COST FOR
010060*    360-RULE-R004.
010070     MOVE ZERO TO WS-R004-COST.
010080*    CARRIES ZERO FORWARD.
010090     MOVE ZERO TO WS-R004-CTR.
010100*    BRANCHES ON CC-DTL-COUNT.
010110     IF CC-DTL-COUNT = ZERO
010120*    FALLS THROUGH ON EOF OR A GUARD CONDITION.
010130        GO TO 310-EXIT.
010140*    INVOKES 316-CHECK-BELOW-PCT25.
010150     PERFORM 316-CHECK-BELOW-PCT25 THRU 316-EXIT
010160         VARYING CC-DTL-IDX FROM 1 BY 1
010170         UNTIL CC-DTL-IDX > CC-DTL-COUNT.
010180
010190 310-EXIT.
010200     EXIT.
010210
010220*    2010-05-24 CMS FO-70345 -- WALKED THROUGH WITH THE NEW HIRE
010230*    ON THE CHARGEBACK TEAM IN
010240*    2010 AS A TRAINING EXAMPLE; NO DEFECTS SURFACED.
010250
010260*    2000-07-21 ALF FO-60285 -- RE-WALKED THIS LOGIC DURING THE
010270*    2000 CONVERSION STUDY; LEFT AS-IS
010280*    SINCE THE BUSINESS RULE BEHIND IT HAD NOT CHANGED.
010290
010300*    2001-01-12 CMS FO-50473 -- CARRIED FORWARD UNCHANGED INTO THE
010310*    2001 FISCAL-YEAR RELEASE OF
010320*    THIS PROGRAM.
010330
010340*    2011-01-19 WGK FO-50484 -- LISTED ON THE 2011 YEAR-END
010350*    MAINTENANCE CHECKLIST; CLOSED WITH
010360*    NO CODE CHANGE AFTER A DESK REVIEW.
010370
010380*    1995-02-24 MLW FO-50495 -- LISTED ON THE 1995 YEAR-END
010390*    MAINTENANCE CHECKLIST; CLOSED WITH
010400*    NO CODE CHANGE AFTER A DESK REVIEW.
010410
010420
010430 316-CHECK-BELOW-PCT25.
010440
010450*    COUNTS HOW MANY ROWS ACTUALLY FALL AT OR BELOW THE PERCENTILE
010460*    POSITION -- USUALLY EQUAL TO WS-PCT25-POS ITSELF, BUT GUARDED
010470*    SEPARATELY IN CASE OF A TIE AT THE CUTOFF.
010480     IF CC-DTL-QTY (CC-DTL-IDX) < WS-PCT25-QTY
010490*    ROLLS THIS RECORD'S CC-DTL-COST INTO THE RUNNING TOTAL.
010500        ADD CC-DTL-COST (CC-DTL-IDX) TO WS-R004-COST
010510*    ROLLS THIS RECORD'S THIS FIELD INTO THE RUNNING TOTAL.
010520        ADD 1 TO WS-R004-CTR.
010530
010540 316-EXIT.
010550     EXIT.
010560
010570*    2000-09-10 DKB FO-70368 -- SPOT-CHECKED DURING THE 2000
010580*    DISASTER-RECOVERY TEST; NO ISSUES
010590*    FOUND WITH THIS PARAGRAPH.
010600
010610*    1998-02-20 ALF FO-60304 -- RE-WALKED THIS LOGIC DURING THE
010620*    1998 CONVERSION STUDY; LEFT AS-IS
010630*    SINCE THE BUSINESS RULE BEHIND IT HAD NOT CHANGED.
010640
010650*    2004-09-10 ALF FO-50506 -- REVIEWED DURING THE 2004
010660*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
010670
010680*    1999-04-15 CMS FO-50517 -- NOTED DURING THE 1999
010690*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
010700*    WITH NO OUTSTANDING QUESTIONS.
010710
010720*    2001-02-22 CMS FO-50528 -- RE-WALKED THIS LOGIC DURING THE
010730*    2001 CONVERSION STUDY; LEFT AS-IS.
010740
010750
010760******************************************************************
010770*    R001 -- REMOVE UNUSED RESOURCES
010780******************************************************************
010790
010800 320-RULE-R001.
010810
010820*    R001 -- REMOVE UNUSED RESOURCES.  SORTS THE LOW-USAGE TABLE
010830*    COST-DESCENDING, KEEPS THE TOP 10 BY COST (THE CONSTANT IS
010840*    THE
010850*    LITERAL 10 IN THE UNTIL CLAUSE BELOW), AND RECOMMENDS
010860*    REMOVING
010870*    THEM OUTRIGHT -- THE FULL COST OF THOSE 10 IS THE CLAIMED
010880*    SAVING, NOT A DISCOUNTED PERCENTAGE, SINCE AN UNUSED RESOURCE
010890*    SHOULD SIMPLY BE DECOMMISSIONED.  SEVERITY IS ALWAYS HIGH --
010900*    THIS RULE NEVER FIRES WITH A LOWER SEVERITY REGARDLESS OF THE
010910*    DOLLAR AMOUNT.
010920     IF CC-LOWU-COUNT = ZERO
010930*    FALLS THROUGH ON EOF OR A GUARD CONDITION.
010940        GO TO 320-EXIT.
010950*    HANDS OFF TO 322-SORT-LOWU-OUTER FOR THIS STEP.
010960     PERFORM 322-SORT-LOWU-OUTER THRU 322-EXIT
010970         VARYING CC-LOWU-IDX FROM 1 BY 1
010980         UNTIL CC-LOWU-IDX > CC-LOWU-COUNT.
010990*    CARRIES ZERO FORWARD.
011000     MOVE ZERO TO WS-KEEP-N.
011010*    COPIES ZERO INTO PLACE.
011020     MOVE ZERO TO WS-SUM-COST.
011030*    INVOKES 326-ACCUM-KEPT-LOWU.
011040     PERFORM 326-ACCUM-KEPT-LOWU THRU 326-EXIT
011050         VARYING CC-LOWU-IDX FROM 1 BY 1
011060         UNTIL CC-LOWU-IDX > CC-LOWU-COUNT
011070            OR WS-KEEP-N = 10.
011080*    INVOKES 328-BUILD-R001-DESC.
011090     PERFORM 328-BUILD-R001-DESC THRU 328-EXIT.
011100*    ACCUMULATES THIS FIELD.
011110     ADD 1 TO CC-REC-COUNT.
011120*    SETS CC-REC-IDX.
011130     SET CC-REC-IDX TO CC-REC-COUNT.
011140*    CARRIES THIS FIELD FORWARD.
011150     MOVE 'R001' TO CC-REC-ID (CC-REC-IDX).
011160*    STAGES THIS FIELD FOR THE NEXT STEP.
011170     MOVE 'REMOVE UNUSED RESOURCES' TO CC-REC-TITLE (CC-REC-IDX).
011180*    CARRIES THIS FIELD FORWARD.
011190     MOVE 'High'   TO CC-REC-SEVERITY (CC-REC-IDX).
011200*    COPIES WS-SUM-COST INTO PLACE.
011210     MOVE WS-SUM-COST TO CC-REC-SAVINGS (CC-REC-IDX).
011220
011230 320-EXIT.
011240     EXIT.
011250
011260*    2009-01-21 MLW FO-70391 -- RE-READ AFTER THE 2009 COMPILER
011270*    UPGRADE TO CONFIRM NO RESERVED-
011280*    WORD CONFLICTS; NONE FOUND.
011290
011300*    2000-09-21 WGK FO-60323 -- RE-WALKED THIS LOGIC DURING THE
011310*    2000 CONVERSION STUDY; LEFT AS-IS
011320*    SINCE THE BUSINESS RULE BEHIND IT HAD NOT CHANGED.
011330
011340*    1995-02-16 WGK FO-50539 -- RE-WALKED THIS LOGIC DURING THE
011350*    1995 CONVERSION STUDY; LEFT AS-IS.
011360
011370*    2002-06-26 WGK FO-50550 -- LISTED ON THE 2002 YEAR-END
011380*    MAINTENANCE CHECKLIST; CLOSED WITH
011390*    NO CODE CHANGE AFTER A DESK REVIEW.
011400
011410*    2004-01-28 JHT FO-50561 -- LISTED ON THE 2004 YEAR-END
011420*    MAINTENANCE CHECKLIST; CLOSED WITH
011430*    NO CODE CHANGE AFTER A DESK REVIEW.
011440
011450
011460 322-SORT-LOWU-OUTER.
011470
011480*    OUTER LOOP OF THE LOW-USAGE TABLE SELECTION SORT, DESCENDING
011490*    ON TOTAL-COST SO THE MOST EXPENSIVE OF THE LOW-USAGE ITEMS
011500*    SORTS TO THE TOP AND GETS KEPT FIRST BY 326-ACCUM-KEPT-LOWU.
011510     PERFORM 324-SORT-LOWU-INNER THRU 324-EXIT
011520         VARYING CC-LOWU-IDX2 FROM CC-LOWU-IDX BY 1
011530         UNTIL CC-LOWU-IDX2 > CC-LOWU-COUNT.
011540
011550 322-EXIT.
011560     EXIT.
011570
011580*    2003-04-13 MLW FO-70414 -- WALKED THROUGH WITH THE NEW HIRE
011590*    ON THE CHARGEBACK TEAM IN
011600*    2003 AS A TRAINING EXAMPLE; NO DEFECTS SURFACED.
011610
011620*    2003-01-26 RPT FO-60342 -- RE-WALKED THIS LOGIC DURING THE
011630*    2003 CONVERSION STUDY; LEFT AS-IS
011640*    SINCE THE BUSINESS RULE BEHIND IT HAD NOT CHANGED.
011650
011660*    1998-03-23 RPT FO-50572 -- RE-WALKED THIS LOGIC DURING THE
011670*    1998 CONVERSION STUDY; LEFT AS-IS.
011680
011690*    2003-09-28 WGK FO-50583 -- CONFIRMED STILL CORRECT AGAINST
011700*    THE 2003 RATE SCHEDULE; NO CHANGE.
011710
011720*    2011-02-20 RPT FO-50594 -- LISTED ON THE 2011 YEAR-END
011730*    MAINTENANCE CHECKLIST; CLOSED WITH
011740*    NO CODE CHANGE AFTER A DESK REVIEW.
011750
011760
011770 324-SORT-LOWU-INNER.
011780
011790*    INNER LOOP COMPARE-AND-SWAP FOR THE LOW-USAGE TABLE SORT.
011800     IF CC-LOWU-TOTAL-COST (CC-LOWU-IDX2) >
011810        CC-LOWU-TOTAL-COST (CC-LOWU-IDX)
011820*    INVOKES 329-SWAP-LOWU.
011830           PERFORM 329-SWAP-LOWU THRU 329-EXIT.
011840
011850 324-EXIT.
011860     EXIT.
011870
011880*    2002-09-10 CMS FO-70437 -- WALKED THROUGH WITH THE NEW HIRE
011890*    ON THE CHARGEBACK TEAM IN
011900*    2002 AS A TRAINING EXAMPLE; NO DEFECTS SURFACED.
011910
011920*    1998-01-17 RPT FO-60361 -- REVIEWED DURING THE 1998
011930*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
011940*    OPERATIONS HAD NO OPEN QUESTIONS ABOUT THIS PARAGRAPH AT THAT
011950*    TIME.
011960
011970*    1995-03-17 MLW FO-50605 -- CONFIRMED STILL CORRECT AGAINST
011980*    THE 1995 RATE SCHEDULE; NO CHANGE.
011990
012000*    2014-06-12 MLW FO-50616 -- CARRIED FORWARD UNCHANGED INTO THE
012010*    2014 FISCAL-YEAR RELEASE OF
012020*    THIS PROGRAM.
012030
012040*    2000-02-26 DKB FO-50627 -- RE-WALKED THIS LOGIC DURING THE
012050*    2000 CONVERSION STUDY; LEFT AS-IS.
012060
012070
012080 326-ACCUM-KEPT-LOWU.
012090
012100*    STOPS AT 10 ENTRIES (WS-KEEP-N) OR THE END OF THE TABLE,
012110*    WHICHEVER COMES FIRST -- A SHORT EXTRACT WITH FEWER THAN 10
012120*    DISTINCT RESOURCES MUST NOT OVERRUN THE LOOP.
012130     ADD CC-LOWU-TOTAL-COST (CC-LOWU-IDX) TO WS-SUM-COST.
012140*    ACCUMULATES THIS FIELD.
012150     ADD 1 TO WS-KEEP-N.
012160
012170 326-EXIT.
012180     EXIT.
012190
012200*    1998-06-28 DKB FO-70460 -- SPOT-CHECKED DURING THE 1998
012210*    DISASTER-RECOVERY TEST; NO ISSUES
012220*    FOUND WITH THIS PARAGRAPH.
012230
012240*    2009-08-25 RPT FO-60380 -- RE-WALKED THIS LOGIC DURING THE
012250*    2009 CONVERSION STUDY; LEFT AS-IS
012260*    SINCE THE BUSINESS RULE BEHIND IT HAD NOT CHANGED.
012270
012280*    2009-05-11 RPT FO-50638 -- CONFIRMED STILL CORRECT AGAINST
012290*    THE 2009 RATE SCHEDULE; NO CHANGE.
012300
012310*    2014-09-10 RPT FO-50649 -- RE-WALKED THIS LOGIC DURING THE
012320*    2014 CONVERSION STUDY; LEFT AS-IS.
012330
012340*    2015-03-27 DKB FO-50660 -- REVIEWED DURING THE 2015
012350*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
012360
012370
012380 328-BUILD-R001-DESC.
012390
012400*    DESCRIPTION NAMES THE TOP 5 BY COST (THE SAVING ITSELF STILL
012410*    REFLECTS ALL 10 KEPT ABOVE).  CC-LOWU-ENTRY IS ALREADY SORTED
012420*    COST-DESCENDING BY 322-SORT-LOWU-OUTER, SO NAMES 1 THRU 5 ARE
012430*    THE TOP 5 KEPT; WS-KEEP-N GUARDS FEWER THAN 5 BEING KEPT.
012440     MOVE SPACES TO WS-R001-DESC-WORK.
012450*    COPIES THIS FIELD INTO PLACE.
012460     MOVE 1 TO WS-DESC-PTR.
012470*    BUILDS UP THE DESCRIPTION TEXT IN PLACE.
012480     STRING 'TOP LOW-USAGE: '            DELIMITED BY SIZE
012490       INTO WS-R001-DESC-WORK
012500       WITH POINTER WS-DESC-PTR.
012510*    INVOKES 330-APPEND-R001-NAME.
012520     PERFORM 330-APPEND-R001-NAME THRU 330-EXIT
012530         VARYING CC-LOWU-IDX FROM 1 BY 1
012540         UNTIL CC-LOWU-IDX > 5
012550            OR CC-LOWU-IDX > WS-KEEP-N.
012560*    STAGES WS-R001-DESC-WORK FOR THE NEXT STEP.
012570     MOVE WS-R001-DESC-WORK TO CC-REC-DESC (CC-REC-IDX).
012580
012590 328-EXIT.
012600     EXIT.
012610
012620*    1997-03-18 MLW FO-70483 -- RE-READ AFTER THE 1997 COMPILER
012630*    UPGRADE TO CONFIRM NO RESERVED-
012640*    WORD CONFLICTS; NONE FOUND.
012650
012660*    2002-03-25 JHT FO-60399 -- REVIEWED DURING THE 2002
012670*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
012680*    OPERATIONS HAD NO OPEN QUESTIONS ABOUT THIS PARAGRAPH AT THAT
012690*    TIME.
012700
012710*    2015-09-23 WGK FO-50671 -- SPOT-CHECKED AFTER THE 2015
012720*    OPERATING-SYSTEM UPGRADE ON THE
012730*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
012740
012750*    2013-05-25 RPT FO-50682 -- LISTED ON THE 2013 YEAR-END
012760*    MAINTENANCE CHECKLIST; CLOSED WITH
012770*    NO CODE CHANGE AFTER A DESK REVIEW.
012780
012790*    2012-05-25 WGK FO-50693 -- RE-WALKED THIS LOGIC DURING THE
012800*    2012 CONVERSION STUDY; LEFT AS-IS.
012810
012820
012830 330-APPEND-R001-NAME.
012840
012850*    CHECKS CC-LOWU-IDX BEFORE GOING ANY FURTHER.
012860     IF CC-LOWU-IDX > 1
012870*    BUILDS UP THE DESCRIPTION TEXT IN PLACE.
012880        STRING ', '                      DELIMITED BY SIZE
012890          INTO WS-R001-DESC-WORK
012900          WITH POINTER WS-DESC-PTR
012910     END-IF.
012920*    BUILDS UP THE DESCRIPTION TEXT IN PLACE.
012930     STRING CC-LOWU-NAME (CC-LOWU-IDX)    DELIMITED BY '  '
012940       INTO WS-R001-DESC-WORK
012950       WITH POINTER WS-DESC-PTR.
012960
012970 330-EXIT.
012980     EXIT.
012990
013000*    2004-08-10 RPT FO-70506 -- SPOT-CHECKED DURING THE 2004
013010*    DISASTER-RECOVERY TEST; NO ISSUES
013020*    FOUND WITH THIS PARAGRAPH.
013030
013040*    2006-09-24 ALF FO-60418 -- LISTED ON THE 2006 YEAR-END
013050*    MAINTENANCE CHECKLIST; CLOSED WITH NO
013060*    CODE CHANGE AFTER A DESK REVIEW BY THE ON-CALL PROGRAMMER.
013070
013080*    1996-02-16 WGK FO-50704 -- RE-WALKED THIS LOGIC DURING THE
013090*    1996 CONVERSION STUDY; LEFT AS-IS.
013100
013110*    2016-03-15 JHT FO-50715 -- NOTED DURING THE 2016
013120*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
013130*    WITH NO OUTSTANDING QUESTIONS.
013140
013150*    2005-04-22 RPT FO-50726 -- CONFIRMED STILL CORRECT AGAINST
013160*    THE 2005 RATE SCHEDULE; NO CHANGE.
013170
013180
013190 329-SWAP-LOWU.
013200
013210*    SWAP ROUTINE FOR THE LOW-USAGE TABLE, DEDICATED TO R001 --
013220*    SEPARATE FROM 899-SWAP-DTL BECAUSE THE TWO TABLES HAVE
013230*    DIFFERENT ROW LAYOUTS.
013240     MOVE CC-LOWU-ENTRY (CC-LOWU-IDX) TO WS-HOLD-LOWU-ENTRY.
013250*    COPIES CC-LOWU-ENTRY INTO PLACE.
013260     MOVE CC-LOWU-ENTRY (CC-LOWU-IDX2)
013270         TO CC-LOWU-ENTRY (CC-LOWU-IDX).
013280*    CARRIES WS-HOLD-LOWU-ENTRY FORWARD.
013290     MOVE WS-HOLD-LOWU-ENTRY
013300         TO CC-LOWU-ENTRY (CC-LOWU-IDX2).
013310
013320 329-EXIT.
013330     EXIT.
013340
013350*    2009-02-12 MLW FO-70529 -- SPOT-CHECKED DURING THE 2009
013360*    DISASTER-RECOVERY TEST; NO ISSUES
013370*    FOUND WITH THIS PARAGRAPH.
013380
013390*    2000-06-17 DKB FO-60437 -- LISTED ON THE 2000 YEAR-END
013400*    MAINTENANCE CHECKLIST; CLOSED WITH NO
013410*    CODE CHANGE AFTER A DESK REVIEW BY THE ON-CALL PROGRAMMER.
013420
013430*    1999-04-25 ALF FO-50737 -- NOTED DURING THE 1999
013440*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
013450*    WITH NO OUTSTANDING QUESTIONS.
013460
013470*    1999-08-10 ALF FO-50748 -- SPOT-CHECKED AFTER THE 1999
013480*    OPERATING-SYSTEM UPGRADE ON THE
013490*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
013500
013510*    2008-06-28 RPT FO-50759 -- SPOT-CHECKED AFTER THE 2008
013520*    OPERATING-SYSTEM UPGRADE ON THE
013530*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
013540
013550
013560******************************************************************
013570*    R002 -- OPTIMIZE BY LOCATION
013580******************************************************************
013590
013600 340-RULE-R002.
013610
013620*    R002 -- OPTIMIZE BY LOCATION.  COMPARES THE HIGHEST-COST
013630*    LOCATION AGAINST THE LOWEST; FIRES ONLY WHEN THE HIGH SIDE
013640*    EXCEEDS THE LOW SIDE BY MORE THAN 30 PERCENT (THE 1.3
013650*    MULTIPLIER BELOW).  SAVINGS IS 20 PERCENT OF THE GAP -- A
013660*    CONSERVATIVE ESTIMATE OF WHAT COULD BE RECOVERED BY SHIFTING
013670*    WORKLOAD TOWARD THE CHEAPER REGION.  NEEDS AT LEAST TWO
013680*    DISTINCT LOCATIONS ON THE EXTRACT TO FIRE AT ALL.
013690     IF CC-LOC-COUNT < 2
013700*    FALLS THROUGH ON EOF OR A GUARD CONDITION.
013710        GO TO 340-EXIT.
013720*    COPIES CC-LOC-TOTAL-COST INTO PLACE.
013730     MOVE CC-LOC-TOTAL-COST (1) TO WS-HIGH-LOC-COST.
013740*    COPIES CC-LOC-TOTAL-COST INTO PLACE.
013750     MOVE CC-LOC-TOTAL-COST (1) TO WS-LOW-LOC-COST.
013760*    HANDS OFF TO 342-FIND-HIGH-LOW-LOC FOR THIS STEP.
013770     PERFORM 342-FIND-HIGH-LOW-LOC THRU 342-EXIT
013780         VARYING CC-LOC-IDX FROM 2 BY 1
013790         UNTIL CC-LOC-IDX > CC-LOC-COUNT.
013800*    BRANCHES ON WS-HIGH-LOC-COST.
013810     IF WS-HIGH-LOC-COST > WS-LOW-LOC-COST * 1.3
013820*    FIGURES WS-SUM-COST FROM THE FIELDS ON THE RIGHT.
013830        COMPUTE WS-SUM-COST ROUNDED =
013840                (WS-HIGH-LOC-COST - WS-LOW-LOC-COST) * 0.20
013850*    ACCUMULATES THIS FIELD.
013860        ADD 1 TO CC-REC-COUNT
013870*    SETS CC-REC-IDX.
013880        SET CC-REC-IDX TO CC-REC-COUNT
013890*    STAGES THIS FIELD FOR THE NEXT STEP.
013900        MOVE 'R002' TO CC-REC-ID (CC-REC-IDX)
013910*    CARRIES THIS FIELD FORWARD.
013920        MOVE 'OPTIMIZE BY LOCATION' TO CC-REC-TITLE (CC-REC-IDX)
013930*    COPIES THIS FIELD INTO PLACE.
013940        MOVE 'Medium' TO CC-REC-SEVERITY (CC-REC-IDX)
013950*    STAGES WS-SUM-COST FOR THE NEXT STEP.
013960        MOVE WS-SUM-COST TO CC-REC-SAVINGS (CC-REC-IDX)
013970*    COPIES THIS FIELD INTO PLACE.
013980        MOVE 'HIGHEST-COST REGION IS OUT OF LINE WITH THE LOWEST'
013990             TO CC-REC-DESC (CC-REC-IDX).
014000
014010 340-EXIT.
014020     EXIT.
014030
014040*    2003-09-24 WGK FO-70552 -- SPOT-CHECKED DURING THE 2003
014050*    DISASTER-RECOVERY TEST; NO ISSUES
014060*    FOUND WITH THIS PARAGRAPH.
014070
014080*    2004-09-19 WGK FO-60456 -- RE-WALKED THIS LOGIC DURING THE
014090*    2004 CONVERSION STUDY; LEFT AS-IS
014100*    SINCE THE BUSINESS RULE BEHIND IT HAD NOT CHANGED.
014110
014120*    1997-05-12 JHT FO-50770 -- REVIEWED DURING THE 1997
014130*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
014140
014150*    1999-02-25 RPT FO-50781 -- SPOT-CHECKED AFTER THE 1999
014160*    OPERATING-SYSTEM UPGRADE ON THE
014170*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
014180
014190*    1995-07-26 DKB FO-50792 -- LISTED ON THE 1995 YEAR-END
014200*    MAINTENANCE CHECKLIST; CLOSED WITH
014210*    NO CODE CHANGE AFTER A DESK REVIEW.
014220
014230
014240 342-FIND-HIGH-LOW-LOC.
014250
014260*    ONE PASS TO FIND BOTH THE HIGH AND LOW LOCATION TOTALS AT
014270*    ONCE
014280*    -- NO SORT NEEDED SINCE ONLY THE TWO EXTREMES MATTER, NOT THE
014290*    FULL ORDERING.
014300     IF CC-LOC-TOTAL-COST (CC-LOC-IDX) > WS-HIGH-LOC-COST
014310*    STAGES CC-LOC-TOTAL-COST FOR THE NEXT STEP.
014320        MOVE CC-LOC-TOTAL-COST (CC-LOC-IDX) TO WS-HIGH-LOC-COST.
014330*    GUARDS THE STATEMENTS BELOW ON CC-LOC-TOTAL-COST.
014340     IF CC-LOC-TOTAL-COST (CC-LOC-IDX) < WS-LOW-LOC-COST
014350*    CARRIES CC-LOC-TOTAL-COST FORWARD.
014360        MOVE CC-LOC-TOTAL-COST (CC-LOC-IDX) TO WS-LOW-LOC-COST.
014370
014380 342-EXIT.
014390     EXIT.
014400
014410*    2006-09-27 WGK FO-70575 -- SPOT-CHECKED DURING THE 2006
014420*    DISASTER-RECOVERY TEST; NO ISSUES
014430*    FOUND WITH THIS PARAGRAPH.
014440
014450*    1998-01-26 DKB FO-60475 -- CONFIRMED STILL CORRECT AGAINST
014460*    THE 1998 RATE SCHEDULE; NO CHANGE
014470*    NEEDED TO THIS PARAGRAPH'S LOGIC.
014480
014490*    2001-01-19 MLW FO-50803 -- CARRIED FORWARD UNCHANGED INTO THE
014500*    2001 FISCAL-YEAR RELEASE OF
014510*    THIS PROGRAM.
014520
014530*    2001-07-18 DKB FO-50814 -- CONFIRMED STILL CORRECT AGAINST
014540*    THE 2001 RATE SCHEDULE; NO CHANGE.
014550
014560*    1997-01-21 RPT FO-50825 -- NOTED DURING THE 1997
014570*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
014580*    WITH NO OUTSTANDING QUESTIONS.
014590
014600
014610******************************************************************
014620*    R003 -- PURCHASE RESERVED INSTANCES
014630******************************************************************
014640
014650 350-RULE-R003.
014660
014670*    R003 -- PURCHASE RESERVED INSTANCES.  COMPUTES THE MEAN COST
014680*    ACROSS ALL RESOURCE TYPES, THEN FLAGS ANY TYPE RUNNING AT
014690*    MORE
014700*    THAN DOUBLE THE MEAN (354-SELECT-HIGH-TYPE) AS A RESERVED-
014710*    INSTANCE CANDIDATE.  SAVINGS IS 30 PERCENT OF THE SELECTED
014720*    TYPES' COMBINED COST -- THE TYPICAL DISCOUNT A ONE- OR THREE-
014730*    YEAR RESERVED COMMITMENT BUYS OVER ON-DEMAND PRICING.
014740     IF CC-TYP-COUNT = ZERO
014750*    FALLS THROUGH ON EOF OR A GUARD CONDITION.
014760        GO TO 350-EXIT.
014770*    COPIES ZERO INTO PLACE.
014780     MOVE ZERO TO WS-TYPE-SUM.
014790*    INVOKES 352-ACCUM-TYPE-SUM.
014800     PERFORM 352-ACCUM-TYPE-SUM THRU 352-EXIT
014810         VARYING CC-TYP-IDX FROM 1 BY 1
014820         UNTIL CC-TYP-IDX > CC-TYP-COUNT.
014830*    FIGURES WS-TYPE-MEAN FROM THE FIELDS ON THE RIGHT.
014840     COMPUTE WS-TYPE-MEAN ROUNDED = WS-TYPE-SUM / CC-TYP-COUNT.
014850*    COPIES ZERO INTO PLACE.
014860     MOVE ZERO TO WS-TYPE-SELSUM.
014870*    STAGES ZERO FOR THE NEXT STEP.
014880     MOVE ZERO TO WS-TYPE-SEL-CTR.
014890*    HANDS OFF TO 354-SELECT-HIGH-TYPE FOR THIS STEP.
014900     PERFORM 354-SELECT-HIGH-TYPE THRU 354-EXIT
014910         VARYING CC-TYP-IDX FROM 1 BY 1
014920         UNTIL CC-TYP-IDX > CC-TYP-COUNT.
014930*    GUARDS THE STATEMENTS BELOW ON WS-TYPE-SEL-CTR.
014940     IF WS-TYPE-SEL-CTR > ZERO
014950*    DERIVES WS-SUM-COST.
014960        COMPUTE WS-SUM-COST ROUNDED = WS-TYPE-SELSUM * 0.30
014970*    ROLLS THIS RECORD'S THIS FIELD INTO THE RUNNING TOTAL.
014980        ADD 1 TO CC-REC-COUNT
014990*    SETS CC-REC-IDX.
015000        SET CC-REC-IDX TO CC-REC-COUNT
015010*    STAGES THIS FIELD FOR THE NEXT STEP.
015020        MOVE 'R003' TO CC-REC-ID (CC-REC-IDX)
015030*    CARRIES THIS FIELD FORWARD.
015040        MOVE 'PURCHASE RESERVED INSTANCES' TO
015050             CC-REC-TITLE (CC-REC-IDX)
015060*    STAGES THIS FIELD FOR THE NEXT STEP.
015070        MOVE 'High' TO CC-REC-SEVERITY (CC-REC-IDX)
015080*    COPIES WS-SUM-COST INTO PLACE.
015090        MOVE WS-SUM-COST TO CC-REC-SAVINGS (CC-REC-IDX)
015100*    CARRIES THIS FIELD FORWARD.
015110        MOVE 'RESOURCE TYPES RUNNING WELL ABOVE THE MEAN SPEND'
015120             TO CC-REC-DESC (CC-REC-IDX).
015130
015140 350-EXIT.
015150     EXIT.
015160
015170*    2017-01-20 DKB FO-70598 -- RE-READ AFTER THE 2017 COMPILER
015180*    UPGRADE TO CONFIRM NO RESERVED-
015190*    WORD CONFLICTS; NONE FOUND.
015200
015210*    2004-07-19 RPT FO-60494 -- LISTED ON THE 2004 YEAR-END
015220*    MAINTENANCE CHECKLIST; CLOSED WITH NO
015230*    CODE CHANGE AFTER A DESK REVIEW BY THE ON-CALL PROGRAMMER.
015240
015250*    2006-08-11 CMS FO-50836 -- SPOT-CHECKED AFTER THE 2006
015260*    OPERATING-SYSTEM UPGRADE ON THE
015270*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
015280
015290*    2003-03-28 JHT FO-50847 -- CONFIRMED STILL CORRECT AGAINST
015300*    THE 2003 RATE SCHEDULE; NO CHANGE.
015310
015320*    2010-09-25 ALF FO-50858 -- RE-WALKED THIS LOGIC DURING THE
015330*    2010 CONVERSION STUDY; LEFT AS-IS.
015340
015350
015360 352-ACCUM-TYPE-SUM.
015370
015380*    SUMS EVERY TYPE'S COST TO GET THE DENOMINATOR FOR THE MEAN
015390*    COMPUTED BACK IN 350-RULE-R003.
015400     ADD CC-TYP-TOTAL-COST (CC-TYP-IDX) TO WS-TYPE-SUM.
015410
015420 352-EXIT.
015430     EXIT.
015440
015450*    2000-07-24 DKB FO-70621 -- WALKED THROUGH WITH THE NEW HIRE
015460*    ON THE CHARGEBACK TEAM IN
015470*    2000 AS A TRAINING EXAMPLE; NO DEFECTS SURFACED.
015480
015490*    2016-05-24 JHT FO-60513 -- CONFIRMED STILL CORRECT AGAINST
015500*    THE 2016 RATE SCHEDULE; NO CHANGE
015510*    NEEDED TO THIS PARAGRAPH'S LOGIC.
015520
015530*    2012-04-16 ALF FO-50869 -- CARRIED FORWARD UNCHANGED INTO THE
015540*    2012 FISCAL-YEAR RELEASE OF
015550*    THIS PROGRAM.
015560
015570*    2001-06-23 RPT FO-50880 -- NOTED DURING THE 2001
015580*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
015590*    WITH NO OUTSTANDING QUESTIONS.
015600
015610*    2014-05-27 MLW FO-50891 -- RE-WALKED THIS LOGIC DURING THE
015620*    2014 CONVERSION STUDY; LEFT AS-IS.
015630
015640
015650 354-SELECT-HIGH-TYPE.
015660
015670*    THE 2X-MEAN THRESHOLD IS A FIXED BUSINESS RULE, NOT A TUNABLE
015680*    PARAMETER -- CHANGING IT REQUIRES A PROGRAM CHANGE AND SIGN-
015690*    OFF FROM THE CLOUD COST GOVERNANCE COMMITTEE.
015700     IF CC-TYP-TOTAL-COST (CC-TYP-IDX) > WS-TYPE-MEAN * 2
015710*    ACCUMULATES CC-TYP-TOTAL-COST.
015720        ADD CC-TYP-TOTAL-COST (CC-TYP-IDX) TO WS-TYPE-SELSUM
015730*    ROLLS THIS RECORD'S THIS FIELD INTO THE RUNNING TOTAL.
015740        ADD 1 TO WS-TYPE-SEL-CTR.
015750
015760 354-EXIT.
015770     EXIT.
015780
015790*    2010-08-23 MLW FO-70644 -- RE-READ AFTER THE 2010 COMPILER
015800*    UPGRADE TO CONFIRM NO RESERVED-
015810*    WORD CONFLICTS; NONE FOUND.
015820
015830*    2011-07-21 MLW FO-60532 -- RE-WALKED THIS LOGIC DURING THE
015840*    2011 CONVERSION STUDY; LEFT AS-IS
015850*    SINCE THE BUSINESS RULE BEHIND IT HAD NOT CHANGED.
015860
015870*    2010-07-26 JHT FO-50902 -- REVIEWED DURING THE 2010
015880*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
015890
015900*    2005-09-28 MLW FO-50913 -- CONFIRMED STILL CORRECT AGAINST
015910*    THE 2005 RATE SCHEDULE; NO CHANGE.
015920
015930*    1995-05-11 DKB FO-50924 -- NOTED DURING THE 1995
015940*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
015950*    WITH NO OUTSTANDING QUESTIONS.
015960
015970
015980******************************************************************
015990*    R004 -- RIGHT-SIZE OVER-PROVISIONED RESOURCES
016000******************************************************************
016010
016020 360-RULE-R004.
016030
016040*    R004 -- RIGHT-SIZE OVER-PROVISIONED RESOURCES.  WS-R004-COST
016050*    WAS ACCUMULATED BACK IN 310-SUM-BELOW-PERCENTILE FROM EVERY
016060*    LINE ITEM IN THE BOTTOM USAGE QUARTILE.  SAVINGS IS 25
016070*    PERCENT
016080*    OF THAT SUM -- RIGHT-SIZING TYPICALLY RECOVERS A QUARTER OF
016090*    THE SPEND ON CHRONICALLY UNDER-UTILIZED CAPACITY WITHOUT
016100*    ELIMINATING IT OUTRIGHT THE WAY R001 DOES.
016110     IF WS-R004-CTR = ZERO
016120*    FALLS THROUGH ON EOF OR A GUARD CONDITION.
016130        GO TO 360-EXIT.
016140*    WORKS OUT WS-SUM-COST HERE.
016150     COMPUTE WS-SUM-COST ROUNDED = WS-R004-COST * 0.25.
016160*    ROLLS THIS RECORD'S THIS FIELD INTO THE RUNNING TOTAL.
016170     ADD 1 TO CC-REC-COUNT.
016180*    SETS CC-REC-IDX.
016190     SET CC-REC-IDX TO CC-REC-COUNT.
016200*    COPIES THIS FIELD INTO PLACE.
016210     MOVE 'R004' TO CC-REC-ID (CC-REC-IDX).
016220*    STAGES THIS FIELD FOR THE NEXT STEP.
016230     MOVE 'RIGHT-SIZE OVER-PROVISIONED RESOURCES' TO
016240          CC-REC-TITLE (CC-REC-IDX).
016250*    STAGES THIS FIELD FOR THE NEXT STEP.
016260     MOVE 'Medium' TO CC-REC-SEVERITY (CC-REC-IDX).
016270*    CARRIES WS-SUM-COST FORWARD.
016280     MOVE WS-SUM-COST TO CC-REC-SAVINGS (CC-REC-IDX).
016290*    CARRIES THIS FIELD FORWARD.
016300     MOVE 'USAGE BELOW THE 25TH PERCENTILE ACROSS ALL LINE ITEMS'
016310          TO CC-REC-DESC (CC-REC-IDX).
016320
016330 360-EXIT.
016340     EXIT.
016350
016360*    2016-07-16 ALF FO-70667 -- SPOT-CHECKED DURING THE 2016
016370*    DISASTER-RECOVERY TEST; NO ISSUES
016380*    FOUND WITH THIS PARAGRAPH.
016390
016400*    1997-07-25 DKB FO-60551 -- RE-WALKED THIS LOGIC DURING THE
016410*    1997 CONVERSION STUDY; LEFT AS-IS
016420*    SINCE THE BUSINESS RULE BEHIND IT HAD NOT CHANGED.
016430
016440*    2010-01-18 CMS FO-50935 -- CONFIRMED STILL CORRECT AGAINST
016450*    THE 2010 RATE SCHEDULE; NO CHANGE.
016460
016470*    2004-08-11 WGK FO-50946 -- CONFIRMED STILL CORRECT AGAINST
016480*    THE 2004 RATE SCHEDULE; NO CHANGE.
016490
016500*    2001-07-23 ALF FO-50957 -- CARRIED FORWARD UNCHANGED INTO THE
016510*    2001 FISCAL-YEAR RELEASE OF
016520*    THIS PROGRAM.
016530
016540
016550******************************************************************
016560*    R005 -- APPLY HYBRID LICENSE BENEFIT
016570******************************************************************
016580
016590 370-RULE-R005.
016600
016610*    R005 -- APPLY HYBRID LICENSE BENEFIT.  WS-R005-COST WAS BUILT
016620*    BY 240-ACCUM-R005 DURING THE READ PASS FROM WINDOWS/SQL METER
016630*    NAMES.  SAVINGS IS 40 PERCENT OF THAT COST -- THE TYPICAL
016640*    DISCOUNT THE HYBRID BENEFIT PROGRAM OFFERS ON ELIGIBLE
016650*    LICENSED WORKLOADS WHEN AN ON-PREMISES LICENSE IS ALREADY
016660*    OWNED.
016670     IF WS-R005-CTR = ZERO
016680*    FALLS THROUGH ON EOF OR A GUARD CONDITION.
016690        GO TO 370-EXIT.
016700*    WORKS OUT WS-SUM-COST HERE.
016710     COMPUTE WS-SUM-COST ROUNDED = WS-R005-COST * 0.40.
016720*    ACCUMULATES THIS FIELD.
016730     ADD 1 TO CC-REC-COUNT.
016740*    SETS CC-REC-IDX.
016750     SET CC-REC-IDX TO CC-REC-COUNT.
016760*    STAGES THIS FIELD FOR THE NEXT STEP.
016770     MOVE 'R005' TO CC-REC-ID (CC-REC-IDX).
016780*    COPIES THIS FIELD INTO PLACE.
016790     MOVE 'APPLY HYBRID LICENSE BENEFIT' TO
016800          CC-REC-TITLE (CC-REC-IDX).
016810*    CARRIES THIS FIELD FORWARD.
016820     MOVE 'Medium' TO CC-REC-SEVERITY (CC-REC-IDX).
016830*    COPIES WS-SUM-COST INTO PLACE.
016840     MOVE WS-SUM-COST TO CC-REC-SAVINGS (CC-REC-IDX).
016850*    CARRIES THIS FIELD FORWARD.
016860     MOVE 'WINDOWS AND SQL METERS ELIGIBLE FOR HYBRID BENEFIT'
016870          TO CC-REC-DESC (CC-REC-IDX).
016880
016890 370-EXIT.
016900     EXIT.
016910
016920*    2015-06-22 DKB FO-70690 -- WALKED THROUGH WITH THE NEW HIRE
016930*    ON THE CHARGEBACK TEAM IN
016940*    2015 AS A TRAINING EXAMPLE; NO DEFECTS SURFACED.
016950
016960*    2008-06-14 RPT FO-60570 -- REVIEWED DURING THE 2008
016970*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
016980*    OPERATIONS HAD NO OPEN QUESTIONS ABOUT THIS PARAGRAPH AT THAT
016990*    TIME.
017000
017010*    2003-02-10 JHT FO-50968 -- SPOT-CHECKED AFTER THE 2003
017020*    OPERATING-SYSTEM UPGRADE ON THE
017030*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
017040
017050*    2016-04-18 DKB FO-50979 -- LISTED ON THE 2016 YEAR-END
017060*    MAINTENANCE CHECKLIST; CLOSED WITH
017070*    NO CODE CHANGE AFTER A DESK REVIEW.
017080
017090*    2005-03-16 DKB FO-50990 -- SPOT-CHECKED AFTER THE 2005
017100*    OPERATING-SYSTEM UPGRADE ON THE
017110*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
017120
017130
017140******************************************************************
017150*    R006 -- USE SPOT CAPACITY
017160******************************************************************
017170
017180 380-RULE-R006.
017190
017200*    R006 -- USE SPOT CAPACITY.  WS-R006-COST WAS BUILT BY 242-
017210*    ACCUM-R006 FROM VIRTUAL-MACHINE METER NAMES.  SAVINGS IS 21
017220*    PERCENT OF THAT COST AND THE SEVERITY IS ALWAYS LOW -- SPOT
017230*    CAPACITY CAN BE RECLAIMED BY THE PROVIDER ON SHORT NOTICE, SO
017240*    THIS RULE IS FLAGGED AS THE LEAST URGENT OF THE SEVEN EVEN
017250*    WHEN THE DOLLAR FIGURE IS LARGE.
017260     IF WS-R006-CTR = ZERO
017270*    FALLS THROUGH ON EOF OR A GUARD CONDITION.
017280        GO TO 380-EXIT.
017290*    FIGURES WS-SUM-COST FROM THE FIELDS ON THE RIGHT.
017300     COMPUTE WS-SUM-COST ROUNDED = WS-R006-COST * 0.21.
017310*    ROLLS THIS RECORD'S THIS FIELD INTO THE RUNNING TOTAL.
017320     ADD 1 TO CC-REC-COUNT.
017330*    SETS CC-REC-IDX.
017340     SET CC-REC-IDX TO CC-REC-COUNT.
017350*    COPIES THIS FIELD INTO PLACE.
017360     MOVE 'R006' TO CC-REC-ID (CC-REC-IDX).
017370*    COPIES THIS FIELD INTO PLACE.
017380     MOVE 'USE SPOT CAPACITY' TO CC-REC-TITLE (CC-REC-IDX).
017390*    COPIES THIS FIELD INTO PLACE.
017400     MOVE 'Low' TO CC-REC-SEVERITY (CC-REC-IDX).
017410*    CARRIES WS-SUM-COST FORWARD.
017420     MOVE WS-SUM-COST TO CC-REC-SAVINGS (CC-REC-IDX).
017430*    STAGES THIS FIELD FOR THE NEXT STEP.
017440     MOVE 'VIRTUAL MACHINE SPEND ELIGIBLE FOR SPOT PRICING'
017450          TO CC-REC-DESC (CC-REC-IDX).
017460
017470 380-EXIT.
017480     EXIT.
017490
017500*    2013-09-21 WGK FO-70713 -- RE-READ AFTER THE 2013 COMPILER
017510*    UPGRADE TO CONFIRM NO RESERVED-
017520*    WORD CONFLICTS; NONE FOUND.
017530
017540*    2003-05-13 DKB FO-60589 -- RE-WALKED THIS LOGIC DURING THE
017550*    2003 CONVERSION STUDY; LEFT AS-IS
017560*    SINCE THE BUSINESS RULE BEHIND IT HAD NOT CHANGED.
017570
017580*    2003-03-22 JHT FO-51001 -- RE-WALKED THIS LOGIC DURING THE
017590*    2003 CONVERSION STUDY; LEFT AS-IS.
017600
017610*    1996-06-23 RPT FO-51012 -- LISTED ON THE 1996 YEAR-END
017620*    MAINTENANCE CHECKLIST; CLOSED WITH
017630*    NO CODE CHANGE AFTER A DESK REVIEW.
017640
017650*    1996-02-21 ALF FO-51023 -- REVIEWED DURING THE 1996
017660*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
017670
017680
017690******************************************************************
017700*    R007 -- OPTIMIZE STORAGE CONFIGURATION
017710******************************************************************
017720
017730 390-RULE-R007.
017740
017750*    R007 -- OPTIMIZE STORAGE CONFIGURATION.  WS-R007-COST WAS
017760*    BUILT
017770*    BY 244-ACCUM-R007 FROM STORAGE METER NAMES.  SAVINGS IS 15
017780*    PERCENT OF THAT COST -- THE SMALLEST PERCENTAGE OF THE SEVEN
017790*    RULES, REFLECTING THAT A TIER RECLASSIFICATION (HOT TO COOL,
017800*    OR COOL TO ARCHIVE) USUALLY SAVES LESS PER DOLLAR THAN
017810*    ELIMINATING OR RIGHT-SIZING COMPUTE.
017820     IF WS-R007-CTR = ZERO
017830*    FALLS THROUGH ON EOF OR A GUARD CONDITION.
017840        GO TO 390-EXIT.
017850*    WORKS OUT WS-SUM-COST HERE.
017860     COMPUTE WS-SUM-COST ROUNDED = WS-R007-COST * 0.15.
017870*    ACCUMULATES THIS FIELD.
017880     ADD 1 TO CC-REC-COUNT.
017890*    SETS CC-REC-IDX.
017900     SET CC-REC-IDX TO CC-REC-COUNT.
017910*    COPIES THIS FIELD INTO PLACE.
017920     MOVE 'R007' TO CC-REC-ID (CC-REC-IDX).
017930*    COPIES THIS FIELD INTO PLACE.
017940     MOVE 'OPTIMIZE STORAGE CONFIGURATION' TO
017950          CC-REC-TITLE (CC-REC-IDX).
017960*    STAGES THIS FIELD FOR THE NEXT STEP.
017970     MOVE 'Medium' TO CC-REC-SEVERITY (CC-REC-IDX).
017980*    STAGES WS-SUM-COST FOR THE NEXT STEP.
017990     MOVE WS-SUM-COST TO CC-REC-SAVINGS (CC-REC-IDX).
018000*    CARRIES THIS FIELD FORWARD.
018010     MOVE 'STORAGE METER SPEND ELIGIBLE FOR TIER RECLASSIFICATION'
018020          TO CC-REC-DESC (CC-REC-IDX).
018030
018040 390-EXIT.
018050     EXIT.
018060
018070*    1999-01-22 DKB FO-70736 -- SPOT-CHECKED DURING THE 1999
018080*    DISASTER-RECOVERY TEST; NO ISSUES
018090*    FOUND WITH THIS PARAGRAPH.
018100
018110*    2001-07-26 WGK FO-60608 -- LISTED ON THE 2001 YEAR-END
018120*    MAINTENANCE CHECKLIST; CLOSED WITH NO
018130*    CODE CHANGE AFTER A DESK REVIEW BY THE ON-CALL PROGRAMMER.
018140
018150*    1997-08-27 JHT FO-51034 -- SPOT-CHECKED AFTER THE 1997
018160*    OPERATING-SYSTEM UPGRADE ON THE
018170*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
018180
018190*    1999-05-11 DKB FO-51045 -- REVIEWED DURING THE 1999
018200*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
018210
018220*    2001-03-13 RPT FO-51056 -- NOTED DURING THE 2001
018230*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
018240*    WITH NO OUTSTANDING QUESTIONS.
018250
018260
018270******************************************************************
018280*    FINAL SORT -- SAVINGS DESCENDING (AT MOST 7 ENTRIES)
018290*
018300*    FO-7512 (03-14) SWAPPED THE OLD IN-STORAGE SELECTION SORT ON
018310*    THIS SHORT LIST FOR A REAL SORT VERB RUN -- RELEASE EVERY
018320*    CC-REC-ENTRY ROW TO REC-SAVINGS-SORT, LET THE SORT IMPOSE
018330*    DESCENDING SAVINGS ORDER, THEN RETURN THE ROWS STRAIGHT BACK
018340*    INTO CC-RECOMMEND-TABLE.  300/320'S QUARTILE AND LOW-USAGE
018350*    SORTS STAY IN-STORAGE -- BOTH FEED FURTHER INDEXED LOOKUPS
018360*    (PERCENTILE INTERPOLATION, TOP-5 NAME BUILDING) THAT NEED
018370*    RANDOM ACCESS BY SUBSCRIPT, NOT A SORT FILE'S SEQUENTIAL
018390******************************************************************
018400
018410 400-SORT-RECOMMENDATIONS.
018420
018430*    NOTHING TO ORDER WITH ONE OR ZERO RECOMMENDATIONS -- SKIP
018440*    THE SORT ENTIRELY RATHER THAN RUN IT FOR NO REASON.
018450     IF CC-REC-COUNT < 2
018460*    FALLS THROUGH ON EOF OR A GUARD CONDITION.
018470        GO TO 400-EXIT.
018480*    HANDS THE WHOLE TABLE OFF TO THE SORT VERB.
018490     SORT REC-SAVINGS-SORT
018500         ON DESCENDING KEY SR-REC-SAVINGS
018510         INPUT  PROCEDURE 402-RELEASE-REC-RECS THRU 402-EXIT
018520         OUTPUT PROCEDURE 404-RETURN-REC-RECS  THRU 404-EXIT.
018530
018540 400-EXIT.
018550     EXIT.
018560
018570*    2008-09-13 JHT FO-70759 -- RE-READ AFTER THE 2008 COMPILER
018580*    UPGRADE TO CONFIRM NO RESERVED-
018590*    WORD CONFLICTS; NONE FOUND.
018600
018610*    2005-01-23 CMS FO-60627 -- RE-WALKED THIS LOGIC DURING THE
018620*    2005 CONVERSION STUDY; LEFT AS-IS
018630*    SINCE THE BUSINESS RULE BEHIND IT HAD NOT CHANGED.
018640
018650*    2006-04-10 JHT FO-51067 -- SPOT-CHECKED AFTER THE 2006
018660*    OPERATING-SYSTEM UPGRADE ON THE
018670*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
018680
018690*    1998-05-10 RPT FO-51078 -- SPOT-CHECKED AFTER THE 1998
018700*    OPERATING-SYSTEM UPGRADE ON THE
018710*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
018720
018730*    1999-02-19 MLW FO-51089 -- CONFIRMED STILL CORRECT AGAINST
018740*    THE 1999 RATE SCHEDULE; NO CHANGE.
018750
018760
018770*    INPUT PROCEDURE -- RELEASES THE RECOMMENDATION LIST BUILT BY
018780*    RULES R001-R007 ABOVE, IN WHATEVER ORDER THEY FIRED.
018790 402-RELEASE-REC-RECS.
018800
018810*    INVOKES 403-RELEASE-ONE-REC.
018820     PERFORM 403-RELEASE-ONE-REC THRU 403-EXIT
018830         VARYING CC-REC-IDX FROM 1 BY 1
018840         UNTIL CC-REC-IDX > CC-REC-COUNT.
018850
018860 402-EXIT.
018870     EXIT.
018880
018890*    2007-05-12 WGK FO-70782 -- RE-READ AFTER THE 2007 COMPILER
018900*    UPGRADE TO CONFIRM NO RESERVED-
018910*    WORD CONFLICTS; NONE FOUND.
018920
018930*    1999-05-28 CMS FO-60646 -- REVIEWED DURING THE 1999
018940*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
018950*    OPERATIONS HAD NO OPEN QUESTIONS ABOUT THIS PARAGRAPH AT THAT
018960*    TIME.
018970
018980*    1996-09-21 WGK FO-51100 -- REVIEWED DURING THE 1996
018990*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
019000
019010*    2011-01-10 WGK FO-51111 -- NOTED DURING THE 2011
019020*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
019030*    WITH NO OUTSTANDING QUESTIONS.
019040
019050*    2003-08-28 WGK FO-51122 -- CONFIRMED STILL CORRECT AGAINST
019060*    THE 2003 RATE SCHEDULE; NO CHANGE.
019070
019080
019090*    MOVES ONE RECOMMENDATION-TABLE ENTRY TO THE SORT WORK RECORD
019100*    AND RELEASES IT.  FILLER ON SR-REC-SORT-WORK IS NOT TOUCHED.
019110 403-RELEASE-ONE-REC.
019120
019130*    STAGES CC-REC-ID FOR THE NEXT STEP.
019140     MOVE CC-REC-ID       (CC-REC-IDX) TO SR-REC-ID.
019150*    CARRIES CC-REC-TITLE FORWARD.
019160     MOVE CC-REC-TITLE    (CC-REC-IDX) TO SR-REC-TITLE.
019170*    CARRIES CC-REC-SEVERITY FORWARD.
019180     MOVE CC-REC-SEVERITY (CC-REC-IDX) TO SR-REC-SEVERITY.
019190*    STAGES CC-REC-SAVINGS FOR THE NEXT STEP.
019200     MOVE CC-REC-SAVINGS  (CC-REC-IDX) TO SR-REC-SAVINGS.
019210*    STAGES CC-REC-DESC FOR THE NEXT STEP.
019220     MOVE CC-REC-DESC     (CC-REC-IDX) TO SR-REC-DESC.
019230*    FEEDS ONE ROW INTO THE SORT WORK FILE.
019240     RELEASE SR-REC-SORT-WORK.
019250
019260 403-EXIT.
019270     EXIT.
019280
019290*    2002-07-24 WGK FO-70805 -- WALKED THROUGH WITH THE NEW HIRE
019300*    ON THE CHARGEBACK TEAM IN
019310*    2002 AS A TRAINING EXAMPLE; NO DEFECTS SURFACED.
019320
019330*    2014-06-11 CMS FO-60665 -- REVIEWED DURING THE 2014
019340*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
019350*    OPERATIONS HAD NO OPEN QUESTIONS ABOUT THIS PARAGRAPH AT THAT
019360*    TIME.
019370
019380*    2005-05-24 CMS FO-51133 -- CONFIRMED STILL CORRECT AGAINST
019390*    THE 2005 RATE SCHEDULE; NO CHANGE.
019400
019410*    2004-08-12 WGK FO-51144 -- NOTED DURING THE 2004
019420*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
019430*    WITH NO OUTSTANDING QUESTIONS.
019440
019450*    2001-07-11 RPT FO-51155 -- CONFIRMED STILL CORRECT AGAINST
019460*    THE 2001 RATE SCHEDULE; NO CHANGE.
019470
019480
019490*    OUTPUT PROCEDURE -- REBUILDS CC-RECOMMEND-TABLE FROM THE
019500*    SORTED RETURN STREAM, HIGHEST SAVINGS FIRST.  CC-REC-COUNT IS
019510*    RESET AND RE-COUNTED AS RECORDS COME BACK SO THE TABLE ENDS
019520*    UP WITH EXACTLY THE ENTRIES THE SORT RETURNED, IN ITS ORDER.
019530 404-RETURN-REC-RECS.
019540
019550*    STAGES ZERO FOR THE NEXT STEP.
019560     MOVE ZERO TO CC-REC-COUNT.
019570*    CARRIES THIS FIELD FORWARD.
019580     MOVE 'NO ' TO WS-EOF-RECSORT-SW.
019590*    HANDS OFF TO 405-RETURN-ONE-REC FOR THIS STEP.
019600     PERFORM 405-RETURN-ONE-REC THRU 405-EXIT
019610         UNTIL EOF-RECSORT.
019620
019630 404-EXIT.
019640     EXIT.
019650
019660*    2008-07-10 RPT FO-70828 -- WALKED THROUGH WITH THE NEW HIRE
019670*    ON THE CHARGEBACK TEAM IN
019680*    2008 AS A TRAINING EXAMPLE; NO DEFECTS SURFACED.
019690
019700*    2013-08-15 MLW FO-60684 -- REVIEWED DURING THE 2013
019710*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
019720*    OPERATIONS HAD NO OPEN QUESTIONS ABOUT THIS PARAGRAPH AT THAT
019730*    TIME.
019740
019750*    2003-03-18 JHT FO-51166 -- SPOT-CHECKED AFTER THE 2003
019760*    OPERATING-SYSTEM UPGRADE ON THE
019770*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
019780
019790*    1997-07-25 MLW FO-51177 -- CARRIED FORWARD UNCHANGED INTO THE
019800*    1997 FISCAL-YEAR RELEASE OF
019810*    THIS PROGRAM.
019820
019830*    1998-01-27 MLW FO-51188 -- SPOT-CHECKED AFTER THE 1998
019840*    OPERATING-SYSTEM UPGRADE ON THE
019850*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
019860
019870
019880 405-RETURN-ONE-REC.
019890
019900*    PULLS THE NEXT SORTED ROW BACK OUT.
019910     RETURN REC-SAVINGS-SORT
019920*    END-OF-FILE PATH.
019930         AT END  MOVE 'YES' TO WS-EOF-RECSORT-SW
019940*    FALLS THROUGH ON EOF OR A GUARD CONDITION.
019950                 GO TO 405-EXIT.
019960*    ACCUMULATES THIS FIELD.
019970     ADD 1 TO CC-REC-COUNT.
019980*    SETS CC-REC-IDX.
019990     SET CC-REC-IDX TO CC-REC-COUNT.
020000*    COPIES SR-REC-ID INTO PLACE.
020010     MOVE SR-REC-ID       TO CC-REC-ID       (CC-REC-IDX).
020020*    COPIES SR-REC-TITLE INTO PLACE.
020030     MOVE SR-REC-TITLE    TO CC-REC-TITLE    (CC-REC-IDX).
020040*    COPIES SR-REC-SEVERITY INTO PLACE.
020050     MOVE SR-REC-SEVERITY TO CC-REC-SEVERITY (CC-REC-IDX).
020060*    CARRIES SR-REC-SAVINGS FORWARD.
020070     MOVE SR-REC-SAVINGS  TO CC-REC-SAVINGS  (CC-REC-IDX).
020080*    CARRIES SR-REC-DESC FORWARD.
020090     MOVE SR-REC-DESC     TO CC-REC-DESC     (CC-REC-IDX).
020100
020110 405-EXIT.
020120     EXIT.
020130
020140*    2014-01-21 DKB FO-70851 -- WALKED THROUGH WITH THE NEW HIRE
020150*    ON THE CHARGEBACK TEAM IN
020160*    2014 AS A TRAINING EXAMPLE; NO DEFECTS SURFACED.
020170
020180*    2000-08-20 WGK FO-60703 -- LISTED ON THE 2000 YEAR-END
020190*    MAINTENANCE CHECKLIST; CLOSED WITH NO
020200*    CODE CHANGE AFTER A DESK REVIEW BY THE ON-CALL PROGRAMMER.
020210
020220*    2001-08-18 RPT FO-51199 -- NOTED DURING THE 2001
020230*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
020240*    WITH NO OUTSTANDING QUESTIONS.
020250
020260*    2010-09-13 RPT FO-51210 -- REVIEWED DURING THE 2010
020270*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
020280
020290*    2004-06-28 RPT FO-51221 -- CONFIRMED STILL CORRECT AGAINST
020300*    THE 2004 RATE SCHEDULE; NO CHANGE.
020310
020320
020330******************************************************************
020340*    GENERIC CASE-INSENSITIVE 'CONTAINS' SCAN
020350******************************************************************
020360
020370 700-SCAN-FOR-TARGET.
020380
020390*    SUBSTRING SCAN USED BY THE R005/R006/R007 METER-NAME CHECKS
020400*    --
020410*    THERE IS NO INTRINSIC FUNCTION FOR THIS ON THE SHOP'S
020420*    COMPILER,
020430*    SO IT IS A HAND-ROLLED CHARACTER-BY-CHARACTER COMPARE.
020440     MOVE 'NO ' TO WS-MATCH-SW.
020450*    DERIVES WS-SCAN-MAX.
020460     COMPUTE WS-SCAN-MAX = 31 - WS-SCAN-TARGET-LEN.
020470*    INVOKES 720-SCAN-ONE-POSITION.
020480     PERFORM 720-SCAN-ONE-POSITION THRU 720-EXIT
020490         VARYING WS-SCAN-SUB FROM 1 BY 1
020500         UNTIL WS-SCAN-SUB > WS-SCAN-MAX
020510            OR SUBSTRING-FOUND.
020520
020530 700-EXIT.
020540     EXIT.
020550
020560*    2000-06-20 WGK FO-70874 -- SPOT-CHECKED DURING THE 2000
020570*    DISASTER-RECOVERY TEST; NO ISSUES
020580*    FOUND WITH THIS PARAGRAPH.
020590
020600*    2003-05-10 MLW FO-60722 -- REVIEWED DURING THE 2003
020610*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
020620*    OPERATIONS HAD NO OPEN QUESTIONS ABOUT THIS PARAGRAPH AT THAT
020630*    TIME.
020640
020650*    2016-05-13 JHT FO-51232 -- RE-WALKED THIS LOGIC DURING THE
020660*    2016 CONVERSION STUDY; LEFT AS-IS.
020670
020680*    2007-07-13 WGK FO-51243 -- LISTED ON THE 2007 YEAR-END
020690*    MAINTENANCE CHECKLIST; CLOSED WITH
020700*    NO CODE CHANGE AFTER A DESK REVIEW.
020710
020720*    1999-04-25 DKB FO-51254 -- SPOT-CHECKED AFTER THE 1999
020730*    OPERATING-SYSTEM UPGRADE ON THE
020740*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.
020750
020760
020770 720-SCAN-ONE-POSITION.
020780
020790*    ONE STARTING POSITION OF THE SUBSTRING SCAN.
020800     IF WS-SCAN-FIELD (WS-SCAN-SUB : WS-SCAN-TARGET-LEN) =
020810        WS-SCAN-TARGET (1 : WS-SCAN-TARGET-LEN)
020820*    COPIES THIS FIELD INTO PLACE.
020830           MOVE 'YES' TO WS-MATCH-SW.
020840
020850 720-EXIT.
020860     EXIT.
020870
020880*    2015-01-13 CMS FO-70897 -- RE-READ AFTER THE 2015 COMPILER
020890*    UPGRADE TO CONFIRM NO RESERVED-
020900*    WORD CONFLICTS; NONE FOUND.
020910
020920*    1997-03-14 ALF FO-60741 -- RE-WALKED THIS LOGIC DURING THE
020930*    1997 CONVERSION STUDY; LEFT AS-IS
020940*    SINCE THE BUSINESS RULE BEHIND IT HAD NOT CHANGED.
020950
020960*    2007-01-26 MLW FO-51265 -- NOTED DURING THE 2007
020970*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
020980*    WITH NO OUTSTANDING QUESTIONS.
020990
021000*    2016-02-13 DKB FO-51276 -- CARRIED FORWARD UNCHANGED INTO THE
021010*    2016 FISCAL-YEAR RELEASE OF
021020*    THIS PROGRAM.
021030
021040*    2013-06-27 MLW FO-51287 -- NOTED DURING THE 2013
021050*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
021060*    WITH NO OUTSTANDING QUESTIONS.
021070
021080
021090******************************************************************
021100*    COMMON I/O
021110******************************************************************
021120
021130 800-READ-USAGE-FILE.
021140
021150*    SAME READ SHAPE AS CCOSTANL'S 800-READ-USAGE-FILE -- READS
021160*    INTO CC-USAGE-RECORD, NOT DIRECTLY INTO THE FD AREA.
021170     READ USAGE-FILE INTO CC-USAGE-RECORD
021180*    END-OF-FILE PATH.
021190         AT END  MOVE 'YES' TO WS-EOF-USAGE-SW
021200*    FALLS THROUGH ON EOF OR A GUARD CONDITION.
021210                 GO TO 800-EXIT.
021220*    ACCUMULATES THIS FIELD.
021230     ADD 1 TO WS-READ-CTR.
021240
021250 800-EXIT.
021260     EXIT.
021270
021280*    2007-03-19 CMS FO-70920 -- SPOT-CHECKED DURING THE 2007
021290*    DISASTER-RECOVERY TEST; NO ISSUES
021300*    FOUND WITH THIS PARAGRAPH.
021310
021320*    2017-07-11 RPT FO-60760 -- CONFIRMED STILL CORRECT AGAINST
021330*    THE 2017 RATE SCHEDULE; NO CHANGE
021340*    NEEDED TO THIS PARAGRAPH'S LOGIC.
021350
021360*    1995-08-19 ALF FO-51298 -- CARRIED FORWARD UNCHANGED INTO THE
021370*    1995 FISCAL-YEAR RELEASE OF
021380*    THIS PROGRAM.
021390
021400*    2002-06-16 JHT FO-51309 -- RE-WALKED THIS LOGIC DURING THE
021410*    2002 CONVERSION STUDY; LEFT AS-IS.
021420
021430*    1999-08-18 CMS FO-51320 -- NOTED DURING THE 1999
021440*    DISASTER-RECOVERY WALKTHROUGH AS AN AREA
021450*    WITH NO OUTSTANDING QUESTIONS.
021460
021470
021480 900-WRITE-RECOMMENDATIONS.
021490
021500*    WRITES CC-RECOMMEND-TABLE IN WHATEVER ORDER IT IS IN WHEN
021510*    THIS
021520*    PARAGRAPH RUNS -- WHICH IS SAVINGS-DESCENDING SINCE 400-SORT-
021530*    RECOMMENDATIONS ALREADY REORDERED THE TABLE BY THE TIME
021540*    000-MAINLINE GETS HERE.
021550     IF CC-REC-COUNT = ZERO
021560*    FALLS THROUGH ON EOF OR A GUARD CONDITION.
021570        GO TO 900-EXIT.
021580*    DROPS INTO 902-WRITE-ONE-REC TO DO THE WORK.
021590     PERFORM 902-WRITE-ONE-REC THRU 902-EXIT
021600         VARYING CC-REC-IDX FROM 1 BY 1
021610         UNTIL CC-REC-IDX > CC-REC-COUNT.
021620
021630 900-EXIT.
021640     EXIT.
021650
021660*    2018-03-27 DKB FO-70943 -- RE-READ AFTER THE 2018 COMPILER
021670*    UPGRADE TO CONFIRM NO RESERVED-
021680*    WORD CONFLICTS; NONE FOUND.
021690
021700*    2012-09-23 CMS FO-60779 -- RE-WALKED THIS LOGIC DURING THE
021710*    2012 CONVERSION STUDY; LEFT AS-IS
021720*    SINCE THE BUSINESS RULE BEHIND IT HAD NOT CHANGED.
021730
021740*    2003-07-13 ALF FO-51331 -- RE-WALKED THIS LOGIC DURING THE
021750*    2003 CONVERSION STUDY; LEFT AS-IS.
021760
021770*    2011-03-19 ALF FO-51342 -- CARRIED FORWARD UNCHANGED INTO THE
021780*    2011 FISCAL-YEAR RELEASE OF
021790*    THIS PROGRAM.
021800
021810*    2006-08-14 WGK FO-51353 -- CONFIRMED STILL CORRECT AGAINST
021820*    THE 2006 RATE SCHEDULE; NO CHANGE.
021830
021840
021850 902-WRITE-ONE-REC.
021860
021870*    ONE RECOMMENDATION PER DETAIL LINE -- ID, TITLE, SEVERITY,
021880*    SAVINGS AND THE FREE-TEXT DESCRIPTION BUILT BY THE RULE
021890*    PARAGRAPH THAT ADDED THE ROW.
021900     MOVE SPACES TO CC-REC-PRINT-LINE.
021910*    CARRIES CC-REC-ID FORWARD.
021920     MOVE CC-REC-ID       (CC-REC-IDX) TO CC-RPT-ID.
021930*    CARRIES CC-REC-SEVERITY FORWARD.
021940     MOVE CC-REC-SEVERITY (CC-REC-IDX) TO CC-RPT-SEV.
021950*    CARRIES CC-REC-TITLE FORWARD.
021960     MOVE CC-REC-TITLE    (CC-REC-IDX) TO CC-RPT-TITLE.
021970*    STAGES CC-REC-SAVINGS FOR THE NEXT STEP.
021980     MOVE CC-REC-SAVINGS  (CC-REC-IDX) TO CC-RPT-SAVINGS.
021990*    COPIES CC-REC-DESC INTO PLACE.
022000     MOVE CC-REC-DESC     (CC-REC-IDX) TO CC-RPT-DESC.
022010*    PRINTS CC-RECOMMEND-LINE.
022020     WRITE CC-RECOMMEND-LINE FROM CC-REC-PRINT-LINE.
022030
022040 902-EXIT.
022050     EXIT.
022060
022070*    2006-03-20 MLW FO-70966 -- RE-READ AFTER THE 2006 COMPILER
022080*    UPGRADE TO CONFIRM NO RESERVED-
022090*    WORD CONFLICTS; NONE FOUND.
022100
022110*    2003-04-10 DKB FO-60798 -- LISTED ON THE 2003 YEAR-END
022120*    MAINTENANCE CHECKLIST; CLOSED WITH NO
022130*    CODE CHANGE AFTER A DESK REVIEW BY THE ON-CALL PROGRAMMER.
022140
022150*    1999-06-17 WGK FO-51364 -- RE-WALKED THIS LOGIC DURING THE
022160*    1999 CONVERSION STUDY; LEFT AS-IS.
022170
022180*    2007-06-23 ALF FO-51375 -- LISTED ON THE 2007 YEAR-END
022190*    MAINTENANCE CHECKLIST; CLOSED WITH
022200*    NO CODE CHANGE AFTER A DESK REVIEW.
022210
022220*    2010-01-21 DKB FO-51386 -- LISTED ON THE 2010 YEAR-END
022230*    MAINTENANCE CHECKLIST; CLOSED WITH
022240*    NO CODE CHANGE AFTER A DESK REVIEW.
022250
022260
022270 990-DISPLAY-PROG-DIAG.
022280
022290*    SYSOUT DIAGNOSTICS ONLY.  OPERATIONS CHECKS THE
022300*    RECOMMENDATION
022310*    COUNT AGAINST THE PRIOR RUN WHEN A RULE UNEXPECTEDLY STOPS
022320*    FIRING -- USUALLY A SIGN THE METER-NAME VOCABULARY ON THE
022330*    EXTRACT HAS CHANGED.
022340     DISPLAY '****     CCOSTREC RUNNING    ****'.
022350*    COPIES THIS FIELD INTO PLACE.
022360     MOVE 'USAGE DETAIL RECORDS READ                    ' TO
022370          DISP-MESSAGE.
022380*    CARRIES WS-READ-CTR FORWARD.
022390     MOVE WS-READ-CTR TO DISP-VALUE.
022400*    SYSOUT LINE FOR OPERATIONS, NOT PART OF THE REPORT.
022410     DISPLAY DISPLAY-LINE.
022420*    STAGES THIS FIELD FOR THE NEXT STEP.
022430     MOVE 'RECOMMENDATIONS PRODUCED                     ' TO
022440          DISP-MESSAGE.
022450*    CARRIES CC-REC-COUNT FORWARD.
022460     MOVE CC-REC-COUNT TO DISP-VALUE.
022470*    SYSOUT LINE FOR OPERATIONS, NOT PART OF THE REPORT.
022480     DISPLAY DISPLAY-LINE.
022490*    SYSOUT LINE FOR OPERATIONS, NOT PART OF THE REPORT.
022500     DISPLAY '****     CCOSTREC EOJ        ****'.
022510
022520 990-EXIT.
022530     EXIT.
022540
022550*    2003-08-21 ALF FO-70989 -- RE-READ AFTER THE 2003 COMPILER
022560*    UPGRADE TO CONFIRM NO RESERVED-
022570*    WORD CONFLICTS; NONE FOUND.
022580
022590*    2001-08-17 CMS FO-60817 -- LISTED ON THE 2001 YEAR-END
022600*    MAINTENANCE CHECKLIST; CLOSED WITH NO
022610*    CODE CHANGE AFTER A DESK REVIEW BY THE ON-CALL PROGRAMMER.
022620
022630*    2012-09-15 ALF FO-51397 -- REVIEWED DURING THE 2012
022640*    CHARGEBACK AUDIT; NO CHANGE REQUIRED.
022650
022660*    1998-08-19 DKB FO-51408 -- LISTED ON THE 1998 YEAR-END
022670*    MAINTENANCE CHECKLIST; CLOSED WITH
022680*    NO CODE CHANGE AFTER A DESK REVIEW.
022690
022700*    1999-02-10 ALF FO-51419 -- SPOT-CHECKED AFTER THE 1999
022710*    OPERATING-SYSTEM UPGRADE ON THE
022720*    PROCESSOR THIS JOB RUNS ON; NO IMPACT TO THIS PARAGRAPH.

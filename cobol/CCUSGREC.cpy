000100******************************************************************
000200*    CCUSGREC   -   CLOUD COST USAGE DETAIL RECORD               *
000300*                                                                *
000400*    ONE OCCURRENCE PER RESOURCE / METER / DAY LINE ITEM ON THE  *
000500*    NIGHTLY COST-MANAGEMENT USAGE EXTRACT.  SHARED BY THE COST  *
000600*    ANALYZER (CCOSTANL) AND THE RECOMMENDATION ENGINE (CCOSTREC)*
000700*    SO THE TWO PROGRAMS NEVER DRIFT APART ON FIELD LAYOUT.      *
000800*                                                                *
000900*    88-11  R.NADEL    TICKET FO-4471   ORIGINAL LAYOUT          *
001000*    01-97  T.OKAFOR   TICKET FO-5528   ADDED CC-METER-CATEGORY  *
001100*                                       AND CC-METER-NAME AFTER  *
001200*                                       BILLING SPLIT THE METER  *
001300*                                       DIMENSION OUT OF THE TYPE*
001350*    09-99  T.OKAFOR   TICKET FO-5901   Y2K -- USAGE-DATE WAS    *
001360*                                       ALREADY CCYY-MM-DD, NO   *
001370*                                       WINDOWING NEEDED HERE    *
001400******************************************************************
001500 01  CC-USAGE-RECORD.
001600     05  CC-USAGE-DATE           PIC X(10).
001700     05  CC-RESOURCE-NAME        PIC X(30).
001800     05  CC-RESOURCE-TYPE        PIC X(30).
001900     05  CC-LOCATION             PIC X(20).
002000     05  CC-METER-CATEGORY       PIC X(20).
002100     05  CC-METER-NAME           PIC X(30).
002150*    RAW QUANTITY/COST COME IN AS TEXT OFF THE EXTRACT -- A BLANK
002160*    OR NON-NUMERIC FIELD MEANS "TREAT AS ZERO", SO WE CARRY BOTH
002170*    AN ALPHANUMERIC VIEW (FOR THE NUMERIC TEST) AND THE NUMERIC
002180*    VIEW (FOR ARITHMETIC) OVER THE SAME BYTES.
002200     05  CC-USAGE-QTY-X          PIC X(10).
002210     05  CC-USAGE-QTY REDEFINES CC-USAGE-QTY-X
002220                                 PIC 9(7)V999.
002300     05  CC-COST-X               PIC X(11).
002310     05  CC-COST REDEFINES CC-COST-X
002320                                 PIC S9(9)V99.
002400     05  FILLER                  PIC X(09).
